000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM:  AUTOSEL                                               000500
000600*                                                                 000600
000700* AUTHOR :  K. M. Janicek                                         000700
000800*                                                                 000800
000900* NIGHTLY BATCH STEP THAT RUNS AFTER BIDPROC.  FOR EVERY TASK     000900
001000* WHOSE BIDDING DEADLINE HAS EXPIRED AND WHICH STILL HAS ONE OR   001000
001100* MORE PENDING BIDS, PICKS THE LOWEST PENDING BID (TIE BROKEN BY  001100
001200* EARLIEST CREATED-AT) AS THE WINNER, REJECTS THE REST, AND       001200
001300* ASSIGNS THE TASK TO THE WINNING BIDDER IF THE PROFILE MASTER    001300
001400* SHOWS THAT BIDDER AS AVAILABLE (OR SAYS NOTHING AT ALL).        001400
001500*                                                                 001500
001600* ORDERING OF A TASK'S PENDING BIDS IS DONE BY SUBROUTINE         001600
001700* BIDSORT -- SEE THAT PROGRAM'S BANNER FOR THE ALGORITHM.         001700
001800*                                                                 001800
001900***************************************************************** 001900
002000*                       CHANGE LOG                                002000
002100***************************************************************** 002100
002200* 04/02/87  KMJ  TKT-4418  ORIGINAL PROGRAM.                      002200
002300* 07/19/88  KMJ  TKT-4466  CALL TO BIDSORT REPLACES IN-LINE       002300
002400*                          BUBBLE SORT OF PENDING BID ARRAY.      002400
002500* 02/11/91  RSH  TKT-4509  PROFILE MASTER LOOKUP TABLE ADDED FOR  002500
002600*                          AVAILABILITY CHECK BEFORE ASSIGNMENT.  002600
002700* 05/14/94  KMJ  TKT-4561  BID/TASK TABLE SIZES RAISED TO MATCH   002700
002800*                          BIDPROC.                               002800
002900* 11/30/98  DLM  TKT-4692  Y2K -- RUN TIMESTAMP NOW BUILT FROM    002900
003000*                          ACCEPT FROM DATE YYYYMMDD.             003000
003100* 03/09/00  KMJ  TKT-4760  ASSIGNMENT NOW SKIPPED (BID STILL      003100
003200*                          ACCEPTED) WHEN PROFILE SHOWS NOT       003200
003300*                          AVAILABLE, PER REVISED BUSINESS RULE.  003300
003400***************************************************************** 003400
003500 IDENTIFICATION DIVISION.                                         003500
003600 PROGRAM-ID.     AUTOSEL.                                         003600
003700 AUTHOR.         K. M. JANICEK.                                   003700
003800 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.         003800
003900 DATE-WRITTEN.   04/02/87.                                        003900
004000 DATE-COMPILED.                                                   004000
004100 SECURITY.       COMPANY CONFIDENTIAL.                            004100
004200***************************************************************** 004200
004300 ENVIRONMENT DIVISION.                                            004300
004400 CONFIGURATION SECTION.                                          0004400
004500 SOURCE-COMPUTER. IBM-370.                                        004500
004600 OBJECT-COMPUTER. IBM-370.                                        004600
004700 SPECIAL-NAMES.                                                   004700
004800     C01 IS TOP-OF-FORM.                                          004800
004900 INPUT-OUTPUT SECTION.                                            004900
005000 FILE-CONTROL.                                                    005000
005100     SELECT TASK-MASTER-IN   ASSIGN TO TASKIN                     005100
005200         ACCESS IS SEQUENTIAL                                     005200
005300         FILE STATUS  IS  WS-TASKIN-STATUS.                       005300
005400                                                                  005400
005500     SELECT TASK-MASTER-OUT  ASSIGN TO TASKOUT                    005500
005600         ACCESS IS SEQUENTIAL                                     005600
005700         FILE STATUS  IS  WS-TASKOUT-STATUS.                      005700
005800                                                                  005800
005900     SELECT BID-MASTER-IN    ASSIGN TO BIDIN                      005900
006000         ACCESS IS SEQUENTIAL                                     006000
006100         FILE STATUS  IS  WS-BIDIN-STATUS.                        006100
006200                                                                  006200
006300     SELECT BID-MASTER-OUT   ASSIGN TO BIDOUT                     006300
006400         ACCESS IS SEQUENTIAL                                     006400
006500         FILE STATUS  IS  WS-BIDOUT-STATUS.                       006500
006600                                                                  006600
006700     SELECT PROFILE-MASTER   ASSIGN TO PROFIN                     006700
006800         ACCESS IS SEQUENTIAL                                     006800
006900         FILE STATUS  IS  WS-PROFIN-STATUS.                       006900
007000                                                                  007000
007100     SELECT AUDIT-REPORT     ASSIGN TO AUDITRPT                   007100
007200         FILE STATUS  IS  WS-REPORT-STATUS.                       007200
007300                                                                  007300
007400***************************************************************** 007400
007500 DATA DIVISION.                                                   007500
007600 FILE SECTION.                                                    007600
007700                                                                  007700
007800 FD  TASK-MASTER-IN                                               007800
007900     RECORDING MODE IS F.                                         007900
008000 COPY TASKMSTR.                                                   008000
008100                                                                  008100
008200 FD  TASK-MASTER-OUT                                             0008200
008300     RECORDING MODE IS F.                                         008300
008400 COPY TASKMSTR REPLACING ==TASK-MASTER-REC== BY ==TASK-MASTER-OUT-008400
008500     ==TASK-== BY ==TASK-O-==.                                    008500
008600                                                                  008600
008700 FD  BID-MASTER-IN                                               0008700
008800     RECORDING MODE IS F.                                        0008800
008900 COPY BIDMSTR.                                                   0008900
009000                                                                  009000
009100 FD  BID-MASTER-OUT                                              0009100
009200     RECORDING MODE IS F.                                        0009200
009300 COPY BIDMSTR REPLACING ==BID-MASTER-REC== BY ==BID-MASTER-OUT-REC009300
009400     ==BID-== BY ==BID-O-==.                                      009400
009500                                                                  009500
009600 FD  PROFILE-MASTER                                              0009600
009700     RECORDING MODE IS F.                                        0009700
009800 COPY PRFMSTR.                                                   0009800
009900                                                                  009900
010000 FD  AUDIT-REPORT                                                0010000
010100     RECORDING MODE IS F.                                        0010100
010200 01  AUDIT-REPORT-RECORD        PIC X(132).                      0010200
010300                                                                  010300
010400***************************************************************** 010400
010500 WORKING-STORAGE SECTION.                                         010500
010600***************************************************************** 010600
010700*                                                                 010700
010800 01  WS-RUN-TIMESTAMP-FIELDS.                                    0010800
010900     05  WS-RUN-CCYYMMDD         PIC 9(8).                       0010900
011000     05  WS-RUN-HHMMSSFF         PIC 9(8).                       0011000
011100 01  WS-RUN-TIMESTAMP            PIC 9(14)  VALUE 0.             0011100
011200 01  WS-RUN-TS-BRK REDEFINES WS-RUN-TIMESTAMP.                   0011200
011300     05  WS-RUN-TS-DATE          PIC 9(8).                       0011300
011400     05  WS-RUN-TS-TIME          PIC 9(6).                       0011400
011500*                                                                 011500
011600*    RSH, 04/04/03 (TKT-4761) -- FILE-STATUS FLAGS, EOF SWITCHES  011600
011700*    AND LOOP SUBSCRIPTS MOVED OFF 05-LEVELS AND RE-DECLARED AS   011700
011800*    STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S OWN STANDARD       011800
011900*    (SEE SUB1/SUB2/FILE-STATUS IN THE OLDER REDEEM SYSTEM).      011900
012000 77  WS-TASKIN-STATUS        PIC X(2)  VALUE SPACES.              012000
012100 77  WS-TASKOUT-STATUS       PIC X(2)  VALUE SPACES.              012100
012200 77  WS-BIDIN-STATUS         PIC X(2)  VALUE SPACES.              012200
012300 77  WS-BIDOUT-STATUS        PIC X(2)  VALUE SPACES.              012300
012400 77  WS-PROFIN-STATUS        PIC X(2)  VALUE SPACES.              012400
012500 77  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.              012500
012600*                                                                 012600
012700 77  SW-END-OF-DATA          PIC X     VALUE 'N'.                 012700
012800     88  END-OF-DATA               VALUE 'Y'.                     012800
012900 77  SW-BIDIN-EOF            PIC X     VALUE 'N'.                 012900
013000 77  SW-PROFIN-EOF           PIC X     VALUE 'N'.                 013000
013100 77  SW-ASSIGN-OK            PIC X     VALUE 'Y'.                 013100
013200*                                                                 013200
013300 77  WS-BID-COUNT            PIC S9(4)  COMP  VALUE 0.            013300
013400 77  WS-PROFILE-COUNT        PIC S9(4)  COMP  VALUE 0.            013400
013500 77  WS-PEND-COUNT           PIC S9(4)  COMP  VALUE 0.            013500
013600 77  CTR-LINES               PIC 99           VALUE 0.            013600
013700 77  WS-SRCH-IDX             PIC S9(4)  COMP  VALUE 0.            013700
013800 77  WS-PROF-IDX             PIC S9(4)  COMP  VALUE 0.            013800
013900*    DUMPED BY THE OPERATOR VIA UPSI-1 WHEN AUTOSEL IS RESTARTED  013900
014000*    MID-RUN -- PRINTABLE VIEW OF THE SEARCH SUBSCRIPT FOR THE    014000
014100*    CONSOLE, SAME HABIT AS THIS PROGRAM'S OTHER DEBUG VIEWS.     014100
014200 77  WS-SRCH-IDX-X REDEFINES WS-SRCH-IDX PIC X(2).                014200
014300*                                                                 014300
014400 01  GRAND-TOTALS.                                               0014400
014500     05  CTR-TASKS-PROCESSED     PIC S9(7)  COMP-3  VALUE 0.     0014500
014600     05  CTR-TASKS-ASSIGNED      PIC S9(7)  COMP-3  VALUE 0.     0014600
014700     05  CTR-BIDS-ACCEPTED       PIC S9(7)  COMP-3  VALUE 0.     0014700
014800     05  CTR-BIDS-REJECTED       PIC S9(7)  COMP-3  VALUE 0.     0014800
014900 01  GRAND-TOTALS-DEBUG-VIEW REDEFINES GRAND-TOTALS.             0014900
015000     05  GTV-TASKS-PROCESSED     PIC S9(7) COMP-3.               0015000
015100     05  GTV-TASKS-ASSIGNED      PIC S9(7) COMP-3.               0015100
015200     05  GTV-BIDS-ACCEPTED       PIC S9(7) COMP-3.                015200
015300     05  GTV-BIDS-REJECTED       PIC S9(7) COMP-3.                015300
015400*                                                                 015400
015500 01  WS-BID-TABLE.                                                015500
015600     05  WS-BID-ENTRY   OCCURS 3000 TIMES                        0015600
015700                        INDEXED BY BID-IDX.                      0015700
015800         10  WS-BIDT-ID            PIC 9(9).                     0015800
015900         10  WS-BIDT-TASK-ID       PIC 9(9).                     0015900
016000         10  WS-BIDT-BIDDER-ID     PIC 9(9).                     0016000
016100         10  WS-BIDT-BIDDER-EMAIL  PIC X(60).                    0016100
016200         10  WS-BIDT-AMOUNT        PIC S9(8)V99 COMP-3.          0016200
016300         10  WS-BIDT-PROPOSAL      PIC X(200).                   0016300
016400         10  WS-BIDT-STATUS        PIC X(10).                    0016400
016500         10  WS-BIDT-IS-WINNING    PIC X(1).                     0016500
016600         10  WS-BIDT-IS-ACCEPTED   PIC X(1).                     0016600
016700         10  WS-BIDT-ACCEPTED-AT   PIC 9(14).                    0016700
016800         10  WS-BIDT-REJECTED-AT   PIC 9(14).                    0016800
016900         10  WS-BIDT-REJ-REASON    PIC X(100).                   0016900
017000         10  WS-BIDT-CREATED-AT    PIC 9(14).                    0017000
017100         10  WS-BIDT-UPDATED-AT    PIC 9(14).                    0017100
017200*                                                                 017200
017300 01  WS-PROFILE-TABLE.                                            017300
017400     05  WS-PROF-ENTRY  OCCURS 2000 TIMES                        0017400
017500                        INDEXED BY PROF-IDX.                     0017500
017600         10  WS-PROFT-USER-ID      PIC 9(9).                     0017600
017700         10  WS-PROFT-EMAIL        PIC X(60).                    0017700
017800         10  WS-PROFT-AVAIL        PIC X(12).                    0017800
017900*                                                                 017900
018000*        WORK AREA FOR THE CALL TO SUBROUTINE BIDSORT --         0018000
018100*        PARALLEL ARRAYS OF AMOUNT, CREATED-AT, AND THE          0018100
018200*        SUBSCRIPT OF THE ENTRY IN WS-BID-TABLE IT CAME FROM.    0018200
018300 01  WS-SORT-WORK-AREA.                                           018300
018400     05  WS-SORT-AMOUNTS  OCCURS 500 TIMES                       0018400
018500                          PIC S9(8)V99 COMP-3.                    018500
018600     05  WS-SORT-CREATED  OCCURS 500 TIMES                       0018600
018700                          PIC 9(14).                              018700
018800     05  WS-SORT-SEQ      OCCURS 500 TIMES                       0018800
018900                          PIC S9(4) COMP.                         018900
019000     05  WS-WINNER-SEQ                  PIC S9(4) COMP VALUE 0.  0019000
019100     05  WS-WINNER-BID-IDX              PIC S9(4) COMP VALUE 0.  0019100
019200*                                                                 019200
019300 01  SAVE-AREAS.                                                  019300
019400     05  SAVE-TASK-ID            PIC 9(9).                       0019400
019500     05  SAVE-WINNER-AMOUNT      PIC S9(8)V99 COMP-3.            0019500
019600*                                                                 019600
019700*        *******************                                     0019700
019800*            report lines                                        0019800
019900*        *******************                                     0019900
020000 01  HEADING-1.                                                   020000
020100     05  FILLER             PIC X(10) VALUE SPACE.                020100
020200     05  FILLER             PIC X(80) VALUE                      0020200
020300         'AUTOMATIC BID SELECTION AUDIT REPORT'.                 0020300
020400     05  FILLER             PIC X(42) VALUE SPACES.              0020400
020500 01  HEADING-2.                                                   020500
020600     05  FILLER             PIC X(5)  VALUE SPACE.               0020600
020700     05  FILLER             PIC X(12) VALUE 'TASK-ID'.           0020700
020800     05  FILLER             PIC X(10) VALUE 'BIDS SEEN'.         0020800
020900     05  FILLER             PIC X(16) VALUE 'WINNER AMOUNT'.     0020900
021000     05  FILLER             PIC X(89) VALUE SPACES.              0021000
021100 01  DETAIL-LINE.                                                 021100
021200     05  FILLER             PIC X(5)  VALUE SPACE.               0021200
021300     05  DL-TASK-ID          PIC 9(9).                           0021300
021400     05  FILLER             PIC X(4)  VALUE SPACE.               0021400
021500     05  DL-BIDS-SEEN        PIC ZZ9.                             021500
021600     05  FILLER             PIC X(7)  VALUE SPACE.               0021600
021700     05  DL-WINNER-AMOUNT    PIC Z,ZZZ,ZZ9.99-.                  0021700
021800     05  FILLER             PIC X(91) VALUE SPACES.              0021800
021900 01  AUD-LINE-DETAIL.                                            0021900
022000     05  AUD-TIMESTAMP      PIC 9(14).                           0022000
022100     05  FILLER             PIC X     VALUE SPACES.              0022100
022200     05  AUD-TASK-ID        PIC 9(9).                            0022200
022300     05  FILLER             PIC X(2)  VALUE SPACES.              0022300
022400     05  AUD-REF-ID         PIC 9(9).                            0022400
022500     05  FILLER             PIC X(2)  VALUE SPACES.              0022500
022600     05  AUD-ACTION         PIC X(32).                           0022600
022700     05  AUD-AMOUNT         PIC Z,ZZZ,ZZ9.99-.                   0022700
022800     05  FILLER             PIC X(39) VALUE SPACES.              0022800
022900 01  GRAND-TOTAL-LINE-1.                                          022900
023000     05  FILLER PIC X(30) VALUE 'TASKS PROCESSED..........: '.   0023000
023100     05  GTL-TASKS-PROC     PIC ZZZ,ZZ9.                         0023100
023200     05  FILLER PIC X(95) VALUE SPACES.                          0023200
023300 01  GRAND-TOTAL-LINE-2.                                          023300
023400     05  FILLER PIC X(30) VALUE 'TASKS AUTO ASSIGNED.......: '.  0023400
023500     05  GTL-TASKS-ASSN     PIC ZZZ,ZZ9.                         0023500
023600     05  FILLER PIC X(95) VALUE SPACES.                          0023600
023700 01  GRAND-TOTAL-LINE-3.                                          023700
023800     05  FILLER PIC X(30) VALUE 'BIDS ACCEPTED.............: '.  0023800
023900     05  GTL-BIDS-ACC       PIC ZZZ,ZZ9.                         0023900
024000     05  FILLER PIC X(95) VALUE SPACES.                          0024000
024100 01  GRAND-TOTAL-LINE-4.                                          024100
024200     05  FILLER PIC X(30) VALUE 'BIDS REJECTED.............: '.  0024200
024300     05  GTL-BIDS-REJ       PIC ZZZ,ZZ9.                         0024300
024400     05  FILLER PIC X(95) VALUE SPACES.                          0024400
024500*                                                                 024500
024600***************************************************************** 024600
024700 PROCEDURE DIVISION.                                              024700
024800***************************************************************** 024800
024900                                                                  024900
025000 000-TOP-LEVEL.                                                   025000
025100     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.                   025100
025200     ACCEPT WS-RUN-HHMMSSFF FROM TIME.                            025200
025300     MOVE WS-RUN-CCYYMMDD      TO WS-RUN-TS-DATE.                 025300
025400     MOVE WS-RUN-HHMMSSFF(1:6) TO WS-RUN-TS-TIME.                 025400
025500     DISPLAY 'AUTOSEL STARTED.  RUN TIMESTAMP = ' WS-RUN-TIMESTAMP025500
025600                                                                  025600
025700     PERFORM 100-INITIALIZATION.                                  025700
025800     PERFORM 200-PROCESS-RECORDS UNTIL END-OF-DATA.               025800
025900     PERFORM 300-WRAP-UP.                                         025900
026000     GOBACK.                                                      026000
026100                                                                  026100
026200 100-INITIALIZATION.                                              026200
026300     OPEN INPUT  TASK-MASTER-IN                                   026300
026400                 BID-MASTER-IN                                    026400
026500                 PROFILE-MASTER                                   026500
026600          OUTPUT TASK-MASTER-OUT                                  026600
026700                 BID-MASTER-OUT                                   026700
026800                 AUDIT-REPORT.                                    026800
026900     PERFORM 140-LOAD-BID-TABLE                                   026900
027000             UNTIL SW-BIDIN-EOF = 'Y'.                            027000
027100     PERFORM 150-LOAD-PROFILE-TABLE                               027100
027200             UNTIL SW-PROFIN-EOF = 'Y'.                           027200
027300     PERFORM 211-PAGE-CHANGE-RTN.                                 027300
027400     PERFORM 230-READ-A-TASK.                                     027400
027500                                                                  027500
027600 140-LOAD-BID-TABLE.                                              027600
027700     READ BID-MASTER-IN AT END MOVE 'Y' TO SW-BIDIN-EOF.          027700
027800     IF SW-BIDIN-EOF NOT = 'Y'                                    027800
027900         ADD 1 TO WS-BID-COUNT                                    027900
028000         SET BID-IDX TO WS-BID-COUNT                              028000
028100         MOVE BID-ID              TO WS-BIDT-ID(BID-IDX)          028100
028200         MOVE BID-TASK-ID         TO WS-BIDT-TASK-ID(BID-IDX)     028200
028300         MOVE BID-BIDDER-ID       TO WS-BIDT-BIDDER-ID(BID-IDX)   028300
028400         MOVE BID-BIDDER-EMAIL    TO WS-BIDT-BIDDER-EMAIL(BID-IDX)028400
028500         MOVE BID-AMOUNT          TO WS-BIDT-AMOUNT(BID-IDX)      028500
028600         MOVE BID-PROPOSAL        TO WS-BIDT-PROPOSAL(BID-IDX)    028600
028700         MOVE BID-STATUS          TO WS-BIDT-STATUS(BID-IDX)      028700
028800         MOVE BID-IS-WINNING      TO WS-BIDT-IS-WINNING(BID-IDX)  028800
028900         MOVE BID-IS-ACCEPTED     TO WS-BIDT-IS-ACCEPTED(BID-IDX) 028900
029000         MOVE BID-ACCEPTED-AT     TO WS-BIDT-ACCEPTED-AT(BID-IDX) 029000
029100         MOVE BID-REJECTED-AT     TO WS-BIDT-REJECTED-AT(BID-IDX) 029100
029200         MOVE BID-REJECTION-REASON TO WS-BIDT-REJ-REASON(BID-IDX) 029200
029300         MOVE BID-CREATED-AT      TO WS-BIDT-CREATED-AT(BID-IDX)  029300
029400         MOVE BID-UPDATED-AT      TO WS-BIDT-UPDATED-AT(BID-IDX)  029400
029500     END-IF.                                                      029500
029600                                                                  029600
029700 150-LOAD-PROFILE-TABLE.                                          029700
029800     READ PROFILE-MASTER AT END MOVE 'Y' TO SW-PROFIN-EOF.        029800
029900     IF SW-PROFIN-EOF NOT = 'Y'                                   029900
030000         ADD 1 TO WS-PROFILE-COUNT                                030000
030100         SET PROF-IDX TO WS-PROFILE-COUNT                         030100
030200         MOVE PRF-USER-ID         TO WS-PROFT-USER-ID(PROF-IDX)  0030200
030300         MOVE PRF-USER-EMAIL      TO WS-PROFT-EMAIL(PROF-IDX)    0030300
030400         MOVE PRF-AVAILABILITY    TO WS-PROFT-AVAIL(PROF-IDX)    0030400
030500     END-IF.                                                      030500
030600                                                                  030600
030700 200-PROCESS-RECORDS.                                             030700
030800     MOVE 0 TO WS-PEND-COUNT.                                     030800
030900     PERFORM 205-COUNT-PENDING-BIDS                               030900
031000             VARYING BID-IDX FROM 1 BY 1                          031000
031100             UNTIL BID-IDX > WS-BID-COUNT.                        031100
031200                                                                  031200
031300     IF WS-PEND-COUNT > 0                                         031300
031400        AND TASK-BIDDING-DEADLINE NOT = 0                         031400
031500        AND TASK-BIDDING-DEADLINE < WS-RUN-TIMESTAMP              031500
031600         PERFORM 210-PROCESS-ELIGIBLE-TASK                        031600
031700     ELSE                                                        0031700
031800         PERFORM 260-COPY-TASK-UNCHANGED                         0031800
031900     END-IF.                                                      031900
032000                                                                  032000
032100     PERFORM 250-WRITE-TASK-OUT.                                 0032100
032200     PERFORM 230-READ-A-TASK.                                     032200
032300                                                                  032300
032400 205-COUNT-PENDING-BIDS.                                          032400
032500     IF WS-BIDT-TASK-ID(BID-IDX) = TASK-ID                        032500
032600        AND WS-BIDT-STATUS(BID-IDX) = 'PENDING'                   032600
032700         ADD 1 TO WS-PEND-COUNT                                   032700
032800         IF WS-PEND-COUNT <= 500                                  032800
032900             MOVE WS-BIDT-AMOUNT(BID-IDX)                         032900
033000                           TO WS-SORT-AMOUNTS(WS-PEND-COUNT)      033000
033100             MOVE WS-BIDT-CREATED-AT(BID-IDX)                     033100
033200                           TO WS-SORT-CREATED(WS-PEND-COUNT)      033200
033300             SET WS-SORT-SEQ(WS-PEND-COUNT) TO BID-IDX            033300
033400         END-IF                                                   033400
033500     END-IF.                                                      033500
033600                                                                  033600
033700 210-PROCESS-ELIGIBLE-TASK.                                       033700
033800     IF CTR-LINES IS GREATER THAN 50                              033800
033900         PERFORM 211-PAGE-CHANGE-RTN                              033900
034000     END-IF.                                                      034000
034100     PERFORM 220-SELECT-WINNER.                                   034100
034200     PERFORM 212-BUILD-DETAIL-LINE.                               034200
034300     WRITE AUDIT-REPORT-RECORD FROM DETAIL-LINE                   034300
034400         AFTER ADVANCING 1.                                       034400
034500     ADD 1 TO CTR-LINES.                                          034500
034600     ADD 1 TO CTR-TASKS-PROCESSED.                                034600
034700                                                                  034700
034800 211-PAGE-CHANGE-RTN.                                             034800
034900     WRITE AUDIT-REPORT-RECORD FROM HEADING-1                     034900
035000         AFTER ADVANCING PAGE.                                    035000
035100     WRITE AUDIT-REPORT-RECORD FROM HEADING-2                     035100
035200         AFTER ADVANCING 2.                                       035200
035300     MOVE ZERO TO CTR-LINES.                                      035300
035400                                                                  035400
035500 212-BUILD-DETAIL-LINE.                                           035500
035600     MOVE SAVE-TASK-ID         TO DL-TASK-ID.                     035600
035700     MOVE WS-PEND-COUNT        TO DL-BIDS-SEEN.                   035700
035800     MOVE SAVE-WINNER-AMOUNT   TO DL-WINNER-AMOUNT.               035800
035900                                                                  035900
036000 220-SELECT-WINNER.                                               036000
036100     MOVE TASK-ID TO SAVE-TASK-ID.                                036100
036200     CALL 'BIDSORT' USING WS-PEND-COUNT                           036200
036300                          WS-SORT-AMOUNTS                         036300
036400                          WS-SORT-CREATED                         036400
036500                          WS-SORT-SEQ.                            036500
036600                                                                  036600
036700     SET WS-WINNER-SEQ TO 1.                                      036700
036800     SET WS-WINNER-BID-IDX TO WS-SORT-SEQ(1).                     036800
036900     MOVE WS-BIDT-AMOUNT(WS-WINNER-BID-IDX) TO SAVE-WINNER-AMOUNT.036900
037000                                                                  037000
037110     MOVE 'ACCEPTED' TO WS-BIDT-STATUS(WS-WINNER-BID-IDX).         037110
037120     MOVE 'Y' TO WS-BIDT-IS-WINNING(WS-WINNER-BID-IDX).            037120
037130     MOVE 'Y' TO WS-BIDT-IS-ACCEPTED(WS-WINNER-BID-IDX).           037130
037140     MOVE WS-RUN-TIMESTAMP                                        037140
037150         TO WS-BIDT-ACCEPTED-AT(WS-WINNER-BID-IDX).                037150
037160     MOVE WS-RUN-TIMESTAMP                                        037160
037170         TO WS-BIDT-UPDATED-AT(WS-WINNER-BID-IDX).                 037170
037600     ADD 1 TO CTR-BIDS-ACCEPTED.                                  037600
037700     MOVE 'AUTO-WINNER'       TO AUD-ACTION.                      037700
037800     MOVE WS-BIDT-BIDDER-ID(WS-WINNER-BID-IDX) TO AUD-REF-ID.     037800
037900     MOVE WS-BIDT-AMOUNT(WS-WINNER-BID-IDX)     TO AUD-AMOUNT.    037900
038000     PERFORM 840-WRITE-AUDIT-LINE.                                038000
038100                                                                  038100
038200     PERFORM 225-REJECT-OTHER-BIDS                                038200
038300             VARYING WS-WINNER-SEQ FROM 2 BY 1                    038300
038400             UNTIL WS-WINNER-SEQ > WS-PEND-COUNT.                 038400
038500                                                                  038500
038600     PERFORM 230-CHECK-AVAILABILITY.                              038600
038700     IF SW-ASSIGN-OK = 'Y'                                        038700
038800         MOVE 'ASSIGNED'      TO TASK-STATUS                      038800
038900         MOVE WS-BIDT-BIDDER-ID(WS-WINNER-BID-IDX)                038900
039000                              TO TASK-ASSIGNED-USER-ID            039000
039100         MOVE WS-BIDT-BIDDER-EMAIL(WS-WINNER-BID-IDX)             039100
039200                              TO TASK-ASSIGNED-USER-EMAIL         039200
039300         MOVE WS-RUN-TIMESTAMP TO TASK-UPDATED-AT                 039300
039400         ADD 1 TO CTR-TASKS-ASSIGNED                              039400
039500         MOVE 'ASSIGNED'      TO AUD-ACTION                       039500
039600         MOVE WS-BIDT-BIDDER-ID(WS-WINNER-BID-IDX) TO AUD-REF-ID  039600
039700         MOVE WS-BIDT-AMOUNT(WS-WINNER-BID-IDX)     TO AUD-AMOUNT 039700
039800         PERFORM 840-WRITE-AUDIT-LINE                             039800
039900     END-IF.                                                      039900
040000                                                                  040000
040100 225-REJECT-OTHER-BIDS.                                           040100
040200     SET WS-SRCH-IDX TO WS-SORT-SEQ(WS-WINNER-SEQ).               040200
040300     MOVE 'REJECTED'          TO WS-BIDT-STATUS(WS-SRCH-IDX).    0040300
040400     MOVE 'N'                 TO WS-BIDT-IS-WINNING(WS-SRCH-IDX). 040400
040500     MOVE 'AUTOMATIC REJECTION: ANOTHER BID SELECTED'            0040500
040600                              TO WS-BIDT-REJ-REASON(WS-SRCH-IDX). 040600
040700     MOVE WS-RUN-TIMESTAMP    TO WS-BIDT-REJECTED-AT(WS-SRCH-IDX).040700
040800     MOVE WS-RUN-TIMESTAMP    TO WS-BIDT-UPDATED-AT(WS-SRCH-IDX). 040800
040900     ADD 1 TO CTR-BIDS-REJECTED.                                  040900
041000     MOVE 'AUTO-REJECT'       TO AUD-ACTION.                      041000
041100     MOVE WS-BIDT-BIDDER-ID(WS-SRCH-IDX) TO AUD-REF-ID.           041100
041200     MOVE WS-BIDT-AMOUNT(WS-SRCH-IDX)     TO AUD-AMOUNT.         0041200
041300     PERFORM 840-WRITE-AUDIT-LINE.                                041300
041400                                                                  041400
041500 230-CHECK-AVAILABILITY.                                          041500
041600     MOVE 'Y' TO SW-ASSIGN-OK.                                    041600
041700     PERFORM 231-SEARCH-PROFILE-TABLE                             041700
041800             VARYING PROF-IDX FROM 1 BY 1                         041800
041900             UNTIL PROF-IDX > WS-PROFILE-COUNT.                   041900
042000                                                                  042000
042100 231-SEARCH-PROFILE-TABLE.                                        042100
042200     IF WS-PROFT-USER-ID(PROF-IDX) =                              042200
042300               WS-BIDT-BIDDER-ID(WS-WINNER-BID-IDX)               042300
042400        AND WS-PROFT-AVAIL(PROF-IDX) NOT = 'AVAILABLE'            042400
042500         MOVE 'N' TO SW-ASSIGN-OK                                 042500
042600     END-IF.                                                      042600
042700                                                                  042700
042800 260-COPY-TASK-UNCHANGED.                                         042800
042900     CONTINUE.                                                    042900
043000                                                                  043000
043100 230-READ-A-TASK.                                                 043100
043200     READ TASK-MASTER-IN                                          043200
043300         AT END MOVE 'Y' TO SW-END-OF-DATA.                       043300
043400     EVALUATE WS-TASKIN-STATUS                                    043400
043500        WHEN '00'                                                 043500
043600             CONTINUE                                             043600
043700        WHEN '10'                                                 043700
043800             MOVE 'Y' TO SW-END-OF-DATA                           043800
043900        WHEN OTHER                                                043900
044000             DISPLAY 'ERROR ON TASK MASTER READ. RC:'            0044000
044100                     WS-TASKIN-STATUS                            0044100
044200             MOVE 'Y' TO SW-END-OF-DATA                           044200
044300     END-EVALUATE.                                                044300
044400                                                                  044400
044500 250-WRITE-TASK-OUT.                                              044500
044600     IF SW-END-OF-DATA NOT = 'Y'                                  044600
044700         MOVE TASK-ID                TO TASK-O-ID                0044700
044800         MOVE TASK-TITLE             TO TASK-O-TITLE              044800
044900         MOVE TASK-DESCRIPTION       TO TASK-O-DESCRIPTION        044900
045000         MOVE TASK-BUDGET            TO TASK-O-BUDGET             045000
045100         MOVE TASK-CATEGORY          TO TASK-O-CATEGORY           045100
045200         MOVE TASK-STATUS            TO TASK-O-STATUS             045200
045300         MOVE TASK-OWNER-ID          TO TASK-O-OWNER-ID           045300
045400         MOVE TASK-OWNER-EMAIL       TO TASK-O-OWNER-EMAIL        045400
045500         MOVE TASK-ASSIGNED-USER-ID  TO TASK-O-ASSIGNED-USER-ID   045500
045600         MOVE TASK-ASSIGNED-USER-EMAIL                            045600
045700                              TO TASK-O-ASSIGNED-USER-EMAIL       045700
045800         MOVE TASK-BIDDING-DEADLINE  TO TASK-O-BIDDING-DEADLINE   045800
045900         MOVE TASK-COMPLETION-DEADLINE                            045900
046000                              TO TASK-O-COMPLETION-DEADLINE       046000
046100         MOVE TASK-CREATED-AT        TO TASK-O-CREATED-AT         046100
046200         MOVE TASK-UPDATED-AT        TO TASK-O-UPDATED-AT         046200
046300         WRITE TASK-MASTER-OUT-REC                                046300
046400     END-IF.                                                      046400
046500                                                                  046500
046600 840-WRITE-AUDIT-LINE.                                            046600
046700     MOVE WS-RUN-TIMESTAMP    TO AUD-TIMESTAMP.                   046700
046800     MOVE SAVE-TASK-ID        TO AUD-TASK-ID.                     046800
046900     WRITE AUDIT-REPORT-RECORD FROM AUD-LINE-DETAIL.              046900
047000                                                                  047000
047100 300-WRAP-UP.                                                     047100
047200     PERFORM 310-WRITE-BID-TABLE                                  047200
047300             VARYING BID-IDX FROM 1 BY 1                          047300
047400             UNTIL BID-IDX > WS-BID-COUNT.                        047400
047500                                                                  047500
047600     MOVE CTR-TASKS-PROCESSED TO GTL-TASKS-PROC.                  047600
047700     WRITE AUDIT-REPORT-RECORD FROM GRAND-TOTAL-LINE-1            047700
047800         AFTER ADVANCING 2.                                       047800
047900     MOVE CTR-TASKS-ASSIGNED  TO GTL-TASKS-ASSN.                  047900
048000     WRITE AUDIT-REPORT-RECORD FROM GRAND-TOTAL-LINE-2            048000
048100         AFTER ADVANCING 1.                                       048100
048200     MOVE CTR-BIDS-ACCEPTED   TO GTL-BIDS-ACC.                    048200
048300     WRITE AUDIT-REPORT-RECORD FROM GRAND-TOTAL-LINE-3            048300
048400         AFTER ADVANCING 1.                                       048400
048500     MOVE CTR-BIDS-REJECTED   TO GTL-BIDS-REJ.                    048500
048600     WRITE AUDIT-REPORT-RECORD FROM GRAND-TOTAL-LINE-4            048600
048700         AFTER ADVANCING 1.                                       048700
048800                                                                  048800
048900     CLOSE TASK-MASTER-IN  TASK-MASTER-OUT                        048900
049000           BID-MASTER-IN   BID-MASTER-OUT                        0049000
049100           PROFILE-MASTER  AUDIT-REPORT.                         0049100
049200                                                                  049200
049300 310-WRITE-BID-TABLE.                                             049300
049400     MOVE WS-BIDT-ID(BID-IDX)           TO BID-O-ID.              049400
049500     MOVE WS-BIDT-TASK-ID(BID-IDX)       TO BID-O-TASK-ID.        049500
049600     MOVE WS-BIDT-BIDDER-ID(BID-IDX)     TO BID-O-BIDDER-ID.      049600
049700     MOVE WS-BIDT-BIDDER-EMAIL(BID-IDX)  TO BID-O-BIDDER-EMAIL.   049700
049800     MOVE WS-BIDT-AMOUNT(BID-IDX)        TO BID-O-AMOUNT.         049800
049900     MOVE WS-BIDT-PROPOSAL(BID-IDX)      TO BID-O-PROPOSAL.       049900
050000     MOVE WS-BIDT-STATUS(BID-IDX)        TO BID-O-STATUS.         050000
050100     MOVE WS-BIDT-IS-WINNING(BID-IDX)    TO BID-O-IS-WINNING.     050100
050200     MOVE WS-BIDT-IS-ACCEPTED(BID-IDX)   TO BID-O-IS-ACCEPTED.    050200
050300     MOVE WS-BIDT-ACCEPTED-AT(BID-IDX)   TO BID-O-ACCEPTED-AT.    050300
050400     MOVE WS-BIDT-REJECTED-AT(BID-IDX)   TO BID-O-REJECTED-AT.    050400
050500     MOVE WS-BIDT-REJ-REASON(BID-IDX)    TO BID-O-REJECTION-REASON050500
050600     MOVE WS-BIDT-CREATED-AT(BID-IDX)    TO BID-O-CREATED-AT.     050600
050700     MOVE WS-BIDT-UPDATED-AT(BID-IDX)    TO BID-O-UPDATED-AT.     050700
050800     WRITE BID-MASTER-OUT-REC.                                    050800

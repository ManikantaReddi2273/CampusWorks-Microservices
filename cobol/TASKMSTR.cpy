000100******************************************************************
000200*    TASKMSTR  --  TASK MASTER RECORD LAYOUT                      *
000300*    COPIED INTO TASKLCE, BIDPROC, AUTOSEL AND STATRPT            *
000400*    WORKING-STORAGE.  ONE OCCURRENCE PER POSTED TASK.  THE TASK  *
000500*    MASTER FILE IS HELD ASCENDING TASK-ID.                       *
000600*                                                                *
000700*    03/04/87  RSH  TKT-4410  ORIGINAL LAYOUT.                   *
000800*    11/02/94  KMJ  TKT-4601  ADDED TASK-COMPLETION-DEADLINE.     *
000900******************************************************************
001000 01  TASK-MASTER-REC.
001100     05  TASK-ID                      PIC 9(9).
001200     05  TASK-TITLE                   PIC X(100).
001300     05  TASK-DESCRIPTION              PIC X(200).
001400     05  TASK-BUDGET                  PIC S9(8)V99 COMP-3.
001500     05  TASK-CATEGORY                PIC X(20).
001600     05  TASK-STATUS                  PIC X(12).
001700         88  TASK-ST-OPEN             VALUE 'OPEN'.
001800         88  TASK-ST-ASSIGNED         VALUE 'ASSIGNED'.
001900         88  TASK-ST-IN-PROGRESS      VALUE 'IN_PROGRESS'.
002000         88  TASK-ST-COMPLETED        VALUE 'COMPLETED'.
002100         88  TASK-ST-ACCEPTED         VALUE 'ACCEPTED'.
002200         88  TASK-ST-CANCELLED        VALUE 'CANCELLED'.
002300     05  TASK-OWNER-ID                PIC 9(9).
002400     05  TASK-OWNER-EMAIL             PIC X(60).
002500     05  TASK-ASSIGNED-USER-ID        PIC 9(9).
002600     05  TASK-ASSIGNED-USER-EMAIL     PIC X(60).
002700     05  TASK-BIDDING-DEADLINE        PIC 9(14).
002800     05  TASK-BIDDING-DEADLINE-BRK REDEFINES
002900              TASK-BIDDING-DEADLINE.
003000         10  TASK-BDL-CCYY            PIC 9(4).
003100         10  TASK-BDL-MM              PIC 9(2).
003200         10  TASK-BDL-DD              PIC 9(2).
003300         10  TASK-BDL-HH              PIC 9(2).
003400         10  TASK-BDL-MI              PIC 9(2).
003500         10  TASK-BDL-SS              PIC 9(2).
003600     05  TASK-COMPLETION-DEADLINE     PIC 9(14).
003700     05  TASK-CREATED-AT              PIC 9(14).
003800     05  TASK-CREATED-AT-BRK REDEFINES
003900              TASK-CREATED-AT.
004000         10  TASK-CRE-CCYY            PIC 9(4).
004100         10  TASK-CRE-MM              PIC 9(2).
004200         10  TASK-CRE-DD              PIC 9(2).
004300         10  TASK-CRE-HH              PIC 9(2).
004400         10  TASK-CRE-MI              PIC 9(2).
004500         10  TASK-CRE-SS              PIC 9(2).
004600     05  TASK-UPDATED-AT              PIC 9(14).
004700     05  FILLER                       PIC X(15).

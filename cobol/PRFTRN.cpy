000100******************************************************************
000200*    PRFTRN  --  PROFILE MAINTENANCE TRANSACTION RECORD LAYOUT   *
000300*    COPIED INTO PROFMAINT WORKING-STORAGE.  ONE RECORD PER      *
000400*    PROFILE TRANSACTION (CREATE/RATE/COMPLETE/SUCCESS/EARN/     *
000500*    VERIFY/AVAIL) QUEUED DURING THE PRIOR ON-LINE DAY.          *
000600*    ARRIVAL ORDER, NOT SORTED.                                  *
000700*                                                                *
000800*    03/04/87  RSH  TKT-4410  ORIGINAL LAYOUT.                   *
000900******************************************************************
001000 01  PROFILE-TRANSACTION-REC.
001100     05  PTR-COMMAND                  PIC X(10).
001200         88  PTR-CMD-CREATE           VALUE 'CREATE'.
001300         88  PTR-CMD-RATE             VALUE 'RATE'.
001400         88  PTR-CMD-COMPLETE         VALUE 'COMPLETE'.
001500         88  PTR-CMD-SUCCESS          VALUE 'SUCCESS'.
001600         88  PTR-CMD-EARN             VALUE 'EARN'.
001700         88  PTR-CMD-VERIFY           VALUE 'VERIFY'.
001800         88  PTR-CMD-AVAIL            VALUE 'AVAIL'.
001900     05  PTR-USER-ID                  PIC 9(9).
002000     05  PTR-ACTING-USER-ID           PIC 9(9).
002100     05  PTR-USER-EMAIL               PIC X(60).
002200     05  PTR-FIRST-NAME               PIC X(30).
002300     05  PTR-LAST-NAME                PIC X(30).
002400     05  PTR-UNIVERSITY               PIC X(40).
002500     05  PTR-MAJOR                    PIC X(40).
002600     05  PTR-ACADEMIC-YEAR            PIC 9(2).
002700     05  PTR-EXPERIENCE-YEARS         PIC 9(2).
002800     05  PTR-HOURLY-RATE              PIC S9(6)V99 COMP-3.
002900     05  PTR-RATING-VALUE             PIC 9(1)V99.
003000     05  PTR-EARNINGS-AMOUNT          PIC S9(8)V99 COMP-3.
003100     05  PTR-AVAILABILITY             PIC X(12).
003200     05  PTR-TIMESTAMP                PIC 9(14).
003300     05  FILLER                       PIC X(20).

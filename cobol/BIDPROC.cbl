000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  BIDPROC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. S. Holloway                                        00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL BID-TRANSACTION FILE AND APPLIES EACH        00000900
001000* QUEUED ACTION (CREATE A NEW BID, OR ACCEPT/REJECT/WITHDRAW AN   00001000
001100* EXISTING ONE) AGAINST THE TASK AND BID MASTER FILES.            00001100
001200*                                                                 00001200
001300* COMPANION JOB TO AUTOSEL, WHICH RUNS LATER IN THE SAME          00001300
001400* NIGHTLY STREAM AND DISPOSES OF BIDS ON EXPIRED TASKS.           00001400
001500*                                                                 00001500
001600***************************************************************** 00001600
001700                                                                  00001700
001800*                                                                 00001800
001900* Bid transaction record descriptions -- see copybook BIDTRN.     00001900
002000*     0    1    1    2    2    3    3    4    4    5    5    6    00002000
002100* ....5....0....5....0....5....0....5....0....5....0....5....0....00002100
002200*                                                                 00002200
002300* CREATE validated in the order this shop's bidding procedures    00002300
002400* call for:  task exists, bidder not owner, task open for         00002400
002500* bidding, required fields present, amount in range, no           00002500
002600* duplicate bid by this bidder on this task.  ACCEPT/REJECT/      00002600
002700* WITHDRAW are validated against the bid master table built in    00002700
002800* working storage (bid must exist, be PENDING, and -- for         00002800
002900* WITHDRAW -- belong to the requesting bidder).                   00002900
003000*                                                                 00003000
003100***************************************************************** 00003100
003200*                       CHANGE LOG                                00003200
003300***************************************************************** 00003300
003400* 03/11/87  RSH  TKT-4410  ORIGINAL PROGRAM.                      00003400
003500* 03/22/87  RSH  TKT-4415  ADDED DUPLICATE-BID CHECK.             00003500
003600* 06/02/88  RSH  TKT-4461  WINNING-BID RECOMPUTE AFTER EACH ADD.  00003600
003700* 01/09/91  DLM  TKT-4502  TASK LOOKUP TABLE RAISED TO 2000.      00003700
003800* 05/14/94  KMJ  TKT-4560  BID TABLE RAISED TO 3000 ENTRIES.      00003800
003900* 09/22/94  RSH  TKT-4512  REJECTION REASON TEXT ON AUDIT LINE.   00003900
004000* 07/19/95  KMJ  TKT-4571  TRN-COMMAND ADDED TO BID TRANSACTION   00004000
004100*                          FILE.  PROGRAM NOW HANDLES MANUAL      00004100
004200*                          ACCEPT/REJECT/WITHDRAW IN ADDITION     00004200
004300*                          TO BID PLACEMENT.                      00004300
004400* 11/30/98  DLM  TKT-4690  Y2K -- RUN DATE NOW 4-DIGIT CCYY VIA   00004400
004500*                          ACCEPT FROM DATE YYYYMMDD.  DEADLINE   00004500
004600*                          COMPARES NO LONGER WRAP AT 00.         00004600
004700* 02/03/99  DLM  TKT-4691  Y2K -- CONFIRMED BID TIMESTAMPS ON     00004700
004800*                          TRANSACTION FILE ALREADY CCYYMMDDHHMMSS00004800
004900* 08/17/01  KMJ  TKT-4744  AMOUNT RANGE CHECK MOVED AHEAD OF      00004900
005000*                          DUPLICATE CHECK PER AUDIT FINDING.     00005000
005100***************************************************************** 00005100
005200 IDENTIFICATION DIVISION.                                        000005200
005300 PROGRAM-ID.     BIDPROC.                                        000005300
005400 AUTHOR.         R. S. HOLLOWAY.                                 000005400
005500 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.        000005500
005600 DATE-WRITTEN.   03/11/87.                                       000005600
005700 DATE-COMPILED.                                                  000005700
005800 SECURITY.       COMPANY CONFIDENTIAL.                           000005800
005900***************************************************************** 00005900
006000 ENVIRONMENT DIVISION.                                           000006000
006100 CONFIGURATION SECTION.                                         0000006100
006200 SOURCE-COMPUTER. IBM-370.                                       000006200
006300 OBJECT-COMPUTER. IBM-370.                                       000006300
006400 SPECIAL-NAMES.                                                  000006400
006500     C01 IS TOP-OF-FORM.                                         000006500
006600 INPUT-OUTPUT SECTION.                                           000006600
006700 FILE-CONTROL.                                                   000006700
006800                                                                  00006800
006900     SELECT TASK-MASTER-IN     ASSIGN TO TASKIN                  000006900
007000         ACCESS IS SEQUENTIAL                                    000007000
007100         FILE STATUS  IS  WS-TASKIN-STATUS.                      000007100
007200                                                                 000007200
007300     SELECT TASK-MASTER-OUT    ASSIGN TO TASKOUT                 000007300
007400         ACCESS IS SEQUENTIAL                                    000007400
007500         FILE STATUS  IS  WS-TASKOUT-STATUS.                     000007500
007600                                                                  00007600
007700     SELECT BID-MASTER-IN      ASSIGN TO BIDIN                   000007700
007800         ACCESS IS SEQUENTIAL                                    000007800
007900         FILE STATUS  IS  WS-BIDIN-STATUS.                       000007900
008000                                                                  00008000
008100     SELECT BID-MASTER-OUT     ASSIGN TO BIDOUT                  000008100
008200         ACCESS IS SEQUENTIAL                                    000008200
008300         FILE STATUS  IS  WS-BIDOUT-STATUS.                      000008300
008400                                                                  00008400
008500     SELECT BID-TRANSACTIONS   ASSIGN TO BIDTRANS                000008500
008600         FILE STATUS  IS  WS-TRANFILE-STATUS.                    000008600
008700                                                                  00008700
008800     SELECT AUDIT-REPORT       ASSIGN TO AUDITRPT                000008800
008900         FILE STATUS  IS  WS-REPORT-STATUS.                      000008900
009000                                                                  00009000
009100***************************************************************** 00009100
009200 DATA DIVISION.                                                  000009200
009300 FILE SECTION.                                                   000009300
009400                                                                  00009400
009500 FD  TASK-MASTER-IN                                              000009500
009600     RECORDING MODE IS F.                                        000009600
009700 COPY TASKMSTR.                                                  000009700
009800                                                                 000009800
009900 FD  TASK-MASTER-OUT                                             000009900
010000     RECORDING MODE IS F.                                        000010000
010100 COPY TASKMSTR REPLACING ==TASK-MASTER-REC== BY ==TASK-MASTER-OUT-00010100
010200     ==TASK-== BY ==TASK-O-==.                                   000010200
010300                                                                  00010300
010400 FD  BID-MASTER-IN                                               000010400
010500     RECORDING MODE IS F.                                        000010500
010600 COPY BIDMSTR.                                                   000010600
010700                                                                  00010700
010800 FD  BID-MASTER-OUT                                              000010800
010900     RECORDING MODE IS F.                                        000010900
011000 COPY BIDMSTR REPLACING ==BID-MASTER-REC== BY ==BID-MASTER-OUT-REC00011000
011100     ==BID-== BY ==BID-O-==.                                      00011100
011200                                                                  00011200
011300 FD  BID-TRANSACTIONS                                            000011300
011400     RECORDING MODE IS F.                                        000011400
011500 COPY BIDTRN.                                                    000011500
011600                                                                  00011600
011700 FD  AUDIT-REPORT                                                000011700
011800     RECORDING MODE IS F.                                        000011800
011900 01  AUDIT-REPORT-RECORD        PIC X(132).                      000011900
012000                                                                  00012000
012100***************************************************************** 00012100
012200 WORKING-STORAGE SECTION.                                        000012200
012300***************************************************************** 00012300
012400*                                                                 00012400
012500 01  WS-RUN-TIMESTAMP-FIELDS.                                    000012500
012600     05  WS-RUN-CCYYMMDD         PIC 9(8).                       000012600
012700     05  WS-RUN-HHMMSSFF         PIC 9(8).                       000012700
012800 01  WS-RUN-TIMESTAMP            PIC 9(14)  VALUE 0.             000012800
012900 01  WS-RUN-TS-BRK REDEFINES WS-RUN-TIMESTAMP.                   000012900
013000     05  WS-RUN-TS-DATE          PIC 9(8).                       000013000
013100     05  WS-RUN-TS-TIME          PIC 9(6).                       000013100
013200*                                                                 00013200
013300*    RSH, 03/21/03 (TKT-4747) -- FILE-STATUS FLAGS, EOF SWITCHES  00013300
013400*    AND LOOP SUBSCRIPTS MOVED OFF 05-LEVELS AND RE-DECLARED AS   00013400
013500*    STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S OWN STANDARD       00013500
013600*    (SEE SUB1/SUB2/FILE-STATUS IN THE OLDER REDEEM SYSTEM).      00013600
013700 77  WS-TASKIN-STATUS        PIC X(2)  VALUE SPACES.              00013700
013800 77  WS-TASKOUT-STATUS       PIC X(2)  VALUE SPACES.              00013800
013900 77  WS-BIDIN-STATUS         PIC X(2)  VALUE SPACES.              00013900
014000 77  WS-BIDOUT-STATUS        PIC X(2)  VALUE SPACES.              00014000
014100 77  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.              00014100
014200 77  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.              00014200
014300*                                                                 00014300
014400 77  WS-TRAN-EOF             PIC X     VALUE 'N'.                 00014400
014500 77  WS-BIDIN-EOF            PIC X     VALUE 'N'.                 00014500
014600 77  WS-TASKIN-EOF           PIC X     VALUE 'N'.                 00014600
014700 77  WS-TRAN-OK              PIC X     VALUE 'Y'.                 00014700
014800 77  WS-TASK-FOUND           PIC X     VALUE 'N'.                 00014800
014900 77  WS-DUP-FOUND            PIC X     VALUE 'N'.                 00014900
015000 77  WS-BID-FOUND            PIC X     VALUE 'N'.                 00015000
015100*                                                                 00015100
015200 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.         000015200
015300*                                                                 00015300
015400 77  WS-TASK-COUNT           PIC S9(4)  COMP  VALUE 0.            00015400
015500 77  WS-BID-COUNT            PIC S9(4)  COMP  VALUE 0.            00015500
015600 77  WS-NEXT-BID-ID          PIC 9(9)         VALUE 0.            00015600
015700 77  WS-SORT-I               PIC S9(4)  COMP  VALUE 0.            00015700
015800 77  WS-SORT-J               PIC S9(4)  COMP  VALUE 0.            00015800
015900 77  WS-FOUND-IDX            PIC S9(4)  COMP  VALUE 0.            00015900
016000 77  WS-LOW-IDX              PIC S9(4)  COMP  VALUE 0.            00016000
016100 77  WS-FOUND-BID-IDX        PIC S9(4)  COMP  VALUE 0.            00016100
016200*    DEBUG VIEW -- PRINTABLE FORM OF THE WINNING-BID SUBSCRIPT    00016200
016300*    FOR THE ABEND DUMP, SAME HABIT AS BIDSORT'S SUBSCRIPT VIEW. 000016300
016400 77  WS-FOUND-BID-IDX-X REDEFINES WS-FOUND-BID-IDX PIC X(2).      00016400
016500*                                                                 00016500
016600 01  WS-CONTROL-TOTALS.                                          000016600
016700     05  WS-TRANS-READ           PIC S9(7)  COMP-3  VALUE 0.     000016700
016800     05  WS-BIDS-PLACED          PIC S9(7)  COMP-3  VALUE 0.     000016800
016900     05  WS-BIDS-REJECTED        PIC S9(7)  COMP-3  VALUE 0.     000016900
017000     05  WS-BIDS-ACCEPTED        PIC S9(7)  COMP-3  VALUE 0.     000017000
017100     05  WS-BIDS-WITHDRAWN       PIC S9(7)  COMP-3  VALUE 0.     000017100
017200     05  WS-TOTAL-ACCEPTED-AMT   PIC S9(9)V99 COMP-3 VALUE 0.    000017200
017300 01  CONTROL-TOTALS-DEBUG-VIEW REDEFINES WS-CONTROL-TOTALS.      000017300
017400*    RSH, 09/22/94 (TKT-4512) -- SO THE ABEND DUMP SHOWS THE      00017400
017500*    CONTROL TOTALS AS ONE DISPLAYABLE GROUP UNDER SNAP/DUMP.     00017500
017600     05  CTV-TRANS-READ          PIC S9(7)  COMP-3.               00017600
017700     05  CTV-BIDS-PLACED         PIC S9(7)  COMP-3.               00017700
017800     05  CTV-BIDS-REJECTED       PIC S9(7)  COMP-3.               00017800
017900     05  CTV-BIDS-ACCEPTED       PIC S9(7)  COMP-3.               00017900
018000     05  CTV-BIDS-WITHDRAWN      PIC S9(7)  COMP-3.               00018000
018100     05  CTV-TOTAL-ACCEPTED-AMT  PIC S9(9)V99 COMP-3.             00018100
018200*                                                                 00018200
018300*    TKT-4745 WIDENED THIS TABLE FROM A 4-FIELD LOOKUP TO THE     00018300
018400*    FULL TASK ROW SO 430-APPLY-ACCEPT CAN REWRITE TASK-MASTER-OUT00018400
018500*    TO ASSIGNED WHEN A BID IS MANUALLY ACCEPTED (SEE 650/660).   00018500
018600 01  WS-TASK-TABLE.                                              000018600
018700     05  WS-TASK-ENTRY  OCCURS 2000 TIMES                        000018700
018800                        INDEXED BY TASK-IDX.                     000018800
018900         10  WS-TASKT-ID           PIC 9(9).                     000018900
019000         10  WS-TASKT-TITLE        PIC X(100).                   000019000
019100         10  WS-TASKT-DESCRIPTION  PIC X(200).                   000019100
019200         10  WS-TASKT-BUDGET       PIC S9(8)V99 COMP-3.          000019200
019300         10  WS-TASKT-CATEGORY     PIC X(20).                    000019300
019400         10  WS-TASKT-OWNER-ID     PIC 9(9).                     000019400
019500         10  WS-TASKT-OWNER-EMAIL  PIC X(60).                    000019500
019600         10  WS-TASKT-STATUS       PIC X(12).                    000019600
019700         10  WS-TASKT-ASSIGNED-ID    PIC 9(9).                   000019700
019800         10  WS-TASKT-ASSIGNED-EMAIL PIC X(60).                  000019800
019900         10  WS-TASKT-DEADLINE     PIC 9(14).                    000019900
020000         10  WS-TASKT-COMPL-DDLN   PIC 9(14).                    000020000
020100         10  WS-TASKT-CREATED-AT   PIC 9(14).                    000020100
020200         10  WS-TASKT-UPDATED-AT   PIC 9(14).                    000020200
020300         10  FILLER                PIC X(10).                    000020300
020400*                                                                 00020400
020500 01  WS-BID-TABLE.                                               000020500
020600     05  WS-BID-ENTRY   OCCURS 3000 TIMES                        000020600
020700                        INDEXED BY BID-IDX.                      000020700
020800         10  WS-BIDT-ID            PIC 9(9).                     000020800
020900         10  WS-BIDT-TASK-ID       PIC 9(9).                     000020900
021000         10  WS-BIDT-BIDDER-ID     PIC 9(9).                     000021000
021100         10  WS-BIDT-BIDDER-EMAIL  PIC X(60).                    000021100
021200         10  WS-BIDT-AMOUNT        PIC S9(8)V99 COMP-3.          000021200
021300         10  WS-BIDT-PROPOSAL      PIC X(200).                   000021300
021400         10  WS-BIDT-STATUS        PIC X(10).                    000021400
021500         10  WS-BIDT-IS-WINNING    PIC X(1).                     000021500
021600         10  WS-BIDT-IS-ACCEPTED   PIC X(1).                     000021600
021700         10  WS-BIDT-ACCEPTED-AT   PIC 9(14).                    000021700
021800         10  WS-BIDT-REJECTED-AT   PIC 9(14).                    000021800
021900         10  WS-BIDT-REJ-REASON    PIC X(100).                   000021900
022000         10  WS-BIDT-CREATED-AT    PIC 9(14).                    000022000
022100         10  WS-BIDT-UPDATED-AT    PIC 9(14).                    000022100
022200*                                                                 00022200
022300 01  WS-HOLD-ENTRY.                                              000022300
022400     05  WS-HOLD-ID            PIC 9(9).                         000022400
022500     05  WS-HOLD-TASK-ID       PIC 9(9).                         000022500
022600     05  WS-HOLD-BIDDER-ID     PIC 9(9).                         000022600
022700     05  WS-HOLD-BIDDER-EMAIL  PIC X(60).                        000022700
022800     05  WS-HOLD-AMOUNT        PIC S9(8)V99 COMP-3.              000022800
022900     05  WS-HOLD-PROPOSAL      PIC X(200).                       000022900
023000     05  WS-HOLD-STATUS        PIC X(10).                        000023000
023100     05  WS-HOLD-IS-WINNING    PIC X(1).                         000023100
023200     05  WS-HOLD-IS-ACCEPTED   PIC X(1).                         000023200
023300     05  WS-HOLD-ACCEPTED-AT   PIC 9(14).                        000023300
023400     05  WS-HOLD-REJECTED-AT   PIC 9(14).                        000023400
023500     05  WS-HOLD-REJ-REASON    PIC X(100).                       000023500
023600     05  WS-HOLD-CREATED-AT    PIC 9(14).                        000023600
023700     05  WS-HOLD-UPDATED-AT    PIC 9(14).                        000023700
023800*                                                                 00023800
023900*        *******************                                      00023900
024000*            report lines                                         00024000
024100*        *******************                                      00024100
024200 01  RPT-HEADER1.                                                000024200
024300     05  FILLER             PIC X(40)                            000024300
024400             VALUE 'BID PROCESSING AUDIT REPORT       RUN: '.    000024400
024500     05  RPT-CCYY           PIC 9(4).                            000024500
024600     05  FILLER             PIC X     VALUE '-'.                 000024600
024700     05  RPT-MM             PIC 99.                              000024700
024800     05  FILLER             PIC X     VALUE '-'.                 000024800
024900     05  RPT-DD             PIC 99.                              000024900
025000     05  FILLER             PIC X(9)  VALUE '   TIME: '.         000025000
025100     05  RPT-HH             PIC 99.                              000025100
025200     05  FILLER             PIC X     VALUE ':'.                 000025200
025300     05  RPT-MIN            PIC 99.                              000025300
025400     05  FILLER             PIC X     VALUE ':'.                 000025400
025500     05  RPT-SS             PIC 99.                              000025500
025600     05  FILLER             PIC X(46) VALUE SPACES.              000025600
025700 01  RPT-COL-HDR.                                                000025700
025800     05  FILLER PIC X(14)  VALUE '  TIMESTAMP   '.               000025800
025900     05  FILLER PIC X(11)  VALUE ' TASK-ID   '.                  000025900
026000     05  FILLER PIC X(11)  VALUE ' REF-ID    '.                  000026000
026100     05  FILLER PIC X(32)  VALUE ' ACTION                        '00026100
026200     05  FILLER PIC X(14)  VALUE '       AMOUNT '.                00026200
026300     05  FILLER PIC X(50)  VALUE SPACES.                         000026300
026400 01  AUD-LINE-DETAIL.                                             00026400
026500     05  AUD-TIMESTAMP      PIC 9(14).                           000026500
026600     05  FILLER             PIC X     VALUE SPACES.              000026600
026700     05  AUD-TASK-ID        PIC 9(9).                            000026700
026800     05  FILLER             PIC X(2)  VALUE SPACES.              000026800
026900     05  AUD-REF-ID         PIC 9(9).                            000026900
027000     05  FILLER             PIC X(2)  VALUE SPACES.              000027000
027100     05  AUD-ACTION         PIC X(32).                           000027100
027200     05  AUD-AMOUNT         PIC Z,ZZZ,ZZ9.99-.                   000027200
027300     05  FILLER             PIC X(39) VALUE SPACES.              000027300
027400 01  RPT-STATS-HDR1.                                              00027400
027500     05  FILLER PIC X(27) VALUE 'Bid Processing Totals:     '.   000027500
027600     05  FILLER PIC X(105) VALUE SPACES.                         000027600
027700 01  RPT-STATS-DETAIL.                                            00027700
027800     05  RPT-STAT-LABEL      PIC X(30).                          000027800
027900     05  RPT-STAT-VALUE      PIC Z,ZZZ,ZZ9.                      000027900
028000     05  FILLER              PIC X(93) VALUE SPACES.             000028000
028100 01  RPT-STATS-AMOUNT.                                            00028100
028200     05  RPT-AMT-LABEL       PIC X(30).                          000028200
028300     05  RPT-AMT-VALUE       PIC Z,ZZZ,ZZ9.99-.                  000028300
028400     05  FILLER              PIC X(90) VALUE SPACES.             000028400
028500*                                                                 00028500
028600                                                                  00028600
028700***************************************************************** 00028700
028800 PROCEDURE DIVISION.                                              00028800
028900***************************************************************** 00028900
029000                                                                  00029000
029100 000-MAIN.                                                        00029100
029200     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.                   00029200
029300     ACCEPT WS-RUN-HHMMSSFF FROM TIME.                            00029300
029400     MOVE WS-RUN-CCYYMMDD     TO WS-RUN-TS-DATE.                  00029400
029500     MOVE WS-RUN-HHMMSSFF(1:6) TO WS-RUN-TS-TIME.                 00029500
029600     DISPLAY 'BIDPROC STARTED.  RUN TIMESTAMP = ' WS-RUN-TIMESTAMP00029600
029700                                                                  00029700
029800     PERFORM 700-OPEN-FILES.                                      00029800
029900     PERFORM 800-INIT-REPORT.                                     00029900
030000                                                                  00030000
030100     PERFORM 720-LOAD-TASK-TABLE.                                 00030100
030200     PERFORM 730-READ-BID-MASTER                                  00030200
030300             UNTIL WS-BIDIN-EOF = 'Y'.                            00030300
030400                                                                  00030400
030500     PERFORM 100-PROCESS-TRANSACTIONS                             00030500
030600             UNTIL WS-TRAN-EOF = 'Y'.                             00030600
030700                                                                  00030700
030800     PERFORM 600-SORT-BID-TABLE.                                  00030800
030900     PERFORM 610-WRITE-BID-TABLE.                                 00030900
031000     PERFORM 650-WRITE-TASK-MASTER-OUT.                           00031000
031100                                                                  00031100
031200     PERFORM 850-REPORT-TRAN-STATS.                               00031200
031300     PERFORM 790-CLOSE-FILES.                                     00031300
031400                                                                  00031400
031500     GOBACK.                                                      00031500
031600                                                                  00031600
031700 100-PROCESS-TRANSACTIONS.                                        00031700
031800     PERFORM 710-READ-TRAN-FILE.                                  00031800
031900                                                                  00031900
032000     IF WS-TRAN-EOF NOT = 'Y'                                     00032000
032100         ADD 1 TO WS-TRANS-READ                                   00032100
032200         EVALUATE TRUE                                            00032200
032300             WHEN TRN-CMD-ACCEPT                                  00032300
032400                 PERFORM 130-VALIDATE-ACCEPT-TRAN                 00032400
032500                 IF WS-TRAN-OK = 'Y'                              00032500
032600                     PERFORM 430-APPLY-ACCEPT                     00032600
032700                     ADD 1 TO WS-BIDS-ACCEPTED                    00032700
032800                     MOVE 'ACCEPTED'          TO AUD-ACTION       00032800
032900                     MOVE TRN-BID-ID           TO AUD-REF-ID      00032900
033000                     MOVE WS-BIDT-AMOUNT(WS-FOUND-BID-IDX)        00033000
033100                                               TO AUD-AMOUNT      00033100
033200                     PERFORM 840-WRITE-AUDIT-LINE                 00033200
033300                 ELSE                                             00033300
033400                     PERFORM 120-REJECT-TRAN                      00033400
033500                 END-IF                                           00033500
033600             WHEN TRN-CMD-REJECT                                  00033600
033700                 PERFORM 140-VALIDATE-REJECT-TRAN                 00033700
033800                 IF WS-TRAN-OK = 'Y'                              00033800
033900                     PERFORM 440-APPLY-REJECT                     00033900
034000                     ADD 1 TO WS-BIDS-REJECTED                    00034000
034100                     MOVE 'REJECTED-MANUAL'   TO AUD-ACTION       00034100
034200                     MOVE TRN-BID-ID           TO AUD-REF-ID      00034200
034300                     MOVE WS-BIDT-AMOUNT(WS-FOUND-BID-IDX)        00034300
034400                                               TO AUD-AMOUNT      00034400
034500                     PERFORM 840-WRITE-AUDIT-LINE                 00034500
034600                 ELSE                                             00034600
034700                     PERFORM 120-REJECT-TRAN                      00034700
034800                 END-IF                                           00034800
034900             WHEN TRN-CMD-WITHDRAW                                00034900
035000                 PERFORM 150-VALIDATE-WITHDRAW-TRAN               00035000
035100                 IF WS-TRAN-OK = 'Y'                              00035100
035200                     PERFORM 450-APPLY-WITHDRAW                   00035200
035300                     ADD 1 TO WS-BIDS-WITHDRAWN                   00035300
035400                     MOVE 'WITHDRAWN'         TO AUD-ACTION       00035400
035500                     MOVE TRN-BID-ID           TO AUD-REF-ID      00035500
035600                     MOVE WS-BIDT-AMOUNT(WS-FOUND-BID-IDX)        00035600
035700                                               TO AUD-AMOUNT      00035700
035800                     PERFORM 840-WRITE-AUDIT-LINE                 00035800
035900                 ELSE                                             00035900
036000                     PERFORM 120-REJECT-TRAN                      00036000
036100                 END-IF                                           00036100
036200             WHEN OTHER                                           00036200
036300                 PERFORM 110-VALIDATE-BID-TRAN                    00036300
036400                 IF WS-TRAN-OK = 'Y'                              00036400
036500                     PERFORM 400-ADD-BID-RECORD                   00036500
036600                     PERFORM 500-RECOMPUTE-WINNING-BID            00036600
036700                     ADD 1 TO WS-BIDS-PLACED                      00036700
036800                     MOVE 'PLACED'           TO AUD-ACTION        00036800
036900                     MOVE TRN-BIDDER-ID       TO AUD-REF-ID       00036900
037000                     MOVE TRN-AMOUNT          TO AUD-AMOUNT       00037000
037100                     PERFORM 840-WRITE-AUDIT-LINE                 00037100
037200                 ELSE                                             00037200
037300                     PERFORM 120-REJECT-TRAN                      00037300
037400                 END-IF                                           00037400
037500         END-EVALUATE                                             00037500
037600     END-IF.                                                      00037600
037700                                                                  00037700
037800 110-VALIDATE-BID-TRAN.                                           00037800
037900     MOVE 'Y'    TO WS-TRAN-OK.                                   00037900
038000     MOVE SPACES TO WS-REJECT-REASON.                             00038000
038100     PERFORM 111-FIND-TASK.                                       00038100
038200                                                                  00038200
038300     IF WS-TASK-FOUND NOT = 'Y'                                   00038300
038400         MOVE 'N'                TO WS-TRAN-OK                    00038400
038500         MOVE 'TASK NOT FOUND'   TO WS-REJECT-REASON              00038500
038600     ELSE                                                         00038600
038700       IF TRN-BIDDER-ID = WS-TASKT-OWNER-ID(WS-FOUND-IDX)         00038700
038800           MOVE 'N'                    TO WS-TRAN-OK              00038800
038900           MOVE 'BIDDER IS TASK OWNER' TO WS-REJECT-REASON        00038900
039000       ELSE                                                       00039000
039100         IF WS-TASKT-STATUS(WS-FOUND-IDX) NOT = 'OPEN'            00039100
039200             MOVE 'N' TO WS-TRAN-OK                               00039200
039300             IF WS-RUN-TIMESTAMP > WS-TASKT-DEADLINE(WS-FOUND-IDX)00039300
039400                MOVE 'BIDDING PERIOD EXPIRED'                     00039400
039500                                     TO WS-REJECT-REASON          00039500
039600             ELSE                                                 00039600
039700                MOVE 'TASK NOT OPEN FOR BIDDING'                  00039700
039800                                     TO WS-REJECT-REASON          00039800
039900             END-IF                                               00039900
040000         ELSE                                                     00040000
040100           IF WS-RUN-TIMESTAMP > WS-TASKT-DEADLINE(WS-FOUND-IDX)  00040100
040200               MOVE 'N'                         TO WS-TRAN-OK     00040200
040300               MOVE 'BIDDING PERIOD EXPIRED'     TO WS-REJECT-REAS00040300
040400           ELSE                                                   00040400
040500             IF TRN-TASK-ID = 0 OR TRN-BIDDER-ID = 0              00040500
040600                OR TRN-BIDDER-EMAIL = SPACES                      00040600
040700                 MOVE 'N'                      TO WS-TRAN-OK      00040700
040800                 MOVE 'MISSING REQUIRED FIELD'  TO WS-REJECT-REASO00040800
040900             ELSE                                                 00040900
041000               IF TRN-AMOUNT < 0.01 OR TRN-AMOUNT > 10000.00      00041000
041100                   MOVE 'N'                   TO WS-TRAN-OK       00041100
041200                   MOVE 'AMOUNT OUT OF RANGE' TO WS-REJECT-REASON 00041200
041300               ELSE                                               00041300
041400                   PERFORM 112-CHECK-DUPLICATE-BID                00041400
041500                   IF WS-DUP-FOUND = 'Y'                          00041500
041600                       MOVE 'N'                 TO WS-TRAN-OK     00041600
041700                       MOVE 'DUPLICATE BID FOR TASK'              00041700
041800                                              TO WS-REJECT-REASON 00041800
041900                   END-IF                                         00041900
042000               END-IF                                             00042000
042100             END-IF                                               00042100
042200           END-IF                                                 00042200
042300         END-IF                                                   00042300
042400       END-IF                                                     00042400
042500     END-IF.                                                      00042500
042600                                                                  00042600
042700 111-FIND-TASK.                                                   00042700
042800     MOVE 'N' TO WS-TASK-FOUND.                                   00042800
042900     MOVE 0   TO WS-FOUND-IDX.                                    00042900
043000     SET TASK-IDX TO 1.                                           00043000
043100     PERFORM 200-SEARCH-TASK-TABLE                                00043100
043200             VARYING TASK-IDX FROM 1 BY 1                         00043200
043300             UNTIL TASK-IDX > WS-TASK-COUNT                       00043300
043400             OR WS-TASK-FOUND = 'Y'.                              00043400
043500                                                                  00043500
043600 200-SEARCH-TASK-TABLE.                                          000043600
043700     IF WS-TASKT-ID(TASK-IDX) = TRN-TASK-ID                       00043700
043800         MOVE 'Y'    TO WS-TASK-FOUND                             00043800
043900         SET WS-FOUND-IDX TO TASK-IDX                             00043900
044000     END-IF.                                                      00044000
044100                                                                  00044100
044200 112-CHECK-DUPLICATE-BID.                                        000044200
044300     MOVE 'N' TO WS-DUP-FOUND.                                    00044300
044400     PERFORM 210-SEARCH-BID-TABLE                                 00044400
044500             VARYING BID-IDX FROM 1 BY 1                          00044500
044600             UNTIL BID-IDX > WS-BID-COUNT                         00044600
044700             OR WS-DUP-FOUND = 'Y'.                               00044700
044800                                                                  00044800
044900 210-SEARCH-BID-TABLE.                                           000044900
045000     IF WS-BIDT-TASK-ID(BID-IDX)   = TRN-TASK-ID                  00045000
045100        AND WS-BIDT-BIDDER-ID(BID-IDX) = TRN-BIDDER-ID            00045100
045200         MOVE 'Y' TO WS-DUP-FOUND                                 00045200
045300     END-IF.                                                      00045300
045400                                                                  00045400
045500 115-FIND-BID-BY-ID.                                              00045500
045600     MOVE 'N' TO WS-BID-FOUND.                                    00045600
045700     MOVE 0   TO WS-FOUND-BID-IDX.                                00045700
045800     SET BID-IDX TO 1.                                            00045800
045900     PERFORM 220-SEARCH-BID-BY-ID                                 00045900
046000             VARYING BID-IDX FROM 1 BY 1                          00046000
046100             UNTIL BID-IDX > WS-BID-COUNT                         00046100
046200             OR WS-BID-FOUND = 'Y'.                               00046200
046300                                                                  00046300
046400 220-SEARCH-BID-BY-ID.                                            00046400
046500     IF WS-BIDT-ID(BID-IDX) = TRN-BID-ID                          00046500
046600         MOVE 'Y'    TO WS-BID-FOUND                              00046600
046700         SET WS-FOUND-BID-IDX TO BID-IDX                          00046700
046800     END-IF.                                                      00046800
046900                                                                  00046900
047000 130-VALIDATE-ACCEPT-TRAN.                                        00047000
047100     MOVE 'Y'    TO WS-TRAN-OK.                                   00047100
047200     MOVE SPACES TO WS-REJECT-REASON.                             00047200
047300     PERFORM 115-FIND-BID-BY-ID.                                  00047300
047400     IF WS-BID-FOUND NOT = 'Y'                                    00047400
047500         MOVE 'N'             TO WS-TRAN-OK                       00047500
047600         MOVE 'BID NOT FOUND' TO WS-REJECT-REASON                 00047600
047700     ELSE                                                         00047700
047800       IF WS-BIDT-STATUS(WS-FOUND-BID-IDX) NOT = 'PENDING'        00047800
047900           MOVE 'N'               TO WS-TRAN-OK                   00047900
048000           MOVE 'BID NOT PENDING' TO WS-REJECT-REASON             00048000
048100       END-IF                                                     00048100
048200     END-IF.                                                      00048200
048300                                                                  00048300
048400 140-VALIDATE-REJECT-TRAN.                                        00048400
048500     MOVE 'Y'    TO WS-TRAN-OK.                                   00048500
048600     MOVE SPACES TO WS-REJECT-REASON.                             00048600
048700     PERFORM 115-FIND-BID-BY-ID.                                  00048700
048800     IF WS-BID-FOUND NOT = 'Y'                                    00048800
048900         MOVE 'N'             TO WS-TRAN-OK                       00048900
049000         MOVE 'BID NOT FOUND' TO WS-REJECT-REASON                 00049000
049100     ELSE                                                         00049100
049200       IF WS-BIDT-STATUS(WS-FOUND-BID-IDX) NOT = 'PENDING'        00049200
049300           MOVE 'N'               TO WS-TRAN-OK                   00049300
049400           MOVE 'BID NOT PENDING' TO WS-REJECT-REASON             00049400
049500       END-IF                                                     00049500
049600     END-IF.                                                      00049600
049700                                                                  00049700
049800 150-VALIDATE-WITHDRAW-TRAN.                                      00049800
049900     MOVE 'Y'    TO WS-TRAN-OK.                                   00049900
050000     MOVE SPACES TO WS-REJECT-REASON.                             00050000
050100     PERFORM 115-FIND-BID-BY-ID.                                  00050100
050200     IF WS-BID-FOUND NOT = 'Y'                                    00050200
050300         MOVE 'N'             TO WS-TRAN-OK                       00050300
050400         MOVE 'BID NOT FOUND' TO WS-REJECT-REASON                 00050400
050500     ELSE                                                         00050500
050600       IF WS-BIDT-STATUS(WS-FOUND-BID-IDX) NOT = 'PENDING'        00050600
050700           MOVE 'N'               TO WS-TRAN-OK                   00050700
050800           MOVE 'BID NOT PENDING' TO WS-REJECT-REASON             00050800
050900       ELSE                                                       00050900
050950         IF TRN-BIDDER-ID NOT =                                   00050950
050960             WS-BIDT-BIDDER-ID(WS-FOUND-BID-IDX)                   00050960
051100             MOVE 'N' TO WS-TRAN-OK                               00051100
051200             MOVE 'NOT THE BIDDER FOR THIS BID'                   00051200
051300                                    TO WS-REJECT-REASON           00051300
051400         END-IF                                                   00051400
051500       END-IF                                                     00051500
051600     END-IF.                                                      00051600
051700                                                                  00051700
051800 120-REJECT-TRAN.                                                000051800
051900     ADD 1 TO WS-BIDS-REJECTED.                                   00051900
052000     STRING 'REJECTED-' WS-REJECT-REASON DELIMITED BY SIZE        00052000
052100            INTO AUD-ACTION.                                      00052100
052200     IF TRN-CMD-CREATE                                            00052200
052300         MOVE TRN-BIDDER-ID  TO AUD-REF-ID                        00052300
052400         MOVE TRN-AMOUNT     TO AUD-AMOUNT                        00052400
052500     ELSE                                                         00052500
052600         MOVE TRN-BID-ID     TO AUD-REF-ID                        00052600
052700         MOVE 0              TO AUD-AMOUNT                        00052700
052800     END-IF.                                                      00052800
052900     PERFORM 840-WRITE-AUDIT-LINE.                                00052900
053000                                                                  00053000
053100 400-ADD-BID-RECORD.                                             000053100
053200     ADD 1 TO WS-BID-COUNT.                                       00053200
053300     SET BID-IDX TO WS-BID-COUNT.                                 00053300
053400     ADD 1 TO WS-NEXT-BID-ID.                                     00053400
053500     MOVE WS-NEXT-BID-ID      TO WS-BIDT-ID(BID-IDX).             00053500
053600     MOVE TRN-TASK-ID         TO WS-BIDT-TASK-ID(BID-IDX).        00053600
053700     MOVE TRN-BIDDER-ID       TO WS-BIDT-BIDDER-ID(BID-IDX).      00053700
053800     MOVE TRN-BIDDER-EMAIL    TO WS-BIDT-BIDDER-EMAIL(BID-IDX).   00053800
053900     MOVE TRN-AMOUNT          TO WS-BIDT-AMOUNT(BID-IDX).         00053900
054000     MOVE TRN-PROPOSAL        TO WS-BIDT-PROPOSAL(BID-IDX).       00054000
054100     MOVE 'PENDING'           TO WS-BIDT-STATUS(BID-IDX).        000054100
054200     MOVE 'N'                 TO WS-BIDT-IS-WINNING(BID-IDX).    000054200
054300     MOVE 'N'                 TO WS-BIDT-IS-ACCEPTED(BID-IDX).   000054300
054400     MOVE 0                   TO WS-BIDT-ACCEPTED-AT(BID-IDX).   000054400
054500     MOVE 0                   TO WS-BIDT-REJECTED-AT(BID-IDX).   000054500
054600     MOVE SPACES              TO WS-BIDT-REJ-REASON(BID-IDX).    000054600
054700     MOVE TRN-TIMESTAMP       TO WS-BIDT-CREATED-AT(BID-IDX).    000054700
054800     MOVE TRN-TIMESTAMP       TO WS-BIDT-UPDATED-AT(BID-IDX).    000054800
054900                                                                  00054900
055000 430-APPLY-ACCEPT.                                                00055000
055100*    MANUAL ACCEPT -- WINNER TAKES THE BID, EVERY OTHER PENDING   00055100
055200*    BID ON THE SAME TASK IS REJECTED, AND THE TASK ITSELF MOVES  00055200
055300*    TO ASSIGNED (TKT-4745) THE SAME WAY AUTOSEL ASSIGNS ITS      00055300
055400*    AUTO-WINNERS -- SEE 432 BELOW.                               00055400
055500     MOVE 'ACCEPTED'          TO WS-BIDT-STATUS(WS-FOUND-BID-IDX).00055500
055510     MOVE 'Y' TO WS-BIDT-IS-ACCEPTED(WS-FOUND-BID-IDX).            00055510
055520     MOVE 'Y' TO WS-BIDT-IS-WINNING(WS-FOUND-BID-IDX).             00055520
055530     MOVE WS-RUN-TIMESTAMP                                         00055530
055540         TO WS-BIDT-ACCEPTED-AT(WS-FOUND-BID-IDX).                 00055540
055550     MOVE WS-RUN-TIMESTAMP                                         00055550
055560         TO WS-BIDT-UPDATED-AT(WS-FOUND-BID-IDX).                  00055560
056000     PERFORM 431-REJECT-OTHER-PENDING-BIDS                        00056000
056100             VARYING BID-IDX FROM 1 BY 1                          00056100
056200             UNTIL BID-IDX > WS-BID-COUNT.                        00056200
056300                                                                  00056300
056410     ADD WS-BIDT-AMOUNT(WS-FOUND-BID-IDX)                          00056410
056420         TO WS-TOTAL-ACCEPTED-AMT.                                 00056420
056500                                                                  00056500
056600     MOVE WS-BIDT-TASK-ID(WS-FOUND-BID-IDX) TO TRN-TASK-ID.       00056600
056700     PERFORM 111-FIND-TASK.                                      000056700
056800     IF WS-TASK-FOUND = 'Y'                                      000056800
056900         PERFORM 432-ASSIGN-TASK-TO-WINNER                       000056900
057000     END-IF.                                                     000057000
057100                                                                  00057100
057200 431-REJECT-OTHER-PENDING-BIDS.                                   00057200
057300     IF BID-IDX NOT = WS-FOUND-BID-IDX                            00057300
057400        AND WS-BIDT-TASK-ID(BID-IDX) =                            00057400
057500                   WS-BIDT-TASK-ID(WS-FOUND-BID-IDX)              00057500
057600        AND WS-BIDT-STATUS(BID-IDX) = 'PENDING'                   00057600
057700         MOVE 'REJECTED'       TO WS-BIDT-STATUS(BID-IDX)         00057700
057800         MOVE 'N'              TO WS-BIDT-IS-WINNING(BID-IDX)     00057800
057900         MOVE 'ANOTHER BID WAS ACCEPTED FOR THIS TASK'            00057900
058000                                TO WS-BIDT-REJ-REASON(BID-IDX)    00058000
058100         MOVE WS-RUN-TIMESTAMP TO WS-BIDT-REJECTED-AT(BID-IDX)    00058100
058200         MOVE WS-RUN-TIMESTAMP TO WS-BIDT-UPDATED-AT(BID-IDX)     00058200
058300     END-IF.                                                      00058300
058400*                                                                 00058400
058500*    RSH, 03/14/03 (TKT-4745) -- AUDIT FINDING: MANUAL ACCEPT WAS 00058500
058600*    LEAVING THE TASK MASTER UNTOUCHED.  BIDPROC NOW OPENS THE    00058600
058700*    TASK MASTER FOR UPDATE (TASK-MASTER-IN/TASK-MASTER-OUT, SAME 00058700
058800*    AS THE BID MASTER PAIR) AND 432 BELOW REWRITES THE WINNING   00058800
058900*    TASK'S ROW TO ASSIGNED BEFORE 650 SPOOLS THE TABLE BACK OUT. 00058900
059000*                                                                 00059000
059100 432-ASSIGN-TASK-TO-WINNER.                                      000059100
059110     MOVE 'ASSIGNED' TO WS-TASKT-STATUS(WS-FOUND-IDX).             00059110
059300     MOVE WS-BIDT-BIDDER-ID(WS-FOUND-BID-IDX)                    000059300
059400                     TO WS-TASKT-ASSIGNED-ID(WS-FOUND-IDX).       00059400
059500     MOVE WS-BIDT-BIDDER-EMAIL(WS-FOUND-BID-IDX)                 000059500
059600                     TO WS-TASKT-ASSIGNED-EMAIL(WS-FOUND-IDX).    00059600
059710     MOVE WS-RUN-TIMESTAMP                                        00059710
059720         TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).                    00059720
059800                                                                  00059800
059900 440-APPLY-REJECT.                                                00059900
060010     MOVE 'REJECTED' TO WS-BIDT-STATUS(WS-FOUND-BID-IDX).          00060010
060020     MOVE 'N' TO WS-BIDT-IS-ACCEPTED(WS-FOUND-BID-IDX).            00060020
060030     MOVE 'N' TO WS-BIDT-IS-WINNING(WS-FOUND-BID-IDX).             00060030
060040     MOVE TRN-REJECT-REASON                                        00060040
060050         TO WS-BIDT-REJ-REASON(WS-FOUND-BID-IDX).                  00060050
060060     MOVE WS-RUN-TIMESTAMP                                         00060060
060070         TO WS-BIDT-REJECTED-AT(WS-FOUND-BID-IDX).                 00060070
060080     MOVE WS-RUN-TIMESTAMP                                         00060080
060090         TO WS-BIDT-UPDATED-AT(WS-FOUND-BID-IDX).                  00060090
060600                                                                  00060600
060700 450-APPLY-WITHDRAW.                                              00060700
060810     MOVE 'WITHDRAWN' TO WS-BIDT-STATUS(WS-FOUND-BID-IDX).         00060810
060820     MOVE 'N' TO WS-BIDT-IS-WINNING(WS-FOUND-BID-IDX).             00060820
060830     MOVE WS-RUN-TIMESTAMP                                         00060830
060840         TO WS-BIDT-UPDATED-AT(WS-FOUND-BID-IDX).                  00060840
061100     MOVE WS-BIDT-TASK-ID(WS-FOUND-BID-IDX) TO TRN-TASK-ID.       00061100
061200     PERFORM 500-RECOMPUTE-WINNING-BID.                           00061200
061300                                                                  00061300
061400 500-RECOMPUTE-WINNING-BID.                                      000061400
061500     MOVE 0 TO WS-LOW-IDX.                                        00061500
061600     PERFORM 510-SCAN-FOR-LOW-BID                                 00061600
061700             VARYING BID-IDX FROM 1 BY 1                          00061700
061800             UNTIL BID-IDX > WS-BID-COUNT.                        00061800
061900                                                                  00061900
062000     PERFORM 520-SET-WINNING-FLAG                                 00062000
062100             VARYING BID-IDX FROM 1 BY 1                          00062100
062200             UNTIL BID-IDX > WS-BID-COUNT.                        00062200
062300                                                                  00062300
062400 510-SCAN-FOR-LOW-BID.                                           000062400
062500     IF WS-BIDT-TASK-ID(BID-IDX) = TRN-TASK-ID                    00062500
062600        AND WS-BIDT-STATUS(BID-IDX) = 'PENDING'                   00062600
062700         IF WS-LOW-IDX = 0                                        00062700
062800            OR WS-BIDT-AMOUNT(BID-IDX) <                          00062800
062900                     WS-BIDT-AMOUNT(WS-LOW-IDX)                   00062900
063000             SET WS-LOW-IDX TO BID-IDX                            00063000
063100         END-IF                                                   00063100
063200     END-IF.                                                      00063200
063300                                                                  00063300
063400 520-SET-WINNING-FLAG.                                           000063400
063500     IF WS-BIDT-TASK-ID(BID-IDX) = TRN-TASK-ID                    00063500
063600        AND WS-BIDT-STATUS(BID-IDX) = 'PENDING'                   00063600
063700         IF BID-IDX = WS-LOW-IDX                                  00063700
063800             MOVE 'Y' TO WS-BIDT-IS-WINNING(BID-IDX)              00063800
063900         ELSE                                                     00063900
064000             MOVE 'N' TO WS-BIDT-IS-WINNING(BID-IDX)              00064000
064100         END-IF                                                   00064100
064200     END-IF.                                                      00064200
064300                                                                  00064300
064400 600-SORT-BID-TABLE.                                             000064400
064500*    IN-PLACE INSERTION SORT -- ASCENDING TASK-ID, AMOUNT,        00064500
064600*    THEN CREATED-AT, AS THE BID MASTER FILE MUST BE SEQUENCED.   00064600
064700     PERFORM 620-INSERT-PASS                                      00064700
064800             VARYING WS-SORT-I FROM 2 BY 1                        00064800
064900             UNTIL WS-SORT-I > WS-BID-COUNT.                      00064900
065000                                                                  00065000
065100 620-INSERT-PASS.                                                000065100
065200     MOVE WS-BIDT-ID(WS-SORT-I)           TO WS-HOLD-ID.          00065200
065300     MOVE WS-BIDT-TASK-ID(WS-SORT-I)       TO WS-HOLD-TASK-ID.    00065300
065400     MOVE WS-BIDT-BIDDER-ID(WS-SORT-I)     TO WS-HOLD-BIDDER-ID.  00065400
065500     MOVE WS-BIDT-BIDDER-EMAIL(WS-SORT-I)  TO WS-HOLD-BIDDER-EMAIL00065500
065600     MOVE WS-BIDT-AMOUNT(WS-SORT-I)        TO WS-HOLD-AMOUNT.     00065600
065700     MOVE WS-BIDT-PROPOSAL(WS-SORT-I)      TO WS-HOLD-PROPOSAL.   00065700
065800     MOVE WS-BIDT-STATUS(WS-SORT-I)        TO WS-HOLD-STATUS.     00065800
065900     MOVE WS-BIDT-IS-WINNING(WS-SORT-I)    TO WS-HOLD-IS-WINNING. 00065900
066000     MOVE WS-BIDT-IS-ACCEPTED(WS-SORT-I)   TO WS-HOLD-IS-ACCEPTED.00066000
066100     MOVE WS-BIDT-ACCEPTED-AT(WS-SORT-I)   TO WS-HOLD-ACCEPTED-AT.00066100
066200     MOVE WS-BIDT-REJECTED-AT(WS-SORT-I)   TO WS-HOLD-REJECTED-AT.00066200
066300     MOVE WS-BIDT-REJ-REASON(WS-SORT-I)    TO WS-HOLD-REJ-REASON. 00066300
066400     MOVE WS-BIDT-CREATED-AT(WS-SORT-I)    TO WS-HOLD-CREATED-AT. 00066400
066500     MOVE WS-BIDT-UPDATED-AT(WS-SORT-I)    TO WS-HOLD-UPDATED-AT. 00066500
066600     MOVE WS-SORT-I TO WS-SORT-J.                                 00066600
066700     PERFORM 630-SHIFT-UP                                         00066700
066800             UNTIL WS-SORT-J < 2                                  00066800
066810             OR NOT (WS-BIDT-TASK-ID(WS-SORT-J - 1) >             00066810
066820                 WS-HOLD-TASK-ID                                  00066820
066830             OR (WS-BIDT-TASK-ID(WS-SORT-J - 1) =                 00066830
066840                 WS-HOLD-TASK-ID                                  00066840
066850             AND WS-BIDT-AMOUNT(WS-SORT-J - 1) >                  00066850
066860                 WS-HOLD-AMOUNT)                                  00066860
066870             OR (WS-BIDT-TASK-ID(WS-SORT-J - 1) =                 00066870
066880                 WS-HOLD-TASK-ID                                  00066880
066890             AND WS-BIDT-AMOUNT(WS-SORT-J - 1) =                  00066890
066900                 WS-HOLD-AMOUNT                                   00066900
066910             AND WS-BIDT-CREATED-AT(WS-SORT-J - 1) >              00066910
066920                 WS-HOLD-CREATED-AT)).                            00066920
067500     MOVE WS-HOLD-ID           TO WS-BIDT-ID(WS-SORT-J).          00067500
067600     MOVE WS-HOLD-TASK-ID      TO WS-BIDT-TASK-ID(WS-SORT-J).     00067600
067700     MOVE WS-HOLD-BIDDER-ID    TO WS-BIDT-BIDDER-ID(WS-SORT-J).   00067700
067800     MOVE WS-HOLD-BIDDER-EMAIL TO WS-BIDT-BIDDER-EMAIL(WS-SORT-J).00067800
067900     MOVE WS-HOLD-AMOUNT       TO WS-BIDT-AMOUNT(WS-SORT-J).      00067900
068000     MOVE WS-HOLD-PROPOSAL     TO WS-BIDT-PROPOSAL(WS-SORT-J).    00068000
068100     MOVE WS-HOLD-STATUS       TO WS-BIDT-STATUS(WS-SORT-J).      00068100
068200     MOVE WS-HOLD-IS-WINNING   TO WS-BIDT-IS-WINNING(WS-SORT-J).  00068200
068300     MOVE WS-HOLD-IS-ACCEPTED  TO WS-BIDT-IS-ACCEPTED(WS-SORT-J). 00068300
068400     MOVE WS-HOLD-ACCEPTED-AT  TO WS-BIDT-ACCEPTED-AT(WS-SORT-J). 00068400
068500     MOVE WS-HOLD-REJECTED-AT  TO WS-BIDT-REJECTED-AT(WS-SORT-J). 00068500
068600     MOVE WS-HOLD-REJ-REASON   TO WS-BIDT-REJ-REASON(WS-SORT-J).  00068600
068700     MOVE WS-HOLD-CREATED-AT   TO WS-BIDT-CREATED-AT(WS-SORT-J).  00068700
068800     MOVE WS-HOLD-UPDATED-AT   TO WS-BIDT-UPDATED-AT(WS-SORT-J).  00068800
068900                                                                  00068900
069000 630-SHIFT-UP.                                                   000069000
069010     MOVE WS-BIDT-ID(WS-SORT-J - 1)                                00069010
069020         TO WS-BIDT-ID(WS-SORT-J).                                 00069020
069030     MOVE WS-BIDT-TASK-ID(WS-SORT-J - 1)                           00069030
069040         TO WS-BIDT-TASK-ID(WS-SORT-J).                             00069040
069050     MOVE WS-BIDT-BIDDER-ID(WS-SORT-J - 1)                         00069050
069060         TO WS-BIDT-BIDDER-ID(WS-SORT-J).                           00069060
069070     MOVE WS-BIDT-BIDDER-EMAIL(WS-SORT-J - 1)                      00069070
069080         TO WS-BIDT-BIDDER-EMAIL(WS-SORT-J).                        00069080
069090     MOVE WS-BIDT-AMOUNT(WS-SORT-J - 1)                            00069090
069100         TO WS-BIDT-AMOUNT(WS-SORT-J).                              00069100
069110     MOVE WS-BIDT-PROPOSAL(WS-SORT-J - 1)                          00069110
069120         TO WS-BIDT-PROPOSAL(WS-SORT-J).                            00069120
069130     MOVE WS-BIDT-STATUS(WS-SORT-J - 1)                            00069130
069140         TO WS-BIDT-STATUS(WS-SORT-J).                              00069140
069150     MOVE WS-BIDT-IS-WINNING(WS-SORT-J - 1)                        00069150
069160         TO WS-BIDT-IS-WINNING(WS-SORT-J).                          00069160
069170     MOVE WS-BIDT-IS-ACCEPTED(WS-SORT-J - 1)                       00069170
069180         TO WS-BIDT-IS-ACCEPTED(WS-SORT-J).                         00069180
069190     MOVE WS-BIDT-ACCEPTED-AT(WS-SORT-J - 1)                       00069190
069200         TO WS-BIDT-ACCEPTED-AT(WS-SORT-J).                         00069200
069210     MOVE WS-BIDT-REJECTED-AT(WS-SORT-J - 1)                       00069210
069220         TO WS-BIDT-REJECTED-AT(WS-SORT-J).                         00069220
069230     MOVE WS-BIDT-REJ-REASON(WS-SORT-J - 1)                        00069230
069240         TO WS-BIDT-REJ-REASON(WS-SORT-J).                          00069240
069250     MOVE WS-BIDT-CREATED-AT(WS-SORT-J - 1)                        00069250
069260         TO WS-BIDT-CREATED-AT(WS-SORT-J).                          00069260
069270     MOVE WS-BIDT-UPDATED-AT(WS-SORT-J - 1)                        00069270
069280         TO WS-BIDT-UPDATED-AT(WS-SORT-J).                          00069280
069290     SUBTRACT 1 FROM WS-SORT-J.                                     00069290
070600                                                                  00070600
070700 610-WRITE-BID-TABLE.                                            000070700
070800     PERFORM 640-WRITE-ONE-BID                                    00070800
070900             VARYING BID-IDX FROM 1 BY 1                          00070900
071000             UNTIL BID-IDX > WS-BID-COUNT.                        00071000
071100                                                                  00071100
071200 640-WRITE-ONE-BID.                                               00071200
071300     MOVE WS-BIDT-ID(BID-IDX)           TO BID-O-ID.              00071300
071400     MOVE WS-BIDT-TASK-ID(BID-IDX)       TO BID-O-TASK-ID.        00071400
071500     MOVE WS-BIDT-BIDDER-ID(BID-IDX)     TO BID-O-BIDDER-ID.      00071500
071600     MOVE WS-BIDT-BIDDER-EMAIL(BID-IDX)  TO BID-O-BIDDER-EMAIL.   00071600
071700     MOVE WS-BIDT-AMOUNT(BID-IDX)        TO BID-O-AMOUNT.         00071700
071800     MOVE WS-BIDT-PROPOSAL(BID-IDX)      TO BID-O-PROPOSAL.       00071800
071900     MOVE WS-BIDT-STATUS(BID-IDX)        TO BID-O-STATUS.         00071900
072000     MOVE WS-BIDT-IS-WINNING(BID-IDX)    TO BID-O-IS-WINNING.     00072000
072100     MOVE WS-BIDT-IS-ACCEPTED(BID-IDX)   TO BID-O-IS-ACCEPTED.    00072100
072200     MOVE WS-BIDT-ACCEPTED-AT(BID-IDX)   TO BID-O-ACCEPTED-AT.    00072200
072300     MOVE WS-BIDT-REJECTED-AT(BID-IDX)   TO BID-O-REJECTED-AT.    00072300
072400     MOVE WS-BIDT-REJ-REASON(BID-IDX)    TO BID-O-REJECTION-REASON00072400
072500     MOVE WS-BIDT-CREATED-AT(BID-IDX)    TO BID-O-CREATED-AT.     00072500
072600     MOVE WS-BIDT-UPDATED-AT(BID-IDX)    TO BID-O-UPDATED-AT.     00072600
072700     WRITE BID-MASTER-OUT-REC.                                    00072700
072800                                                                  00072800
072900 650-WRITE-TASK-MASTER-OUT.                                       00072900
073000*    TKT-4745 -- SPOOLS THE TASK TABLE BACK OUT IN THE SAME ORDER 00073000
073100*    IT WAS LOADED IN (720), CARRYING FORWARD ANY ASSIGNMENT MADE 00073100
073200*    BY 432-ASSIGN-TASK-TO-WINNER ABOVE.                          00073200
073300     PERFORM 660-WRITE-ONE-TASK                                   00073300
073400             VARYING TASK-IDX FROM 1 BY 1                         00073400
073500             UNTIL TASK-IDX > WS-TASK-COUNT.                      00073500
073600                                                                  00073600
073700 660-WRITE-ONE-TASK.                                              00073700
073800     MOVE WS-TASKT-ID(TASK-IDX)          TO TASK-O-ID.            00073800
073900     MOVE WS-TASKT-TITLE(TASK-IDX)       TO TASK-O-TITLE.         00073900
074000     MOVE WS-TASKT-DESCRIPTION(TASK-IDX) TO TASK-O-DESCRIPTION.   00074000
074100     MOVE WS-TASKT-BUDGET(TASK-IDX)       TO TASK-O-BUDGET.       00074100
074200     MOVE WS-TASKT-CATEGORY(TASK-IDX)     TO TASK-O-CATEGORY.     00074200
074300     MOVE WS-TASKT-STATUS(TASK-IDX)       TO TASK-O-STATUS.       00074300
074400     MOVE WS-TASKT-OWNER-ID(TASK-IDX)     TO TASK-O-OWNER-ID.     00074400
074500     MOVE WS-TASKT-OWNER-EMAIL(TASK-IDX)  TO TASK-O-OWNER-EMAIL.  00074500
074600     MOVE WS-TASKT-ASSIGNED-ID(TASK-IDX)                         000074600
074700                       TO TASK-O-ASSIGNED-USER-ID.                00074700
074800     MOVE WS-TASKT-ASSIGNED-EMAIL(TASK-IDX)                      000074800
074900                       TO TASK-O-ASSIGNED-USER-EMAIL.             00074900
075000     MOVE WS-TASKT-DEADLINE(TASK-IDX)                            000075000
075100                       TO TASK-O-BIDDING-DEADLINE.                00075100
075200     MOVE WS-TASKT-COMPL-DDLN(TASK-IDX)                          000075200
075300                       TO TASK-O-COMPLETION-DEADLINE.             00075300
075400     MOVE WS-TASKT-CREATED-AT(TASK-IDX)   TO TASK-O-CREATED-AT.   00075400
075500     MOVE WS-TASKT-UPDATED-AT(TASK-IDX)   TO TASK-O-UPDATED-AT.   00075500
075600     WRITE TASK-MASTER-OUT-REC.                                  000075600
075700                                                                  00075700
075800 700-OPEN-FILES.                                                 000075800
075900     OPEN INPUT    TASK-MASTER-IN                                 00075900
076000                   BID-MASTER-IN                                  00076000
076100                   BID-TRANSACTIONS                               00076100
076200          OUTPUT   TASK-MASTER-OUT                                00076200
076300                   BID-MASTER-OUT                                 00076300
076400                   AUDIT-REPORT.                                  00076400
076500     IF WS-TASKIN-STATUS NOT = '00'                               00076500
076600       DISPLAY 'ERROR OPENING TASK MASTER IN. RC:' WS-TASKIN-STATU00076600
076700       MOVE 16 TO RETURN-CODE                                     00076700
076800       MOVE 'Y' TO WS-TRAN-EOF                                    00076800
076900     END-IF.                                                      00076900
077000     IF WS-TASKOUT-STATUS NOT = '00'                              00077000
077100       DISPLAY 'ERROR OPENING TASK MASTER OUT. RC:' WS-TASKOUT-STA00077100
077200       MOVE 16 TO RETURN-CODE                                     00077200
077300       MOVE 'Y' TO WS-TRAN-EOF                                    00077300
077400     END-IF.                                                      00077400
077500     IF WS-BIDIN-STATUS NOT = '00'                                00077500
077600       DISPLAY 'ERROR OPENING BID MASTER IN. RC:' WS-BIDIN-STATUS 00077600
077700       MOVE 16 TO RETURN-CODE                                     00077700
077800       MOVE 'Y' TO WS-TRAN-EOF                                    00077800
077900     END-IF.                                                      00077900
078000     IF WS-BIDOUT-STATUS NOT = '00'                               00078000
078100       DISPLAY 'ERROR OPENING BID MASTER OUT. RC:' WS-BIDOUT-STATU00078100
078200       MOVE 16 TO RETURN-CODE                                     00078200
078300       MOVE 'Y' TO WS-TRAN-EOF                                    00078300
078400     END-IF.                                                      00078400
078500     IF WS-TRANFILE-STATUS NOT = '00'                             00078500
078600       DISPLAY 'ERROR OPENING BID TRANSACTIONS. RC:'              00078600
078700               WS-TRANFILE-STATUS                                 00078700
078800       MOVE 16 TO RETURN-CODE                                     00078800
078900       MOVE 'Y' TO WS-TRAN-EOF                                    00078900
079000     END-IF.                                                      00079000
079100                                                                  00079100
079200 720-LOAD-TASK-TABLE.                                             00079200
079300     READ TASK-MASTER-IN AT END MOVE 'Y' TO WS-TASKIN-EOF.        00079300
079400     PERFORM 721-ADD-TASK-ENTRY                                   00079400
079500             UNTIL WS-TASKIN-EOF = 'Y'.                           00079500
079600                                                                  00079600
079700 721-ADD-TASK-ENTRY.                                             000079700
079800     ADD 1 TO WS-TASK-COUNT.                                      00079800
079900     SET TASK-IDX TO WS-TASK-COUNT.                               00079900
080000     MOVE TASK-ID             TO WS-TASKT-ID(TASK-IDX).           00080000
080100     MOVE TASK-TITLE          TO WS-TASKT-TITLE(TASK-IDX).        00080100
080200     MOVE TASK-DESCRIPTION    TO WS-TASKT-DESCRIPTION(TASK-IDX).  00080200
080300     MOVE TASK-BUDGET         TO WS-TASKT-BUDGET(TASK-IDX).       00080300
080400     MOVE TASK-CATEGORY       TO WS-TASKT-CATEGORY(TASK-IDX).     00080400
080500     MOVE TASK-OWNER-ID       TO WS-TASKT-OWNER-ID(TASK-IDX).     00080500
080600     MOVE TASK-OWNER-EMAIL    TO WS-TASKT-OWNER-EMAIL(TASK-IDX).  00080600
080700     MOVE TASK-STATUS         TO WS-TASKT-STATUS(TASK-IDX).       00080700
080800     MOVE TASK-ASSIGNED-USER-ID                                  000080800
080900                              TO WS-TASKT-ASSIGNED-ID(TASK-IDX).  00080900
081000     MOVE TASK-ASSIGNED-USER-EMAIL                                00081000
081100                              TO WS-TASKT-ASSIGNED-EMAIL(TASK-IDX)00081100
081200     MOVE TASK-BIDDING-DEADLINE TO WS-TASKT-DEADLINE(TASK-IDX).   00081200
081300     MOVE TASK-COMPLETION-DEADLINE                               000081300
081400                              TO WS-TASKT-COMPL-DDLN(TASK-IDX).   00081400
081500     MOVE TASK-CREATED-AT     TO WS-TASKT-CREATED-AT(TASK-IDX).   00081500
081600     MOVE TASK-UPDATED-AT     TO WS-TASKT-UPDATED-AT(TASK-IDX).   00081600
081700     READ TASK-MASTER-IN AT END MOVE 'Y' TO WS-TASKIN-EOF.        00081700
081800                                                                  00081800
081900 730-READ-BID-MASTER.                                            000081900
082000     READ BID-MASTER-IN AT END MOVE 'Y' TO WS-BIDIN-EOF.          00082000
082100     IF WS-BIDIN-EOF NOT = 'Y'                                    00082100
082200         ADD 1 TO WS-BID-COUNT                                    00082200
082300         SET BID-IDX TO WS-BID-COUNT                              00082300
082400         MOVE BID-ID              TO WS-BIDT-ID(BID-IDX)          00082400
082500         MOVE BID-TASK-ID         TO WS-BIDT-TASK-ID(BID-IDX)     00082500
082600         MOVE BID-BIDDER-ID       TO WS-BIDT-BIDDER-ID(BID-IDX)   00082600
082700         MOVE BID-BIDDER-EMAIL    TO WS-BIDT-BIDDER-EMAIL(BID-IDX)00082700
082800         MOVE BID-AMOUNT          TO WS-BIDT-AMOUNT(BID-IDX)      00082800
082900         MOVE BID-PROPOSAL        TO WS-BIDT-PROPOSAL(BID-IDX)    00082900
083000         MOVE BID-STATUS          TO WS-BIDT-STATUS(BID-IDX)      00083000
083100         MOVE BID-IS-WINNING      TO WS-BIDT-IS-WINNING(BID-IDX)  00083100
083200         MOVE BID-IS-ACCEPTED     TO WS-BIDT-IS-ACCEPTED(BID-IDX) 00083200
083300         MOVE BID-ACCEPTED-AT     TO WS-BIDT-ACCEPTED-AT(BID-IDX) 00083300
083400         MOVE BID-REJECTED-AT     TO WS-BIDT-REJECTED-AT(BID-IDX) 00083400
083500         MOVE BID-REJECTION-REASON TO WS-BIDT-REJ-REASON(BID-IDX) 00083500
083600         MOVE BID-CREATED-AT      TO WS-BIDT-CREATED-AT(BID-IDX)  00083600
083700         MOVE BID-UPDATED-AT      TO WS-BIDT-UPDATED-AT(BID-IDX)  00083700
083800         IF BID-ID > WS-NEXT-BID-ID                               00083800
083900             MOVE BID-ID TO WS-NEXT-BID-ID                        00083900
084000         END-IF                                                   00084000
084100     END-IF.                                                      00084100
084200                                                                  00084200
084300 710-READ-TRAN-FILE.                                              00084300
084400     READ BID-TRANSACTIONS                                        00084400
084500       AT END MOVE 'Y' TO WS-TRAN-EOF.                            00084500
084600     EVALUATE WS-TRANFILE-STATUS                                  00084600
084700        WHEN '00'                                                 00084700
084800             CONTINUE                                             00084800
084900        WHEN '10'                                                 00084900
085000             MOVE 'Y' TO WS-TRAN-EOF                              00085000
085100        WHEN OTHER                                                00085100
085200             DISPLAY 'ERROR ON BID TRANSACTION READ. RC:'         00085200
085300                     WS-TRANFILE-STATUS                          000085300
085400             MOVE 'Y' TO WS-TRAN-EOF                              00085400
085500     END-EVALUATE.                                                00085500
085600                                                                  00085600
085700 790-CLOSE-FILES.                                                000085700
085800     CLOSE TASK-MASTER-IN.                                       000085800
085900     CLOSE TASK-MASTER-OUT.                                      000085900
086000     CLOSE BID-MASTER-IN.                                        000086000
086100     CLOSE BID-MASTER-OUT.                                        00086100
086200     CLOSE BID-TRANSACTIONS.                                      00086200
086300     CLOSE AUDIT-REPORT.                                          00086300
086400                                                                  00086400
086500 800-INIT-REPORT.                                                000086500
086600     MOVE WS-RUN-TS-DATE(1:4)  TO RPT-CCYY.                       00086600
086700     MOVE WS-RUN-TS-DATE(5:2)  TO RPT-MM.                         00086700
086800     MOVE WS-RUN-TS-DATE(7:2)  TO RPT-DD.                         00086800
086900     MOVE WS-RUN-TS-TIME(1:2)  TO RPT-HH.                         00086900
087000     MOVE WS-RUN-TS-TIME(3:2)  TO RPT-MIN.                        00087000
087100     MOVE WS-RUN-TS-TIME(5:2)  TO RPT-SS.                         00087100
087200     WRITE AUDIT-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00087200
087300     WRITE AUDIT-REPORT-RECORD FROM RPT-COL-HDR  AFTER 1.         00087300
087400                                                                  00087400
087500 840-WRITE-AUDIT-LINE.                                           000087500
087600     MOVE WS-RUN-TIMESTAMP    TO AUD-TIMESTAMP.                   00087600
087700     MOVE TRN-TASK-ID         TO AUD-TASK-ID.                     00087700
087800     WRITE AUDIT-REPORT-RECORD FROM AUD-LINE-DETAIL.              00087800
087900                                                                  00087900
088000 850-REPORT-TRAN-STATS.                                          000088000
088100     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00088100
088200     MOVE 'TRANSACTIONS READ            ' TO RPT-STAT-LABEL.     000088200
088300     MOVE WS-TRANS-READ                    TO RPT-STAT-VALUE.    000088300
088400     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-DETAIL.             00088400
088500     MOVE 'BIDS PLACED                   ' TO RPT-STAT-LABEL.    000088500
088600     MOVE WS-BIDS-PLACED                   TO RPT-STAT-VALUE.    000088600
088700     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-DETAIL.             00088700
088800     MOVE 'BIDS REJECTED                 ' TO RPT-STAT-LABEL.    000088800
088900     MOVE WS-BIDS-REJECTED                 TO RPT-STAT-VALUE.    000088900
089000     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-DETAIL.             00089000
089100     MOVE 'BIDS ACCEPTED                 ' TO RPT-STAT-LABEL.    000089100
089200     MOVE WS-BIDS-ACCEPTED                 TO RPT-STAT-VALUE.    000089200
089300     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-DETAIL.             00089300
089400     MOVE 'BIDS WITHDRAWN                ' TO RPT-STAT-LABEL.    000089400
089500     MOVE WS-BIDS-WITHDRAWN                TO RPT-STAT-VALUE.    000089500
089600     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-DETAIL.             00089600
089700     MOVE 'TOTAL ACCEPTED BID AMOUNT     ' TO RPT-AMT-LABEL.      00089700
089800     MOVE WS-TOTAL-ACCEPTED-AMT             TO RPT-AMT-VALUE.     00089800
089900     WRITE AUDIT-REPORT-RECORD FROM RPT-STATS-AMOUNT.            000089900

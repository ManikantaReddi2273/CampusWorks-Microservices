000100******************************************************************
000200*    BIDMSTR  --  BID MASTER RECORD LAYOUT                        *
000300*    COPIED INTO BIDPROC, AUTOSEL AND STATRPT WORKING-STORAGE.    *
000400*    ONE OCCURRENCE PER BID PLACED AGAINST A TASK.  THE BID       *
000500*    MASTER FILE IS HELD ASCENDING BID-TASK-ID, THEN BID-AMOUNT,  *
000600*    THEN BID-CREATED-AT (SEE FD BID-MASTER IN THE CALLING PGM).  *
000700*                                                                *
000800*    03/04/87  RSH  TKT-4410  ORIGINAL LAYOUT.                   *
000900*    09/22/94  RSH  TKT-4512  ADDED BID-REJECTION-REASON.        *
001000******************************************************************
001100 01  BID-MASTER-REC.
001200     05  BID-ID                      PIC 9(9).
001300     05  BID-TASK-ID                 PIC 9(9).
001400     05  BID-BIDDER-ID                PIC 9(9).
001500     05  BID-BIDDER-EMAIL             PIC X(60).
001600     05  BID-AMOUNT                   PIC S9(8)V99 COMP-3.
001700     05  BID-PROPOSAL                 PIC X(200).
001800     05  BID-STATUS                   PIC X(10).
001900         88  BID-ST-PENDING           VALUE 'PENDING'.
002000         88  BID-ST-ACCEPTED          VALUE 'ACCEPTED'.
002100         88  BID-ST-REJECTED          VALUE 'REJECTED'.
002200         88  BID-ST-WITHDRAWN         VALUE 'WITHDRAWN'.
002300     05  BID-IS-WINNING               PIC X(1).
002400         88  BID-WINNING              VALUE 'Y'.
002500     05  BID-IS-ACCEPTED              PIC X(1).
002600         88  BID-ACCEPTED             VALUE 'Y'.
002700     05  BID-ACCEPTED-AT              PIC 9(14).
002800     05  BID-REJECTED-AT              PIC 9(14).
002900     05  BID-REJECTION-REASON         PIC X(100).
003000     05  BID-CREATED-AT               PIC 9(14).
003100     05  BID-UPDATED-AT               PIC 9(14).
003200     05  FILLER                       PIC X(35).

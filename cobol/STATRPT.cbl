000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  STATRPT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. S. Holloway                                        00000700
000800*                                                                 00000800
000900* LAST PROGRAM IN THE NIGHTLY STREAM.  MAKES ONE SEQUENTIAL PASS  00000900
001000* EACH OVER THE BID, TASK AND PROFILE MASTERS -- AS REWRITTEN BY  00001000
001100* BIDPROC/AUTOSEL, TASKLCE AND PROFMAINT EARLIER IN THE SAME RUN  00001100
001200* -- AND PRINTS A THREE-SECTION STATUS-COUNT REPORT.  NO UPDATE   00001200
001300* ACTIVITY; THIS PROGRAM ONLY READS.                              00001300
001400*                                                                 00001400
001500***************************************************************** 00001500
001600*                       CHANGE LOG                                00001600
001700***************************************************************** 00001700
001800* 04/15/87  RSH  TKT-4421  ORIGINAL PROGRAM.                      00001800
001900* 02/18/91  DLM  TKT-4505  PROFILE SECTION ADDED (PROFILE MASTER  00001900
002000*                          WAS INTRODUCED IN THIS RELEASE).       00002000
002100* 12/14/98  KMJ  TKT-4689  PROFILE SECTION SPLIT BY AVAILABILITY  00002100
002200*                          STATUS RATHER THAN ONE "ACTIVE" COUNT. 00002200
002300* 02/03/99  DLM  TKT-4696  Y2K -- REPORT DATE STAMP NOW 4-DIGIT   00002300
002400*                          CCYY; NO OTHER CHANGE REQUIRED.        00002400
002500* 05/02/03  RSH  TKT-4765  FILE STATUS CODES MOVED OFF THE        00002500
002600*                          05-LEVEL GROUP AND RE-DECLARED AS      00002600
002700*                          STANDALONE 77-LEVEL ITEMS PER THIS     00002700
002800*                          SHOP'S OWN STANDARD; NO LOGIC CHANGE.  00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID.     STATRPT.                                         00003100
003200 AUTHOR.         R. S. HOLLOWAY.                                  00003200
003300 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.         00003300
003400 DATE-WRITTEN.   04/15/87.                                        00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY.       COMPANY CONFIDENTIAL.                            00003600
003700***************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                          00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT BID-MASTER        ASSIGN TO BIDIN                     00004700
004800            ORGANIZATION IS LINE SEQUENTIAL                      00004800
004900            ACCESS MODE  IS SEQUENTIAL                            00004900
005000            FILE STATUS  IS FS-BIDIN.                             00005000
005100                                                                  00005100
005200     SELECT TASK-MASTER       ASSIGN TO TASKIN                    00005200
005300            ORGANIZATION IS LINE SEQUENTIAL                      00005300
005400            ACCESS MODE  IS SEQUENTIAL                            00005400
005500            FILE STATUS  IS FS-TASKIN.                            00005500
005600                                                                  00005600
005700     SELECT PROFILE-MASTER    ASSIGN TO PRFIN                     00005700
005800            ORGANIZATION IS LINE SEQUENTIAL                      00005800
005900            ACCESS MODE  IS SEQUENTIAL                            00005900
006000            FILE STATUS  IS FS-PRFIN.                             00006000
006100                                                                  00006100
006200     SELECT STATISTICS-REPORT ASSIGN TO STATRPT-OUT               00006200
006300            ORGANIZATION IS LINE SEQUENTIAL                      00006300
006400            ACCESS MODE  IS SEQUENTIAL                            00006400
006500            FILE STATUS  IS FS-STATRPT.                           00006500
006600                                                                  00006600
006700***************************************************************** 00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000                                                                  00007000
007100 FD  BID-MASTER                                                   00007100
007200     LABEL RECORDS ARE STANDARD.                                  00007200
007300 COPY BIDMSTR.                                                    00007300
007400                                                                  00007400
007500 FD  TASK-MASTER                                                  00007500
007600     LABEL RECORDS ARE STANDARD.                                  00007600
007700 COPY TASKMSTR.                                                   00007700
007800                                                                  00007800
007900 FD  PROFILE-MASTER                                               00007900
008000     LABEL RECORDS ARE STANDARD.                                  00008000
008100 COPY PRFMSTR.                                                    00008100
008200                                                                  00008200
008300 FD  STATISTICS-REPORT                                            00008300
008400     LABEL RECORDS ARE STANDARD.                                  00008400
008500 01  STATISTICS-REPORT-RECORD   PIC X(132).                       00008500
008600                                                                  00008600
008700***************************************************************** 00008700
008800 WORKING-STORAGE SECTION.                                         00008800
008900                                                                  00008900
009000*    RSH, 05/02/03 (TKT-4765) -- THE FOUR FILE-STATUS CODES       00009000
009100*    USED TO LIVE AS 05-LEVELS UNDER FILE-STATUS-CODES.  MOVED   00009100
009200*    OFF TO STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S OWN        00009200
009300*    STANDARD (SEE SUB1/SUB2 IN THE OLDER REDEEM SYSTEM).        00009300
009400 77  FS-BIDIN                    PIC X(2).                       00009400
009500     88 FS-BIDIN-OK                   VALUE "00".                 00009500
009600     88 FS-BIDIN-EOF                  VALUE "10".                 00009600
009700 77  FS-TASKIN                   PIC X(2).                       00009700
009800     88 FS-TASKIN-OK                  VALUE "00".                 00009800
009900     88 FS-TASKIN-EOF                 VALUE "10".                 00009900
010000 77  FS-PRFIN                    PIC X(2).                       00010000
010100     88 FS-PRFIN-OK                   VALUE "00".                 00010100
010200     88 FS-PRFIN-EOF                  VALUE "10".                 00010200
010300 77  FS-STATRPT                  PIC X(2).                       00010300
010400     88 FS-STATRPT-OK                 VALUE "00".                 00010400
010500*                                                                 00010500
010600 01  MISC-FIELDS.                                                 00010600
010700     05  PARA-NAME                    PIC X(40).                 00010700
010800     05  WS-RUN-CCYYMMDD              PIC 9(8).                  00010800
010900     05  FILLER                       PIC X(8).                 00010900
011000*                                                                 00011000
011100*        BID / TASK / PROFILE COUNTS -- ONE ACCUMULATOR GROUP    00011100
011200*        PER SECTION, EACH A FLAT LIST OF COMP-3 COUNTERS.       00011200
011300*        (SEE THE REDEFINES BELOW FOR THE DEBUG TEXT VIEW OF     00011300
011400*        EACH GROUP.)                                            00011400
011500 01  BID-COUNTS.                                                  00011500
011600     05  CNT-BID-TOTAL            PIC S9(7) COMP-3  VALUE +0.     00011600
011700     05  CNT-BID-PENDING          PIC S9(7) COMP-3  VALUE +0.     00011700
011800     05  CNT-BID-ACCEPTED         PIC S9(7) COMP-3  VALUE +0.     00011800
011900     05  CNT-BID-REJECTED         PIC S9(7) COMP-3  VALUE +0.     00011900
012000     05  CNT-BID-WITHDRAWN        PIC S9(7) COMP-3  VALUE +0.     00012000
012100     05  CNT-BID-WINNING          PIC S9(7) COMP-3  VALUE +0.     00012100
012200 01  BID-COUNTS-TRACE REDEFINES BID-COUNTS.                       00012200
012300     05  FILLER                   PIC X(24).                     00012300
012400*                                                                 00012400
012500 01  TASK-COUNTS.                                                 00012500
012600     05  CNT-TASK-TOTAL           PIC S9(7) COMP-3  VALUE +0.     00012600
012700     05  CNT-TASK-OPEN            PIC S9(7) COMP-3  VALUE +0.     00012700
012800     05  CNT-TASK-IN-PROGRESS     PIC S9(7) COMP-3  VALUE +0.     00012800
012900     05  CNT-TASK-COMPLETED       PIC S9(7) COMP-3  VALUE +0.     00012900
013000     05  CNT-TASK-ACCEPTED        PIC S9(7) COMP-3  VALUE +0.     00013000
013100     05  CNT-TASK-CANCELLED       PIC S9(7) COMP-3  VALUE +0.     00013100
013200 01  TASK-COUNTS-TRACE REDEFINES TASK-COUNTS.                     00013200
013300     05  FILLER                   PIC X(24).                     00013300
013400*                                                                 00013400
013500 01  PROFILE-COUNTS.                                              00013500
013600     05  CNT-PRF-TOTAL            PIC S9(7) COMP-3  VALUE +0.     00013600
013700     05  CNT-PRF-VERIFIED         PIC S9(7) COMP-3  VALUE +0.     00013700
013800     05  CNT-PRF-PUBLIC           PIC S9(7) COMP-3  VALUE +0.     00013800
013900     05  CNT-PRF-AVAILABLE        PIC S9(7) COMP-3  VALUE +0.     00013900
014000     05  CNT-PRF-BUSY             PIC S9(7) COMP-3  VALUE +0.     00014000
014100     05  CNT-PRF-UNAVAILABLE      PIC S9(7) COMP-3  VALUE +0.     00014100
014200 01  PROFILE-COUNTS-TRACE REDEFINES PROFILE-COUNTS.               00014200
014300     05  FILLER                   PIC X(24).                     00014300
014400*                                                                 00014400
014500 01  HEADING-1.                                                  00014500
014600     05  FILLER  PIC X(40) VALUE                                  00014600
014700         "CAMPUS TASK MARKETPLACE - STATISTICS".                  00014700
014800     05  FILLER  PIC X(12) VALUE "  RUN DATE: ".                  00014800
014900     05  RPT-RUN-CCYYMMDD  PIC 9(8).                              00014900
015000     05  FILLER  PIC X(72) VALUE SPACES.                          00015000
015100*                                                                 00015100
015200 01  SECTION-HEADING.                                             00015200
015300     05  SEC-HDG-TEXT   PIC X(20).                                00015300
015400     05  FILLER         PIC X(112) VALUE SPACES.                  00015400
015500*                                                                 00015500
015600 01  COUNT-LINE.                                                  00015600
015700     05  CL-LABEL       PIC X(20).                                00015700
015800     05  CL-COUNT       PIC ZZZ,ZZ9.                              00015800
015900     05  FILLER         PIC X(105) VALUE SPACES.                  00015900
016000                                                                  00016000
016100***************************************************************** 00016100
016200 PROCEDURE DIVISION.                                              00016200
016300                                                                  00016300
016400     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00016400
016500     PERFORM 200-ACCUM-BID-STATS THRU 200-EXIT.                   00016500
016600     PERFORM 300-ACCUM-TASK-STATS THRU 300-EXIT.                  00016600
016700     PERFORM 400-ACCUM-PROFILE-STATS THRU 400-EXIT.               00016700
016800     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                      00016800
016900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.                       00016900
017000     GOBACK.                                                      00017000
017100                                                                  00017100
017200 000-SETUP-RTN.                                                   00017200
017300     DISPLAY '000-SETUP-RTN'.                                     00017300
017400     MOVE "000-SETUP-RTN" TO PARA-NAME.                           00017400
017500     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.                   00017500
017600     PERFORM 100-OPEN-FILES THRU 100-EXIT.                        00017600
017700 000-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900                                                                  00017900
018000 100-OPEN-FILES.                                                  00018000
018100     DISPLAY '100-OPEN-FILES'.                                    00018100
018200     MOVE "100-OPEN-FILES" TO PARA-NAME.                          00018200
018300     OPEN INPUT  BID-MASTER, TASK-MASTER, PROFILE-MASTER.         00018300
018400     OPEN OUTPUT STATISTICS-REPORT.                               00018400
018500     MOVE WS-RUN-CCYYMMDD TO RPT-RUN-CCYYMMDD.                    00018500
018600     MOVE HEADING-1 TO STATISTICS-REPORT-RECORD.                  00018600
018700     WRITE STATISTICS-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.  00018700
018800 100-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000                                                                  00019000
019100 200-ACCUM-BID-STATS.                                             00019100
019200     DISPLAY '200-ACCUM-BID-STATS'.                               00019200
019300     MOVE "200-ACCUM-BID-STATS" TO PARA-NAME.                     00019300
019400     PERFORM 210-READ-BID-MASTER THRU 210-EXIT                    00019400
019500             UNTIL FS-BIDIN-EOF.                                  00019500
019600 200-EXIT.                                                        00019600
019700     EXIT.                                                        00019700
019800                                                                  00019800
019900 210-READ-BID-MASTER.                                             00019900
020000     READ BID-MASTER                                              00020000
020100         AT END SET FS-BIDIN-EOF TO TRUE                          00020100
020200     END-READ.                                                    00020200
020300     IF NOT FS-BIDIN-EOF                                         00020300
020400         ADD 1 TO CNT-BID-TOTAL                                   00020400
020500         EVALUATE TRUE                                            00020500
020600             WHEN BID-ST-PENDING                                  00020600
020700                 ADD 1 TO CNT-BID-PENDING                         00020700
020800             WHEN BID-ST-ACCEPTED                                 00020800
020900                 ADD 1 TO CNT-BID-ACCEPTED                        00020900
021000             WHEN BID-ST-REJECTED                                 00021000
021100                 ADD 1 TO CNT-BID-REJECTED                        00021100
021200             WHEN BID-ST-WITHDRAWN                                00021200
021300                 ADD 1 TO CNT-BID-WITHDRAWN                       00021300
021400         END-EVALUATE                                             00021400
021500         IF BID-WINNING                                           00021500
021600             ADD 1 TO CNT-BID-WINNING                             00021600
021700         END-IF                                                   00021700
021800     END-IF.                                                      00021800
021900 210-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100                                                                  00022100
022200 300-ACCUM-TASK-STATS.                                            00022200
022300     DISPLAY '300-ACCUM-TASK-STATS'.                              00022300
022400     MOVE "300-ACCUM-TASK-STATS" TO PARA-NAME.                    00022400
022500     PERFORM 310-READ-TASK-MASTER THRU 310-EXIT                   00022500
022600             UNTIL FS-TASKIN-EOF.                                 00022600
022700 300-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900                                                                  00022900
023000 310-READ-TASK-MASTER.                                            00023000
023100     READ TASK-MASTER                                             00023100
023200         AT END SET FS-TASKIN-EOF TO TRUE                         00023200
023300     END-READ.                                                    00023300
023400     IF NOT FS-TASKIN-EOF                                        00023400
023500         ADD 1 TO CNT-TASK-TOTAL                                  00023500
023600         EVALUATE TRUE                                            00023600
023700             WHEN TASK-ST-OPEN                                    00023700
023800                 ADD 1 TO CNT-TASK-OPEN                           00023800
023900             WHEN TASK-ST-IN-PROGRESS                             00023900
024000                 ADD 1 TO CNT-TASK-IN-PROGRESS                    00024000
024100             WHEN TASK-ST-COMPLETED                               00024100
024200                 ADD 1 TO CNT-TASK-COMPLETED                      00024200
024300             WHEN TASK-ST-ACCEPTED                                00024300
024400                 ADD 1 TO CNT-TASK-ACCEPTED                       00024400
024500             WHEN TASK-ST-CANCELLED                               00024500
024600                 ADD 1 TO CNT-TASK-CANCELLED                      00024600
024700         END-EVALUATE                                             00024700
024800     END-IF.                                                      00024800
024900 310-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100                                                                  00025100
025200 400-ACCUM-PROFILE-STATS.                                         00025200
025300     DISPLAY '400-ACCUM-PROFILE-STATS'.                           00025300
025400     MOVE "400-ACCUM-PROFILE-STATS" TO PARA-NAME.                 00025400
025500     PERFORM 410-READ-PROFILE-MASTER THRU 410-EXIT                00025500
025600             UNTIL FS-PRFIN-EOF.                                  00025600
025700 400-EXIT.                                                        00025700
025800     EXIT.                                                        00025800
025900                                                                  00025900
026000 410-READ-PROFILE-MASTER.                                         00026000
026100     READ PROFILE-MASTER                                          00026100
026200         AT END SET FS-PRFIN-EOF TO TRUE                          00026200
026300     END-READ.                                                    00026300
026400     IF NOT FS-PRFIN-EOF                                         00026400
026500         ADD 1 TO CNT-PRF-TOTAL                                   00026500
026600         IF PRF-VERIFIED                                          00026600
026700             ADD 1 TO CNT-PRF-VERIFIED                            00026700
026800         END-IF                                                   00026800
026900         IF PRF-PUBLIC                                            00026900
027000             ADD 1 TO CNT-PRF-PUBLIC                              00027000
027100         END-IF                                                   00027100
027200         EVALUATE TRUE                                            00027200
027300             WHEN PRF-AVL-AVAILABLE                               00027300
027400                 ADD 1 TO CNT-PRF-AVAILABLE                       00027400
027500             WHEN PRF-AVL-BUSY                                    00027500
027600                 ADD 1 TO CNT-PRF-BUSY                            00027600
027700             WHEN PRF-AVL-UNAVAILABLE                             00027700
027800                 ADD 1 TO CNT-PRF-UNAVAILABLE                     00027800
027900         END-EVALUATE                                             00027900
028000     END-IF.                                                      00028000
028100 410-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 500-PRINT-REPORT.                                                00028400
028500     DISPLAY '500-PRINT-REPORT'.                                  00028500
028600     MOVE "500-PRINT-REPORT" TO PARA-NAME.                        00028600
028700     PERFORM 510-PRINT-BID-SECTION THRU 510-EXIT.                 00028700
028800     PERFORM 520-PRINT-TASK-SECTION THRU 520-EXIT.                00028800
028900     PERFORM 530-PRINT-PROFILE-SECTION THRU 530-EXIT.             00028900
029000 500-EXIT.                                                        00029000
029100     EXIT.                                                        00029100
029200                                                                  00029200
029300 510-PRINT-BID-SECTION.                                           00029300
029400     MOVE "BIDS" TO SEC-HDG-TEXT.                                 00029400
029500     MOVE SECTION-HEADING TO STATISTICS-REPORT-RECORD.            00029500
029600     WRITE STATISTICS-REPORT-RECORD AFTER 2.                      00029600
029700     MOVE "  TOTAL"       TO CL-LABEL.                            00029700
029800     MOVE CNT-BID-TOTAL   TO CL-COUNT.                            00029800
029900     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00029900
030000     WRITE STATISTICS-REPORT-RECORD.                             00030000
030100     MOVE "  PENDING"     TO CL-LABEL.                            00030100
030200     MOVE CNT-BID-PENDING TO CL-COUNT.                            00030200
030300     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00030300
030400     WRITE STATISTICS-REPORT-RECORD.                             00030400
030500     MOVE "  ACCEPTED"    TO CL-LABEL.                            00030500
030600     MOVE CNT-BID-ACCEPTED TO CL-COUNT.                           00030600
030700     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00030700
030800     WRITE STATISTICS-REPORT-RECORD.                             00030800
030900     MOVE "  REJECTED"    TO CL-LABEL.                            00030900
031000     MOVE CNT-BID-REJECTED TO CL-COUNT.                           00031000
031100     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00031100
031200     WRITE STATISTICS-REPORT-RECORD.                             00031200
031300     MOVE "  WITHDRAWN"   TO CL-LABEL.                            00031300
031400     MOVE CNT-BID-WITHDRAWN TO CL-COUNT.                          00031400
031500     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00031500
031600     WRITE STATISTICS-REPORT-RECORD.                             00031600
031700     MOVE "  WINNING"     TO CL-LABEL.                            00031700
031800     MOVE CNT-BID-WINNING TO CL-COUNT.                            00031800
031900     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00031900
032000     WRITE STATISTICS-REPORT-RECORD.                             00032000
032100 510-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300                                                                  00032300
032400 520-PRINT-TASK-SECTION.                                          00032400
032500     MOVE "TASKS" TO SEC-HDG-TEXT.                                00032500
032600     MOVE SECTION-HEADING TO STATISTICS-REPORT-RECORD.            00032600
032700     WRITE STATISTICS-REPORT-RECORD AFTER 2.                      00032700
032800     MOVE "  TOTAL"        TO CL-LABEL.                           00032800
032900     MOVE CNT-TASK-TOTAL   TO CL-COUNT.                           00032900
033000     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00033000
033100     WRITE STATISTICS-REPORT-RECORD.                             00033100
033200     MOVE "  OPEN"         TO CL-LABEL.                           00033200
033300     MOVE CNT-TASK-OPEN    TO CL-COUNT.                           00033300
033400     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00033400
033500     WRITE STATISTICS-REPORT-RECORD.                             00033500
033600     MOVE "  IN-PROGRESS"  TO CL-LABEL.                           00033600
033700     MOVE CNT-TASK-IN-PROGRESS TO CL-COUNT.                       00033700
033800     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00033800
033900     WRITE STATISTICS-REPORT-RECORD.                             00033900
034000     MOVE "  COMPLETED"    TO CL-LABEL.                           00034000
034100     MOVE CNT-TASK-COMPLETED TO CL-COUNT.                         00034100
034200     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00034200
034300     WRITE STATISTICS-REPORT-RECORD.                             00034300
034400     MOVE "  ACCEPTED"     TO CL-LABEL.                           00034400
034500     MOVE CNT-TASK-ACCEPTED TO CL-COUNT.                          00034500
034600     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00034600
034700     WRITE STATISTICS-REPORT-RECORD.                             00034700
034800     MOVE "  CANCELLED"    TO CL-LABEL.                           00034800
034900     MOVE CNT-TASK-CANCELLED TO CL-COUNT.                         00034900
035000     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00035000
035100     WRITE STATISTICS-REPORT-RECORD.                             00035100
035200 520-EXIT.                                                        00035200
035300     EXIT.                                                        00035300
035400                                                                  00035400
035500 530-PRINT-PROFILE-SECTION.                                       00035500
035600     MOVE "PROFILES" TO SEC-HDG-TEXT.                             00035600
035700     MOVE SECTION-HEADING TO STATISTICS-REPORT-RECORD.            00035700
035800     WRITE STATISTICS-REPORT-RECORD AFTER 2.                      00035800
035900     MOVE "  TOTAL"         TO CL-LABEL.                          00035900
036000     MOVE CNT-PRF-TOTAL     TO CL-COUNT.                          00036000
036100     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00036100
036200     WRITE STATISTICS-REPORT-RECORD.                             00036200
036300     MOVE "  VERIFIED"      TO CL-LABEL.                          00036300
036400     MOVE CNT-PRF-VERIFIED  TO CL-COUNT.                          00036400
036500     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00036500
036600     WRITE STATISTICS-REPORT-RECORD.                             00036600
036700     MOVE "  PUBLIC"        TO CL-LABEL.                          00036700
036800     MOVE CNT-PRF-PUBLIC    TO CL-COUNT.                          00036800
036900     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00036900
037000     WRITE STATISTICS-REPORT-RECORD.                             00037000
037100     MOVE "  AVAILABLE"     TO CL-LABEL.                          00037100
037200     MOVE CNT-PRF-AVAILABLE TO CL-COUNT.                          00037200
037300     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00037300
037400     WRITE STATISTICS-REPORT-RECORD.                             00037400
037500     MOVE "  BUSY"          TO CL-LABEL.                          00037500
037600     MOVE CNT-PRF-BUSY      TO CL-COUNT.                          00037600
037700     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00037700
037800     WRITE STATISTICS-REPORT-RECORD.                             00037800
037900     MOVE "  UNAVAILABLE"   TO CL-LABEL.                          00037900
038000     MOVE CNT-PRF-UNAVAILABLE TO CL-COUNT.                        00038000
038100     MOVE COUNT-LINE TO STATISTICS-REPORT-RECORD.                 00038100
038200     WRITE STATISTICS-REPORT-RECORD.                             00038200
038300 530-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500                                                                  00038500
038600 990-CLOSE-FILES.                                                 00038600
038700     DISPLAY '990-CLOSE-FILES'.                                   00038700
038800     MOVE "990-CLOSE-FILES" TO PARA-NAME.                         00038800
038900     CLOSE BID-MASTER, TASK-MASTER, PROFILE-MASTER,               00038900
039000           STATISTICS-REPORT.                                     00039000
039100 990-EXIT.                                                        00039100
039200     EXIT.                                                        00039200

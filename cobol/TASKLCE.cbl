000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM:  TASKLCE                                               000500
000600*                                                                 000600
000700* AUTHOR :  R. S. Holloway                                        000700
000800*                                                                 000800
000900* READS THE TASK MAINTENANCE TRANSACTION FILE QUEUED DURING THE   000900
001000* PRIOR ON-LINE DAY AND APPLIES EACH CREATE / UPDATE / ASSIGN /   001000
001100* COMPLETE / ACCEPT / CANCEL REQUEST AGAINST THE TASK MASTER.     001100
001200*                                                                 001200
001300* RUNS AHEAD OF BIDPROC IN THE SAME NIGHTLY STREAM SO THAT ANY    001300
001400* TASK CREATED OR CANCELLED TONIGHT IS REFLECTED ON THE MASTER    001400
001500* BEFORE BIDPROC VALIDATES NEW BIDS AGAINST IT.                   001500
001600*                                                                 001600
001700***************************************************************** 001700
001800*                                                                 001800
001900* Task transaction record description -- see copybook TASKTRN.   0001900
002000*     0    1    1    2    2    3    3    4    4    5    5    6    002000
002100* ....5....0....5....0....5....0....5....0....5....0....5....0....002100
002200*                                                                 002200
002300* VALIDATION PER COMMAND --                                       002300
002400*   CREATE   REQUIRED FIELDS PRESENT, BUDGET IN RANGE.            002400
002500*   UPDATE   OWNER MATCHES, TASK STATUS IS OPEN.                  002500
002600*   ASSIGN   TASK STATUS IS OPEN, BIDDING DEADLINE HAS PASSED.    002600
002700*   COMPLETE ASSIGNED USER MATCHES, TASK STATUS IS IN_PROGRESS.   002700
002800*   ACCEPT   OWNER MATCHES, TASK STATUS IS COMPLETED.             002800
002900*   CANCEL   OWNER MATCHES, TASK STATUS IS OPEN.                  002900
003000*                                                                 003000
003100* BIDDING DEADLINE ON A NEW TASK IS SET TO CREATED-AT PLUS 24     003100
003200* HOURS.  NO INTRINSIC FUNCTION IS USED -- THE DATE PORTION IS    003200
003300* ADVANCED ONE DAY BY TABLE LOOKUP (SEE WS-DIM) WITH A SIMPLE     003300
003400* LEAP-YEAR TEST; THE TIME-OF-DAY PORTION NEVER CHANGES.          003400
003500*                                                                 003500
003600***************************************************************** 003600
003700*                       CHANGE LOG                                003700
003800***************************************************************** 003800
003900* 04/15/87  RSH  TKT-4420  ORIGINAL PROGRAM.                      003900
004000* 01/09/91  DLM  TKT-4503  TASK LOOKUP TABLE RAISED TO 2000.      004000
004100* 05/14/94  KMJ  TKT-4562  ASSIGN NO LONGER REQUIRES A BID -- A   004100
004200*                          MANUAL OVERRIDE PATH FOR STAFF USE.    004200
004300* 09/22/94  RSH  TKT-4513  REJECTION REASON TEXT ON AUDIT LINE.   004300
004400* 11/30/98  DLM  TKT-4693  Y2K -- RUN DATE NOW 4-DIGIT CCYY VIA   004400
004500*                          ACCEPT FROM DATE YYYYMMDD.  +24-HOUR   004500
004600*                          DEADLINE ARITHMETIC RE-VERIFIED FOR    004600
004700*                          THE CENTURY ROLLOVER.                  004700
004800* 02/03/99  DLM  TKT-4694  Y2K -- CONFIRMED TRANSACTION TIMESTAMPS004800
004900*                          ON TASKTRN ALREADY CCYYMMDDHHMMSS.     004900
005000* 03/09/00  KMJ  TKT-4761  CREATE NOW ASSIGNS THE NEXT TASK-ID    005000
005100*                          ITSELF INSTEAD OF TRUSTING THE ON-LINE 005100
005200*                          SIDE'S SUPPLIED VALUE.                 005200
005300* 04/18/03  RSH  TKT-4763  FILE-STATUS CODES, EOF/FOUND SWITCHES  005300
005400*                          AND LOOP SUBSCRIPTS MOVED TO           005400
005500*                          STANDALONE 77-LEVEL ITEMS PER SHOP     005500
005600*                          STANDARD; NO LOGIC CHANGE.             005600
005700***************************************************************** 005700
005800 IDENTIFICATION DIVISION.                                        0005800
005900 PROGRAM-ID.     TASKLCE.                                        0005900
006000 AUTHOR.         R. S. HOLLOWAY.                                 0006000
006100 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.        0006100
006200 DATE-WRITTEN.   04/15/87.                                       0006200
006300 DATE-COMPILED.                                                  0006300
006400 SECURITY.       COMPANY CONFIDENTIAL.                           0006400
006500***************************************************************** 006500
006600 ENVIRONMENT DIVISION.                                           0006600
006700 CONFIGURATION SECTION.                                         00006700
006800 SOURCE-COMPUTER. IBM-370.                                       0006800
006900 OBJECT-COMPUTER. IBM-370.                                       0006900
007000 SPECIAL-NAMES.                                                  0007000
007100     C01 IS TOP-OF-FORM.                                         0007100
007200 INPUT-OUTPUT SECTION.                                           0007200
007300 FILE-CONTROL.                                                   0007300
007400                                                                  007400
007500     SELECT TASK-MASTER-IN                                       0007500
007600            ASSIGN TO TASKIN                                     0007600
007700            ORGANIZATION IS LINE SEQUENTIAL                      0007700
007800            ACCESS MODE  IS SEQUENTIAL                           0007800
007900            FILE STATUS  IS FS-TASKIN.                           0007900
008000                                                                  008000
008100     SELECT TASK-MASTER-OUT                                      0008100
008200            ASSIGN TO TASKOUT                                    0008200
008300            ORGANIZATION IS LINE SEQUENTIAL                      0008300
008400            ACCESS MODE  IS SEQUENTIAL                           0008400
008500            FILE STATUS  IS FS-TASKOUT.                          0008500
008600                                                                  008600
008700     SELECT TASK-TRANSACTIONS                                    0008700
008800            ASSIGN TO TASKTRAN                                   0008800
008900            ORGANIZATION IS LINE SEQUENTIAL                      0008900
009000            ACCESS MODE  IS SEQUENTIAL                           0009000
009100            FILE STATUS  IS FS-TASKTRAN.                         0009100
009200                                                                  009200
009300     SELECT AUDIT-REPORT                                         0009300
009400            ASSIGN TO AUDITRPT                                   0009400
009500            ORGANIZATION IS LINE SEQUENTIAL                      0009500
009600            ACCESS MODE  IS SEQUENTIAL                           0009600
009700            FILE STATUS  IS FS-AUDITRPT.                         0009700
009800                                                                  009800
009900***************************************************************** 009900
010000 DATA DIVISION.                                                  0010000
010100 FILE SECTION.                                                   0010100
010200                                                                  010200
010300 FD  TASK-MASTER-IN                                              0010300
010400     LABEL RECORDS ARE STANDARD.                                 0010400
010500     COPY TASKMSTR.                                              0010500
010600                                                                  010600
010700 FD  TASK-MASTER-OUT                                             0010700
010800     LABEL RECORDS ARE STANDARD.                                 0010800
010900     COPY TASKMSTR REPLACING ==TASK-MASTER-REC==                 0010900
011000                    BY        ==TASK-MASTER-OUT-REC==            0011000
011100                    ==TASK-== BY ==TASK-O-==.                    0011100
011200                                                                  011200
011300 FD  TASK-TRANSACTIONS                                           0011300
011400     LABEL RECORDS ARE STANDARD.                                 0011400
011500     COPY TASKTRN.                                               0011500
011600                                                                  011600
011700 FD  AUDIT-REPORT                                                0011700
011800     LABEL RECORDS ARE STANDARD.                                 0011800
011900 01  AUDIT-REPORT-RECORD            PIC X(132).                  0011900
012000                                                                  012000
012100***************************************************************** 012100
012200 WORKING-STORAGE SECTION.                                        0012200
012300                                                                  012300
012400*    RSH, 04/18/03 (TKT-4763) -- FILE-STATUS CODES, EOF/FOUND     012400
012500*    SWITCHES AND LOOP SUBSCRIPTS MOVED OFF 05-LEVELS AND         012500
012600*    RE-DECLARED AS STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S     012600
012700*    OWN STANDARD (SEE SUB1/SUB2/FILE-STATUS IN THE OLDER         012700
012800*    REDEEM SYSTEM).                                              012800
012900 77  FS-TASKIN               PIC X(2).                           0012900
013000     88 FS-TASKIN-OK              VALUE "00".                    0013000
013100     88 FS-TASKIN-EOF             VALUE "10".                    0013100
013200 77  FS-TASKOUT              PIC X(2).                           0013200
013300     88 FS-TASKOUT-OK             VALUE "00".                    0013300
013400 77  FS-TASKTRAN             PIC X(2).                           0013400
013500     88 FS-TASKTRAN-OK            VALUE "00".                    0013500
013600     88 FS-TASKTRAN-EOF           VALUE "10".                    0013600
013700 77  FS-AUDITRPT             PIC X(2).                           0013700
013800     88 FS-AUDITRPT-OK            VALUE "00".                    0013800
013900                                                                  013900
014000 01  MISC-FIELDS.                                                0014000
014100     05  PARA-NAME                   PIC X(40).                 00014100
014200     05  WS-REJECT-REASON            PIC X(40)   VALUE SPACES.   0014200
014300     05  WS-EXPECTED-STATUS          PIC X(12)   VALUE SPACES.   0014300
014400     05  WS-LEAP-QUOT                PIC 9(4)    COMP.           0014400
014500     05  WS-LEAP-REM                 PIC 9(4)    COMP.           0014500
014600     05  FILLER                      PIC X(4).                   0014600
014700*                                                                 014700
014800 77  WS-TRAN-OK                  PIC X(1)    VALUE "Y".          0014800
014900 77  SW-TRAN-EOF                 PIC X(1)    VALUE "N".          0014900
015000 77  WS-TASK-FOUND               PIC X(1)    VALUE "N".          0015000
015100                                                                  015100
015200 01  WS-RUN-TIMESTAMP-FIELDS.                                    0015200
015300     05  WS-RUN-CCYYMMDD             PIC 9(8).                  00015300
015400     05  WS-RUN-HHMMSSFF             PIC 9(8).                  00015400
015500                                                                  015500
015600 01  WS-RUN-TIMESTAMP                PIC 9(14)  VALUE 0.         0015600
015700 01  WS-RUN-TS-BRK REDEFINES WS-RUN-TIMESTAMP.                   0015700
015800     05  WS-RUN-TS-DATE              PIC 9(8).                  00015800
015900     05  WS-RUN-TS-TIME              PIC 9(6).                  00015900
016000*                                                                 016000
016100 01  WS-NEW-DEADLINE-TS              PIC 9(14).                 00016100
016200 01  WS-NEW-DEADLINE-BRK REDEFINES WS-NEW-DEADLINE-TS.           0016200
016300     05  WS-NDL-CCYY                 PIC 9(4).                  00016300
016400     05  WS-NDL-MM                   PIC 9(2).                  00016400
016500     05  WS-NDL-DD                   PIC 9(2).                  00016500
016600     05  WS-NDL-HH                   PIC 9(2).                  00016600
016700     05  WS-NDL-MI                   PIC 9(2).                  00016700
016800     05  WS-NDL-SS                   PIC 9(2).                  00016800
016900                                                                  016900
017000*        DAYS-PER-MONTH TABLE, LOADED BY VALUE BEFORE OCCURS     0017000
017100*        TABLES COULD CARRY THEIR OWN VALUE CLAUSES.  ENTRY 2    0017100
017200*        (FEBRUARY) IS OVERRIDDEN FOR LEAP YEARS IN 310.         0017200
017300 01  WS-DIM-CONSTANTS.                                           0017300
017400     05  FILLER                      PIC 9(2)    VALUE 31.       0017400
017500     05  FILLER                      PIC 9(2)    VALUE 28.       0017500
017600     05  FILLER                      PIC 9(2)    VALUE 31.       0017600
017700     05  FILLER                      PIC 9(2)    VALUE 30.       0017700
017800     05  FILLER                      PIC 9(2)    VALUE 31.       0017800
017900     05  FILLER                      PIC 9(2)    VALUE 30.       0017900
018000     05  FILLER                      PIC 9(2)    VALUE 31.       0018000
018100     05  FILLER                      PIC 9(2)    VALUE 31.       0018100
018200     05  FILLER                      PIC 9(2)    VALUE 30.       0018200
018300     05  FILLER                      PIC 9(2)    VALUE 31.       0018300
018400     05  FILLER                      PIC 9(2)    VALUE 30.       0018400
018500     05  FILLER                      PIC 9(2)    VALUE 31.       0018500
018600 01  WS-DIM-TABLE REDEFINES WS-DIM-CONSTANTS.                    0018600
018700     05  WS-DIM                      PIC 9(2) OCCURS 12 TIMES.   0018700
018800                                                                  018800
018900 77  WS-TASK-COUNT               PIC S9(4) COMP.                 0018900
019000 77  WS-NEXT-TASK-ID             PIC 9(9)  COMP.                 0019000
019100 77  WS-SRCH-IDX                 PIC S9(4) COMP.                 0019100
019200 77  WS-FOUND-IDX                PIC S9(4) COMP.                 0019200
019300 77  CTR-LINES                   PIC 9(3)  VALUE 99.             0019300
019400                                                                  019400
019500 01  GRAND-TOTALS.                                               0019500
019600     05  CTR-TRANS-READ              PIC S9(7) COMP-3.           0019600
019700     05  CTR-CREATED                 PIC S9(7) COMP-3.           0019700
019800     05  CTR-UPDATED                 PIC S9(7) COMP-3.           0019800
019900     05  CTR-ASSIGNED                PIC S9(7) COMP-3.           0019900
020000     05  CTR-COMPLETED               PIC S9(7) COMP-3.           0020000
020100     05  CTR-ACCEPTED                PIC S9(7) COMP-3.           0020100
020200     05  CTR-CANCELLED               PIC S9(7) COMP-3.           0020200
020300     05  CTR-REJECTED                PIC S9(7) COMP-3.           0020300
020400                                                                  020400
020500 01  WS-TASK-TABLE.                                              0020500
020600     05  WS-TASKT-ENTRY OCCURS 2000 TIMES INDEXED BY TASK-IDX.   0020600
020700         10  WS-TASKT-ID             PIC 9(9).                  00020700
020800         10  WS-TASKT-TITLE          PIC X(100).                00020800
020900         10  WS-TASKT-DESC           PIC X(200).                00020900
021000         10  WS-TASKT-BUDGET         PIC S9(8)V99 COMP-3.        0021000
021100         10  WS-TASKT-CATEGORY       PIC X(20).                  0021100
021200         10  WS-TASKT-STATUS         PIC X(12).                  0021200
021300         10  WS-TASKT-OWNER-ID       PIC 9(9).                  00021300
021400         10  WS-TASKT-OWNER-EMAIL    PIC X(60).                  0021400
021500         10  WS-TASKT-ASSIGNED-ID    PIC 9(9).                  00021500
021600         10  WS-TASKT-ASSIGNED-EMAIL PIC X(60).                  0021600
021700         10  WS-TASKT-BID-DEADLINE   PIC 9(14).                 00021700
021800         10  WS-TASKT-COMP-DEADLINE  PIC 9(14).                 00021800
021900         10  WS-TASKT-CREATED-AT     PIC 9(14).                 00021900
022000         10  WS-TASKT-UPDATED-AT     PIC 9(14).                 00022000
022100                                                                  022100
022200 01  AUD-LINE-DETAIL.                                            0022200
022300     05  AUD-TIMESTAMP               PIC 9(14).                 00022300
022400     05  FILLER                      PIC X(1)    VALUE SPACE.    0022400
022500     05  AUD-ACTION                  PIC X(40).                 00022500
022600     05  FILLER                      PIC X(1)    VALUE SPACE.    0022600
022700     05  AUD-REF-ID                  PIC 9(9).                  00022700
022800     05  FILLER                      PIC X(66)   VALUE SPACES.   0022800
022900                                                                  022900
023000 01  HEADING-1.                                                 00023000
023100     05  FILLER  PIC X(40) VALUE                                 0023100
023200         "TASK LIFECYCLE ENGINE - AUDIT REPORT".                 0023200
023300     05  FILLER  PIC X(92) VALUE SPACES.                         0023300
023400                                                                  023400
023500 01  GRAND-TOTAL-LINE-1.                                         0023500
023600     05  FILLER PIC X(24) VALUE "TRANSACTIONS READ .....".       0023600
023700     05  GT-TRANS-READ      PIC ZZZ,ZZ9.                         0023700
023800     05  FILLER PIC X(101) VALUE SPACES.                         0023800
023900                                                                  023900
024000 01  GRAND-TOTAL-LINE-2.                                         0024000
024100     05  FILLER PIC X(24) VALUE "TASKS CREATED ..........".      0024100
024200     05  GT-CREATED         PIC ZZZ,ZZ9.                         0024200
024300     05  FILLER PIC X(7)  VALUE "  UPD =".                       0024300
024400     05  GT-UPDATED         PIC ZZZ,ZZ9.                         0024400
024500     05  FILLER PIC X(86) VALUE SPACES.                          0024500
024600                                                                  024600
024700 01  GRAND-TOTAL-LINE-3.                                         0024700
024800     05  FILLER PIC X(24) VALUE "ASSIGNED / COMPLETED ...".      0024800
024900     05  GT-ASSIGNED        PIC ZZZ,ZZ9.                         0024900
025000     05  FILLER PIC X(7)  VALUE "  CMP =".                       0025000
025100     05  GT-COMPLETED       PIC ZZZ,ZZ9.                         0025100
025200     05  FILLER PIC X(86) VALUE SPACES.                          0025200
025300                                                                  025300
025400 01  GRAND-TOTAL-LINE-4.                                         0025400
025500     05  FILLER PIC X(24) VALUE "ACCEPTED / CANCELLED ...".      0025500
025600     05  GT-ACCEPTED        PIC ZZZ,ZZ9.                         0025600
025700     05  FILLER PIC X(7)  VALUE "  CXL =".                       0025700
025800     05  GT-CANCELLED       PIC ZZZ,ZZ9.                         0025800
025900     05  FILLER PIC X(86) VALUE SPACES.                          0025900
026000                                                                  026000
026100 01  GRAND-TOTAL-LINE-5.                                         0026100
026200     05  FILLER PIC X(24) VALUE "REJECTED ...............".      0026200
026300     05  GT-REJECTED        PIC ZZZ,ZZ9.                         0026300
026400     05  FILLER PIC X(101) VALUE SPACES.                         0026400
026500                                                                  026500
026600***************************************************************** 026600
026700 PROCEDURE DIVISION.                                             0026700
026800                                                                  026800
026900     PERFORM 000-SETUP-RTN THRU 000-EXIT.                        0026900
027000                                                                  027000
027100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT              0027100
027200             UNTIL SW-TRAN-EOF = "Y".                            0027200
027300                                                                  027300
027400     PERFORM 900-WRAP-UP THRU 900-EXIT.                          0027400
027500                                                                  027500
027600     GOBACK.                                                     0027600
027700                                                                  027700
027800 000-SETUP-RTN.                                                  0027800
027900     DISPLAY '000-SETUP-RTN'.                                    0027900
028000     MOVE "000-SETUP-RTN" TO PARA-NAME.                          0028000
028100     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.                  0028100
028200     ACCEPT WS-RUN-HHMMSSFF FROM TIME.                           0028200
028300     MOVE WS-RUN-CCYYMMDD      TO WS-RUN-TS-DATE.                0028300
028400     MOVE WS-RUN-HHMMSSFF(1:6) TO WS-RUN-TS-TIME.                0028400
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.                       0028500
028600     PERFORM 810-LOAD-TASK-TABLE THRU 810-EXIT                   0028600
028700             UNTIL FS-TASKIN-EOF.                                0028700
028800     MOVE HEADING-1 TO AUDIT-REPORT-RECORD.                      0028800
028900     WRITE AUDIT-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.      0028900
029000     PERFORM 110-READ-TRAN THRU 110-EXIT.                        0029000
029100 000-EXIT.                                                       0029100
029200     EXIT.                                                       0029200
029300                                                                  029300
029400 800-OPEN-FILES.                                                 0029400
029500     DISPLAY '800-OPEN-FILES'.                                   0029500
029600     MOVE "800-OPEN-FILES" TO PARA-NAME.                         0029600
029700     OPEN INPUT  TASK-MASTER-IN, TASK-TRANSACTIONS.              0029700
029800     OPEN OUTPUT TASK-MASTER-OUT, AUDIT-REPORT.                  0029800
029900     DISPLAY FS-TASKIN.                                          0029900
030000     DISPLAY FS-TASKTRAN.                                        0030000
030100 800-EXIT.                                                       0030100
030200     EXIT.                                                       0030200
030300                                                                  030300
030400 810-LOAD-TASK-TABLE.                                            0030400
030500     MOVE "810-LOAD-TASK-TABLE" TO PARA-NAME.                    0030500
030600     READ TASK-MASTER-IN                                        00030600
030700         AT END SET FS-TASKIN-EOF TO TRUE                       00030700
030800     END-READ.                                                   0030800
030900     IF NOT FS-TASKIN-EOF                                       00030900
031000         ADD 1 TO WS-TASK-COUNT                                  0031000
031100         SET TASK-IDX TO WS-TASK-COUNT                          00031100
031200         MOVE TASK-ID              TO WS-TASKT-ID(TASK-IDX)      0031200
031300         MOVE TASK-TITLE           TO WS-TASKT-TITLE(TASK-IDX)   0031300
031400         MOVE TASK-DESCRIPTION     TO WS-TASKT-DESC(TASK-IDX)    0031400
031500         MOVE TASK-BUDGET          TO WS-TASKT-BUDGET(TASK-IDX)  0031500
031600         MOVE TASK-CATEGORY        TO WS-TASKT-CATEGORY(TASK-IDX)0031600
031700         MOVE TASK-STATUS          TO WS-TASKT-STATUS(TASK-IDX)  0031700
031800         MOVE TASK-OWNER-ID        TO WS-TASKT-OWNER-ID(TASK-IDX)0031800
031900         MOVE TASK-OWNER-EMAIL     TO                            0031900
032000                         WS-TASKT-OWNER-EMAIL(TASK-IDX)          0032000
032100         MOVE TASK-ASSIGNED-USER-ID TO                           0032100
032200                         WS-TASKT-ASSIGNED-ID(TASK-IDX)          0032200
032300         MOVE TASK-ASSIGNED-USER-EMAIL TO                        0032300
032400                         WS-TASKT-ASSIGNED-EMAIL(TASK-IDX)       0032400
032500         MOVE TASK-BIDDING-DEADLINE TO                           0032500
032600                         WS-TASKT-BID-DEADLINE(TASK-IDX)         0032600
032700         MOVE TASK-COMPLETION-DEADLINE TO                        0032700
032800                         WS-TASKT-COMP-DEADLINE(TASK-IDX)        0032800
032900         MOVE TASK-CREATED-AT      TO WS-TASKT-CREATED-AT(TASK-IDX032900
033000         MOVE TASK-UPDATED-AT      TO WS-TASKT-UPDATED-AT(TASK-IDX033000
033100         IF TASK-ID > WS-NEXT-TASK-ID                           00033100
033200             MOVE TASK-ID TO WS-NEXT-TASK-ID                     0033200
033300         END-IF                                                  0033300
033400     END-IF.                                                     0033400
033500 810-EXIT.                                                       0033500
033600     EXIT.                                                       0033600
033700                                                                  033700
033800 100-PROCESS-TRANSACTIONS.                                       0033800
033900     DISPLAY '100-PROCESS-TRANSACTIONS'.                         0033900
034000     MOVE "100-PROCESS-TRANSACTIONS" TO PARA-NAME.               0034000
034100     IF NOT FS-TASKTRAN-EOF                                     00034100
034200         ADD 1 TO CTR-TRANS-READ                                 0034200
034300         MOVE "Y" TO WS-TRAN-OK                                  0034300
034400         MOVE SPACES TO WS-REJECT-REASON                         0034400
034500         EVALUATE TRUE                                           0034500
034600             WHEN TTR-CMD-CREATE                                 0034600
034700                 PERFORM 100-VALIDATE-CREATE THRU 100-EXIT-VAL   0034700
034800                 IF WS-TRAN-OK = "Y"                             0034800
034900                     PERFORM 300-APPLY-CREATE THRU 300-EXIT      0034900
035000                 END-IF                                          0035000
035100             WHEN TTR-CMD-UPDATE                                 0035100
035200                 MOVE "OPEN" TO WS-EXPECTED-STATUS                035200
035300                 PERFORM 120-FIND-TASK THRU 120-EXIT             0035300
035400                 PERFORM 200-VALIDATE-OWNER-ACTION THRU 200-EXIT 0035400
035500                 IF WS-TRAN-OK = "Y"                             0035500
035600                     PERFORM 320-APPLY-UPDATE THRU 320-EXIT      0035600
035700                 END-IF                                          0035700
035800             WHEN TTR-CMD-ASSIGN                                 0035800
035900                 PERFORM 120-FIND-TASK THRU 120-EXIT             0035900
036000                 PERFORM 220-VALIDATE-ASSIGN THRU 220-EXIT       0036000
036100                 IF WS-TRAN-OK = "Y"                             0036100
036200                     PERFORM 400-APPLY-ASSIGN THRU 400-EXIT      0036200
036300                 END-IF                                          0036300
036400             WHEN TTR-CMD-COMPLETE                               0036400
036500                 PERFORM 120-FIND-TASK THRU 120-EXIT             0036500
036600                 PERFORM 240-VALIDATE-COMPLETE THRU 240-EXIT     0036600
036700                 IF WS-TRAN-OK = "Y"                             0036700
036800                     PERFORM 500-APPLY-COMPLETE THRU 500-EXIT    0036800
036900                 END-IF                                          0036900
037000             WHEN TTR-CMD-ACCEPT                                 0037000
037100                 MOVE "COMPLETED" TO WS-EXPECTED-STATUS           037100
037200                 PERFORM 120-FIND-TASK THRU 120-EXIT             0037200
037300                 PERFORM 200-VALIDATE-OWNER-ACTION THRU 200-EXIT 0037300
037400                 IF WS-TRAN-OK = "Y"                             0037400
037500                     PERFORM 520-APPLY-ACCEPT THRU 520-EXIT      0037500
037600                 END-IF                                          0037600
037700             WHEN TTR-CMD-CANCEL                                 0037700
037800                 MOVE "OPEN" TO WS-EXPECTED-STATUS                037800
037900                 PERFORM 120-FIND-TASK THRU 120-EXIT             0037900
038000                 PERFORM 200-VALIDATE-OWNER-ACTION THRU 200-EXIT 0038000
038100                 IF WS-TRAN-OK = "Y"                             0038100
038200                     PERFORM 540-APPLY-CANCEL THRU 540-EXIT      0038200
038300                 END-IF                                          0038300
038400             WHEN OTHER                                          0038400
038500                 MOVE "N" TO WS-TRAN-OK                          0038500
038600                 MOVE "UNKNOWN TRANSACTION COMMAND" TO            038600
038700                         WS-REJECT-REASON                        0038700
038800         END-EVALUATE                                            0038800
038900         IF WS-TRAN-OK NOT = "Y"                                 0038900
039000             PERFORM 1000-ERROR-RTN THRU 1000-EXIT               0039000
039100         END-IF                                                  0039100
039200         PERFORM 110-READ-TRAN THRU 110-EXIT                     0039200
039300     END-IF.                                                     0039300
039400 100-EXIT.                                                       0039400
039500     EXIT.                                                       0039500
039600                                                                  039600
039700 110-READ-TRAN.                                                  0039700
039800     MOVE "110-READ-TRAN" TO PARA-NAME.                          0039800
039900     READ TASK-TRANSACTIONS                                     00039900
040000         AT END SET FS-TASKTRAN-EOF TO TRUE                      0040000
040100                 MOVE "Y" TO SW-TRAN-EOF                         0040100
040200     END-READ.                                                   0040200
040300 110-EXIT.                                                       0040300
040400     EXIT.                                                       0040400
040500                                                                  040500
040600 120-FIND-TASK.                                                  0040600
040700     MOVE "120-FIND-TASK" TO PARA-NAME.                          0040700
040800     MOVE "N" TO WS-TASK-FOUND.                                  0040800
040900     MOVE 0   TO WS-FOUND-IDX.                                   0040900
041000     PERFORM 125-SEARCH-TASK-TABLE                               0041000
041100             VARYING WS-SRCH-IDX FROM 1 BY 1                     0041100
041200             UNTIL WS-SRCH-IDX > WS-TASK-COUNT                   0041200
041300                OR WS-TASK-FOUND = "Y".                          0041300
041400     GO TO 120-EXIT.                                             0041400
041500 125-SEARCH-TASK-TABLE.                                          0041500
041600     IF WS-TASKT-ID(WS-SRCH-IDX) = TTR-TASK-ID                   0041600
041700         MOVE "Y" TO WS-TASK-FOUND                               0041700
041800         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                        0041800
041900     END-IF.                                                     0041900
042000 120-EXIT.                                                       0042000
042100     EXIT.                                                       0042100
042200                                                                  042200
042300 100-VALIDATE-CREATE.                                            0042300
042400     DISPLAY '100-VALIDATE-CREATE'.                               042400
042500     MOVE "100-VALIDATE-CREATE" TO PARA-NAME.                    0042500
042600     MOVE "Y" TO WS-TRAN-OK.                                     0042600
042700     IF TTR-TITLE = SPACES                                       0042700
042800        OR TTR-OWNER-ID = 0                                      0042800
042900        OR TTR-OWNER-EMAIL = SPACES                              0042900
043000        OR TTR-CATEGORY = SPACES                                 0043000
043100        OR TTR-DESCRIPTION = SPACES                              0043100
043200         MOVE "N" TO WS-TRAN-OK                                  0043200
043300         MOVE "MISSING REQUIRED FIELD" TO WS-REJECT-REASON       0043300
043400     ELSE                                                        0043400
043500       IF TTR-BUDGET < 1.00 OR TTR-BUDGET > 10000.00             0043500
043600           MOVE "N" TO WS-TRAN-OK                                0043600
043700           MOVE "BUDGET OUT OF RANGE" TO WS-REJECT-REASON        0043700
043800       END-IF                                                    0043800
043900     END-IF.                                                     0043900
044000 100-EXIT-VAL.                                                   0044000
044100     EXIT.                                                       0044100
044200                                                                  044200
044300 200-VALIDATE-OWNER-ACTION.                                      0044300
044400     DISPLAY '200-VALIDATE-OWNER-ACTION'.                         044400
044500     MOVE "200-VALIDATE-OWNER-ACTION" TO PARA-NAME.              0044500
044600     MOVE "Y" TO WS-TRAN-OK.                                     0044600
044700     IF WS-TASK-FOUND NOT = "Y"                                  0044700
044800         MOVE "N" TO WS-TRAN-OK                                  0044800
044900         MOVE "TASK NOT FOUND" TO WS-REJECT-REASON               0044900
045000     ELSE                                                        0045000
045100       IF TTR-ACTING-USER-ID NOT = WS-TASKT-OWNER-ID(WS-FOUND-IDX)045100
045200           MOVE "N" TO WS-TRAN-OK                                0045200
045300           MOVE "NOT TASK OWNER" TO WS-REJECT-REASON             0045300
045400       ELSE                                                       045400
045500         IF WS-TASKT-STATUS(WS-FOUND-IDX) NOT = WS-EXPECTED-STATUS045500
045600             MOVE "N" TO WS-TRAN-OK                               045600
045700             MOVE "TASK NOT IN REQUIRED STATUS" TO               0045700
045800                     WS-REJECT-REASON                            0045800
045900         END-IF                                                  0045900
046000       END-IF                                                    0046000
046100     END-IF.                                                     0046100
046200 200-EXIT.                                                       0046200
046300     EXIT.                                                       0046300
046400                                                                  046400
046500 220-VALIDATE-ASSIGN.                                            0046500
046600     DISPLAY '220-VALIDATE-ASSIGN'.                               046600
046700     MOVE "220-VALIDATE-ASSIGN" TO PARA-NAME.                    0046700
046800     MOVE "Y" TO WS-TRAN-OK.                                     0046800
046900     IF WS-TASK-FOUND NOT = "Y"                                  0046900
047000         MOVE "N" TO WS-TRAN-OK                                  0047000
047100         MOVE "TASK NOT FOUND" TO WS-REJECT-REASON               0047100
047200     ELSE                                                        0047200
047300       IF WS-TASKT-STATUS(WS-FOUND-IDX) NOT = "OPEN"             0047300
047400           MOVE "N" TO WS-TRAN-OK                                0047400
047500           MOVE "TASK NOT OPEN" TO WS-REJECT-REASON              0047500
047600       ELSE                                                      0047600
047700         IF WS-TASKT-BID-DEADLINE(WS-FOUND-IDX) >= WS-RUN-TIMESTAM047700
047800             MOVE "N" TO WS-TRAN-OK                              0047800
047900             MOVE "BIDDING PERIOD NOT YET EXPIRED" TO            0047900
048000                     WS-REJECT-REASON                            0048000
048100         END-IF                                                  0048100
048200       END-IF                                                    0048200
048300     END-IF.                                                     0048300
048400 220-EXIT.                                                       0048400
048500     EXIT.                                                       0048500
048600                                                                  048600
048700 240-VALIDATE-COMPLETE.                                          0048700
048800     DISPLAY '240-VALIDATE-COMPLETE'.                             048800
048900     MOVE "240-VALIDATE-COMPLETE" TO PARA-NAME.                  0048900
049000     MOVE "Y" TO WS-TRAN-OK.                                     0049000
049100     IF WS-TASK-FOUND NOT = "Y"                                  0049100
049200         MOVE "N" TO WS-TRAN-OK                                  0049200
049300         MOVE "TASK NOT FOUND" TO WS-REJECT-REASON               0049300
049400     ELSE                                                        0049400
049500       IF WS-TASKT-STATUS(WS-FOUND-IDX) NOT = "IN_PROGRESS"      0049500
049600           MOVE "N" TO WS-TRAN-OK                                0049600
049700           MOVE "TASK NOT IN PROGRESS" TO WS-REJECT-REASON       0049700
049800       ELSE                                                      0049800
049900         IF TTR-ACTING-USER-ID NOT =                             0049900
050000                 WS-TASKT-ASSIGNED-ID(WS-FOUND-IDX)              0050000
050100             MOVE "N" TO WS-TRAN-OK                              0050100
050200             MOVE "NOT ASSIGNED USER" TO WS-REJECT-REASON        0050200
050300         END-IF                                                  0050300
050400       END-IF                                                    0050400
050500     END-IF.                                                     0050500
050600 240-EXIT.                                                       0050600
050700     EXIT.                                                       0050700
050800                                                                  050800
050900 300-APPLY-CREATE.                                               0050900
051000     DISPLAY '300-APPLY-CREATE'.                                  051000
051100     MOVE "300-APPLY-CREATE" TO PARA-NAME.                       0051100
051200     ADD 1 TO WS-TASK-COUNT.                                     0051200
051300     SET TASK-IDX TO WS-TASK-COUNT.                              0051300
051400     ADD 1 TO WS-NEXT-TASK-ID.                                   0051400
051500     MOVE WS-NEXT-TASK-ID     TO WS-TASKT-ID(TASK-IDX).          0051500
051600     MOVE TTR-TITLE           TO WS-TASKT-TITLE(TASK-IDX).       0051600
051700     MOVE TTR-DESCRIPTION     TO WS-TASKT-DESC(TASK-IDX).        0051700
051800     MOVE TTR-BUDGET          TO WS-TASKT-BUDGET(TASK-IDX).      0051800
051900     MOVE TTR-CATEGORY        TO WS-TASKT-CATEGORY(TASK-IDX).    0051900
052000     MOVE "OPEN"              TO WS-TASKT-STATUS(TASK-IDX).      0052000
052100     MOVE TTR-OWNER-ID        TO WS-TASKT-OWNER-ID(TASK-IDX).    0052100
052200     MOVE TTR-OWNER-EMAIL     TO WS-TASKT-OWNER-EMAIL(TASK-IDX). 0052200
052300     MOVE 0                   TO WS-TASKT-ASSIGNED-ID(TASK-IDX). 0052300
052400     MOVE SPACES              TO WS-TASKT-ASSIGNED-EMAIL(TASK-IDX)052400
052500                                                         .       0052500
052600     MOVE 0                   TO WS-TASKT-COMP-DEADLINE(TASK-IDX)0052600
052700                                                         .       0052700
052800     MOVE TTR-TIMESTAMP       TO WS-TASKT-CREATED-AT(TASK-IDX).  0052800
052900     MOVE TTR-TIMESTAMP       TO WS-TASKT-UPDATED-AT(TASK-IDX).  0052900
053000     PERFORM 310-COMPUTE-BID-DEADLINE THRU 310-EXIT.             0053000
053100     MOVE WS-NEW-DEADLINE-TS  TO WS-TASKT-BID-DEADLINE(TASK-IDX).0053100
053200     ADD 1 TO CTR-CREATED.                                       0053200
053300     MOVE "CREATED" TO AUD-ACTION.                               0053300
053400     MOVE WS-TASKT-ID(TASK-IDX) TO AUD-REF-ID.                   0053400
053500     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0053500
053600 300-EXIT.                                                       0053600
053700     EXIT.                                                       0053700
053800                                                                  053800
053900 310-COMPUTE-BID-DEADLINE.                                       0053900
054000     MOVE "310-COMPUTE-BID-DEADLINE" TO PARA-NAME.               0054000
054100     MOVE TTR-TIMESTAMP TO WS-NEW-DEADLINE-TS.                   0054100
054200     DIVIDE WS-NDL-CCYY BY 4 GIVING WS-LEAP-QUOT                 0054200
054300             REMAINDER WS-LEAP-REM.                              0054300
054400     IF WS-LEAP-REM = 0                                          0054400
054500         MOVE 29 TO WS-DIM(2)                                     054500
054600     ELSE                                                        0054600
054700         MOVE 28 TO WS-DIM(2)                                     054700
054800     END-IF.                                                     0054800
054900     ADD 1 TO WS-NDL-DD.                                         0054900
055000     SET WS-SRCH-IDX TO WS-NDL-MM.                               0055000
055100     IF WS-NDL-DD > WS-DIM(WS-SRCH-IDX)                          0055100
055200         MOVE 1 TO WS-NDL-DD                                     0055200
055300         ADD 1 TO WS-NDL-MM                                      0055300
055400         IF WS-NDL-MM > 12                                       0055400
055500             MOVE 1 TO WS-NDL-MM                                 0055500
055600             ADD 1 TO WS-NDL-CCYY                                0055600
055700         END-IF                                                  0055700
055800     END-IF.                                                     0055800
055900 310-EXIT.                                                       0055900
056000     EXIT.                                                       0056000
056100                                                                  056100
056200 320-APPLY-UPDATE.                                                056200
056300     DISPLAY '320-APPLY-UPDATE'.                                  056300
056400     MOVE "320-APPLY-UPDATE" TO PARA-NAME.                       0056400
056500     IF TTR-TITLE NOT = SPACES                                   0056500
056600         MOVE TTR-TITLE TO WS-TASKT-TITLE(WS-FOUND-IDX)          0056600
056700     END-IF.                                                     0056700
056800     IF TTR-DESCRIPTION NOT = SPACES                             0056800
056900         MOVE TTR-DESCRIPTION TO WS-TASKT-DESC(WS-FOUND-IDX)     0056900
057000     END-IF.                                                     0057000
057100     IF TTR-BUDGET NOT = 0                                       0057100
057200         MOVE TTR-BUDGET TO WS-TASKT-BUDGET(WS-FOUND-IDX)        0057200
057300     END-IF.                                                     0057300
057400     IF TTR-CATEGORY NOT = SPACES                                0057400
057500         MOVE TTR-CATEGORY TO WS-TASKT-CATEGORY(WS-FOUND-IDX)    0057500
057600     END-IF.                                                     0057600
057700     MOVE TTR-TIMESTAMP TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).    0057700
057800     ADD 1 TO CTR-UPDATED.                                       0057800
057900     MOVE "UPDATED" TO AUD-ACTION.                               0057900
058000     MOVE WS-TASKT-ID(WS-FOUND-IDX) TO AUD-REF-ID.               0058000
058100     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0058100
058200 320-EXIT.                                                       0058200
058300     EXIT.                                                       0058300
058400                                                                  058400
058500 400-APPLY-ASSIGN.                                               0058500
058600     DISPLAY '400-APPLY-ASSIGN'.                                  058600
058700     MOVE "400-APPLY-ASSIGN" TO PARA-NAME.                       0058700
058800     MOVE "ASSIGNED" TO WS-TASKT-STATUS(WS-FOUND-IDX).           0058800
058900     MOVE TTR-ASSIGNED-USER-ID TO                                0058900
059000             WS-TASKT-ASSIGNED-ID(WS-FOUND-IDX).                 0059000
059100     MOVE TTR-ASSIGNED-USER-EMAIL TO                             0059100
059200             WS-TASKT-ASSIGNED-EMAIL(WS-FOUND-IDX).              0059200
059300     MOVE TTR-TIMESTAMP TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).    0059300
059400     ADD 1 TO CTR-ASSIGNED.                                      0059400
059500     MOVE "ASSIGNED" TO AUD-ACTION.                              0059500
059600     MOVE WS-TASKT-ID(WS-FOUND-IDX) TO AUD-REF-ID.               0059600
059700     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0059700
059800 400-EXIT.                                                       0059800
059900     EXIT.                                                       0059900
060000                                                                  060000
060100 500-APPLY-COMPLETE.                                              060100
060200     DISPLAY '500-APPLY-COMPLETE'.                                060200
060300     MOVE "500-APPLY-COMPLETE" TO PARA-NAME.                     0060300
060400     MOVE "COMPLETED" TO WS-TASKT-STATUS(WS-FOUND-IDX).          0060400
060500     MOVE TTR-TIMESTAMP TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).    0060500
060600     ADD 1 TO CTR-COMPLETED.                                     0060600
060700     MOVE "COMPLETED" TO AUD-ACTION.                             0060700
060800     MOVE WS-TASKT-ID(WS-FOUND-IDX) TO AUD-REF-ID.               0060800
060900     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0060900
061000 500-EXIT.                                                       0061000
061100     EXIT.                                                       0061100
061200                                                                  061200
061300 520-APPLY-ACCEPT.                                               0061300
061400     DISPLAY '520-APPLY-ACCEPT'.                                  061400
061500     MOVE "520-APPLY-ACCEPT" TO PARA-NAME.                       0061500
061600     MOVE "ACCEPTED" TO WS-TASKT-STATUS(WS-FOUND-IDX).           0061600
061700     MOVE TTR-TIMESTAMP TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).    0061700
061800     ADD 1 TO CTR-ACCEPTED.                                      0061800
061900     MOVE "ACCEPTED" TO AUD-ACTION.                              0061900
062000     MOVE WS-TASKT-ID(WS-FOUND-IDX) TO AUD-REF-ID.               0062000
062100     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0062100
062200 520-EXIT.                                                       0062200
062300     EXIT.                                                       0062300
062400                                                                  062400
062500 540-APPLY-CANCEL.                                               0062500
062600     DISPLAY '540-APPLY-CANCEL'.                                  062600
062700     MOVE "540-APPLY-CANCEL" TO PARA-NAME.                       0062700
062800     MOVE "CANCELLED" TO WS-TASKT-STATUS(WS-FOUND-IDX).          0062800
062900     MOVE TTR-TIMESTAMP TO WS-TASKT-UPDATED-AT(WS-FOUND-IDX).    0062900
063000     ADD 1 TO CTR-CANCELLED.                                     0063000
063100     MOVE "CANCELLED" TO AUD-ACTION.                             0063100
063200     MOVE WS-TASKT-ID(WS-FOUND-IDX) TO AUD-REF-ID.               0063200
063300     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0063300
063400 540-EXIT.                                                       0063400
063500     EXIT.                                                       0063500
063600                                                                  063600
063700 840-WRITE-AUDIT-LINE.                                           0063700
063800     MOVE "840-WRITE-AUDIT-LINE" TO PARA-NAME.                   0063800
063900     MOVE WS-RUN-TIMESTAMP TO AUD-TIMESTAMP.                     0063900
064000     WRITE AUDIT-REPORT-RECORD FROM AUD-LINE-DETAIL.             0064000
064100 840-EXIT.                                                       0064100
064200     EXIT.                                                       0064200
064300                                                                  064300
064400 1000-ERROR-RTN.                                                 0064400
064500     DISPLAY '1000-ERROR-RTN'.                                   0064500
064600     MOVE "1000-ERROR-RTN" TO PARA-NAME.                         0064600
064700     ADD 1 TO CTR-REJECTED.                                      0064700
064800     STRING "REJECTED-" WS-REJECT-REASON                         0064800
064900             DELIMITED BY SIZE INTO AUD-ACTION.                  0064900
065000     MOVE TTR-TASK-ID TO AUD-REF-ID.                             0065000
065100     PERFORM 840-WRITE-AUDIT-LINE THRU 840-EXIT.                 0065100
065200 1000-EXIT.                                                      0065200
065300     EXIT.                                                       0065300
065400                                                                  065400
065500 900-WRAP-UP.                                                    0065500
065600     DISPLAY '900-WRAP-UP'.                                       065600
065700     MOVE "900-WRAP-UP" TO PARA-NAME.                            0065700
065800     PERFORM 910-WRITE-TASK-TABLE THRU 910-EXIT                  0065800
065900             VARYING TASK-IDX FROM 1 BY 1                        0065900
066000             UNTIL TASK-IDX > WS-TASK-COUNT.                     0066000
066100     MOVE CTR-TRANS-READ TO GT-TRANS-READ.                       0066100
066200     MOVE GRAND-TOTAL-LINE-1 TO AUDIT-REPORT-RECORD.             0066200
066300     WRITE AUDIT-REPORT-RECORD.                                 00066300
066400     MOVE CTR-CREATED  TO GT-CREATED.                            0066400
066500     MOVE CTR-UPDATED  TO GT-UPDATED.                            0066500
066600     MOVE GRAND-TOTAL-LINE-2 TO AUDIT-REPORT-RECORD.             0066600
066700     WRITE AUDIT-REPORT-RECORD.                                 00066700
066800     MOVE CTR-ASSIGNED  TO GT-ASSIGNED.                          0066800
066900     MOVE CTR-COMPLETED TO GT-COMPLETED.                         0066900
067000     MOVE GRAND-TOTAL-LINE-3 TO AUDIT-REPORT-RECORD.             0067000
067100     WRITE AUDIT-REPORT-RECORD.                                 00067100
067200     MOVE CTR-ACCEPTED  TO GT-ACCEPTED.                          0067200
067300     MOVE CTR-CANCELLED TO GT-CANCELLED.                         0067300
067400     MOVE GRAND-TOTAL-LINE-4 TO AUDIT-REPORT-RECORD.             0067400
067500     WRITE AUDIT-REPORT-RECORD.                                 00067500
067600     MOVE CTR-REJECTED TO GT-REJECTED.                           0067600
067700     MOVE GRAND-TOTAL-LINE-5 TO AUDIT-REPORT-RECORD.             0067700
067800     WRITE AUDIT-REPORT-RECORD.                                 00067800
067900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.                      0067900
068000 900-EXIT.                                                       0068000
068100     EXIT.                                                       0068100
068200                                                                  068200
068300 910-WRITE-TASK-TABLE.                                           0068300
068400     MOVE "910-WRITE-TASK-TABLE" TO PARA-NAME.                   0068400
068500     MOVE WS-TASKT-ID(TASK-IDX)       TO TASK-O-ID.              0068500
068600     MOVE WS-TASKT-TITLE(TASK-IDX)    TO TASK-O-TITLE.           0068600
068700     MOVE WS-TASKT-DESC(TASK-IDX)     TO TASK-O-DESCRIPTION.     0068700
068800     MOVE WS-TASKT-BUDGET(TASK-IDX)   TO TASK-O-BUDGET.          0068800
068900     MOVE WS-TASKT-CATEGORY(TASK-IDX) TO TASK-O-CATEGORY.        0068900
069000     MOVE WS-TASKT-STATUS(TASK-IDX)   TO TASK-O-STATUS.          0069000
069100     MOVE WS-TASKT-OWNER-ID(TASK-IDX) TO TASK-O-OWNER-ID.        0069100
069200     MOVE WS-TASKT-OWNER-EMAIL(TASK-IDX) TO TASK-O-OWNER-EMAIL.  0069200
069300     MOVE WS-TASKT-ASSIGNED-ID(TASK-IDX) TO                      0069300
069400             TASK-O-ASSIGNED-USER-ID.                            0069400
069500     MOVE WS-TASKT-ASSIGNED-EMAIL(TASK-IDX) TO                   0069500
069600             TASK-O-ASSIGNED-USER-EMAIL.                         0069600
069700     MOVE WS-TASKT-BID-DEADLINE(TASK-IDX) TO                     0069700
069800             TASK-O-BIDDING-DEADLINE.                            0069800
069900     MOVE WS-TASKT-COMP-DEADLINE(TASK-IDX) TO                    0069900
070000             TASK-O-COMPLETION-DEADLINE.                        00070000
070100     MOVE WS-TASKT-CREATED-AT(TASK-IDX) TO TASK-O-CREATED-AT.    0070100
070200     MOVE WS-TASKT-UPDATED-AT(TASK-IDX) TO TASK-O-UPDATED-AT.    0070200
070300     WRITE TASK-MASTER-OUT-REC.                                 00070300
070400 910-EXIT.                                                       0070400
070500     EXIT.                                                       0070500
070600                                                                  070600
070700 990-CLOSE-FILES.                                                0070700
070800     DISPLAY '990-CLOSE-FILES'.                                   070800
070900     MOVE "990-CLOSE-FILES" TO PARA-NAME.                        0070900
071000     CLOSE TASK-MASTER-IN, TASK-MASTER-OUT, TASK-TRANSACTIONS,   0071000
071100             AUDIT-REPORT.                                       0071100
071200 990-EXIT.                                                       0071200
071300     EXIT.                                                       0071300

000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM:  BIDSORT                                               000500
000600*                                                                 000600
000700* AUTHOR :  K. M. Janicek                                         000700
000800*                                                                 000800
000900* CALLED SUBROUTINE.  GIVEN THE PENDING BIDS FOR ONE TASK AS      000900
001000* THREE PARALLEL ARRAYS (AMOUNT, CREATED-AT, AND THE CALLER'S     001000
001100* OWN SUBSCRIPT FOR EACH ENTRY), ORDERS THEM ASCENDING BY         001100
001200* AMOUNT, TIES BROKEN BY THE EARLIEST CREATED-AT.  ON RETURN      001200
001300* ENTRY 1 OF LS-SEQ IS THE WINNING BID'S SUBSCRIPT IN THE         001300
001400* CALLER'S OWN BID TABLE.                                        0001400
001500*                                                                 001500
001600* IN-PLACE INSERTION SORT, CARRYING ALL THREE ARRAYS TOGETHER --  001600
001700* NO SORT VERB, SINCE THE ARRAY LIVES IN WORKING STORAGE AND NOT  001700
001800* ON A FILE.  LS-COUNT IS NEVER LARGER THAN A FEW DOZEN IN        001800
001900* PRACTICE (ONE TASK'S PENDING BIDS) SO A SIMPLE INSERTION SORT   001900
002000* IS ADEQUATE.                                                    002000
002100*                                                                 002100
002200***************************************************************** 002200
002300*                       CHANGE LOG                                002300
002400***************************************************************** 002400
002500* 07/19/88  KMJ  TKT-4466  ORIGINAL PROGRAM.  REPLACES THE        002500
002600*                          IN-LINE BUBBLE SORT THAT USED TO LIVE  002600
002700*                          IN AUTOSEL PARAGRAPH 220.              002700
002800* 02/11/91  RSH  TKT-4509  SECOND SORT ARGUMENT (CREATED-AT)      002800
002900*                          ADDED SO TIES SORT TO EARLIEST BID.    002900
003000* 05/14/94  KMJ  TKT-4561  LINKAGE ARRAY BOUND RAISED TO 500.     003000
003100* 11/30/98  DLM  TKT-4692  Y2K -- CONFIRMED LS-CREATED IS ALREADY 003100
003200*                          CARRIED AS 14-DIGIT CCYYMMDDHHMMSS BY  003200
003300*                          THE CALLER; NO CHANGE NEEDED HERE.     003300
003400* 04/11/03  RSH  TKT-4762  LOOP SUBSCRIPTS AND SWAP SWITCH MOVED  003400
003500*                          TO STANDALONE 77-LEVEL ITEMS PER SHOP  003500
003600*                          STANDARD; NO LOGIC CHANGE.             003600
003700***************************************************************** 003700
003800 IDENTIFICATION DIVISION.                                         003800
003900 PROGRAM-ID.     BIDSORT.                                         003900
004000 AUTHOR.         K. M. JANICEK.                                   004000
004100 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.         004100
004200 DATE-WRITTEN.   07/19/88.                                        004200
004300 DATE-COMPILED.                                                   004300
004400 SECURITY.       COMPANY CONFIDENTIAL.                            004400
004500***************************************************************** 004500
004600 ENVIRONMENT DIVISION.                                            004600
004700 CONFIGURATION SECTION.                                          0004700
004800 SOURCE-COMPUTER. IBM-370.                                        004800
004900 OBJECT-COMPUTER. IBM-370.                                        004900
005000 SPECIAL-NAMES.                                                   005000
005100     C01 IS TOP-OF-FORM.                                          005100
005200***************************************************************** 005200
005300 DATA DIVISION.                                                   005300
005400 WORKING-STORAGE SECTION.                                         005400
005500*                                                                 005500
005600 01  WS-WORK-VARIABLES.                                           005600
005700     05  WS-HOLD-AMOUNT          PIC S9(8)V99 COMP-3.            0005700
005800     05  WS-HOLD-CREATED         PIC 9(14).                      0005800
005900     05  WS-HOLD-SEQ             PIC S9(4)  COMP.                0005900
006000     05  FILLER                  PIC X(5).                       0006000
006100*                                                                 006100
006200*        DEBUG VIEW OF THE HOLD AREA -- A ONE-SHOT DISPLAY OF     006200
006300*        WS-DEBUG-TRACE SHOWS THE MOVE-IN-PROGRESS ENTRY IN       006300
006400*        PRINTABLE FORM WHEN THIS PROGRAM ABENDS IN TEST.         006400
006500 01  WS-DEBUG-TRACE REDEFINES WS-WORK-VARIABLES.                  006500
006600     05  WS-HOLD-AMOUNT-X        PIC X(6).                        006600
006700     05  WS-HOLD-CREATED-X       PIC X(14).                       006700
006800     05  WS-HOLD-SEQ-X           PIC X(2).                        006800
006900     05  FILLER                  PIC X(5).                        006900
007000*                                                                 007000
007100*    RSH, 04/11/03 (TKT-4762) -- LOOP SUBSCRIPTS AND THE SWAP     007100
007200*    SWITCH MOVED OFF THE 05-LEVEL ARRAY-SUBSCRIPTS GROUP AND     007200
007300*    RE-DECLARED AS STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S     007300
007400*    OWN STANDARD (SEE SUB1/SUB2 IN THE OLDER REDEEM SYSTEM).     007400
007500 77  INSERT-FROM             PIC S9(4)  COMP.                     007500
007600 77  INSERT-FROM-X REDEFINES INSERT-FROM PIC X(2).                007600
007700 77  INSERT-TO               PIC S9(4)  COMP.                     007700
007800 77  INSERT-TO-X REDEFINES INSERT-TO PIC X(2).                    007800
007900*                                                                 007900
008000 77  WS-SWAP-NEEDED               PIC X      VALUE 'N'.           008000
008100     88  SWAP-NEEDED                    VALUE 'Y'.                008100
008200*                                                                 008200
008300***************************************************************** 008300
008400 LINKAGE SECTION.                                                 008400
008500***************************************************************** 008500
008600 01  LS-COUNT                    PIC S9(4) COMP.                  008600
008700 01  LS-COUNT-DEBUG-VIEW REDEFINES LS-COUNT.                      008700
008800     05  LCV-COUNT-DISPLAY       PIC S9(4).                       008800
008900 01  LS-AMOUNTS.                                                  008900
009000     05  LS-AMOUNT    PIC S9(8)V99 COMP-3                         009000
009100              OCCURS 0 TO 500 TIMES DEPENDING ON LS-COUNT.        009100
009200 01  LS-CREATED-DATES.                                            009200
009300     05  LS-CREATED   PIC 9(14)                                   009300
009400              OCCURS 0 TO 500 TIMES DEPENDING ON LS-COUNT.        009400
009500 01  LS-SEQUENCES.                                                009500
009600     05  LS-SEQ       PIC S9(4) COMP                              009600
009700              OCCURS 0 TO 500 TIMES DEPENDING ON LS-COUNT.        009700
009800*                                                                 009800
009900***************************************************************** 009900
010000 PROCEDURE DIVISION USING LS-COUNT LS-AMOUNTS LS-CREATED-DATES    010000
010100                          LS-SEQUENCES.                          0010100
010200***************************************************************** 010200
010300                                                                  010300
010400 000-MAIN.                                                        010400
010500     PERFORM 100-INSERT-PASS                                      010500
010600             VARYING INSERT-FROM FROM 2 BY 1                      010600
010700             UNTIL INSERT-FROM > LS-COUNT.                        010700
010800     GOBACK.                                                      010800
010900                                                                  010900
011000 100-INSERT-PASS.                                                0011000
011100     MOVE LS-AMOUNT(INSERT-FROM)     TO WS-HOLD-AMOUNT.           011100
011200     MOVE LS-CREATED(INSERT-FROM)    TO WS-HOLD-CREATED.          011200
011300     MOVE LS-SEQ(INSERT-FROM)        TO WS-HOLD-SEQ.              011300
011400     SUBTRACT 1 FROM INSERT-FROM GIVING INSERT-TO.                011400
011500                                                                  011500
011600     PERFORM 110-TEST-SHIFT.                                      011600
011700     PERFORM 120-SHIFT-UP                                         011700
011800             UNTIL SWAP-NEEDED = 'N'                              011800
011900             OR INSERT-TO < 1.                                    011900
012000                                                                  012000
012100     MOVE WS-HOLD-AMOUNT      TO LS-AMOUNT(INSERT-TO + 1).        012100
012200     MOVE WS-HOLD-CREATED     TO LS-CREATED(INSERT-TO + 1).       012200
012300     MOVE WS-HOLD-SEQ         TO LS-SEQ(INSERT-TO + 1).           012300
012400                                                                  012400
012500 110-TEST-SHIFT.                                                 0012500
012600     MOVE 'N' TO WS-SWAP-NEEDED.                                  012600
012700     IF INSERT-TO >= 1                                            012700
012800         IF LS-AMOUNT(INSERT-TO) > WS-HOLD-AMOUNT                 012800
012900             MOVE 'Y' TO WS-SWAP-NEEDED                           012900
013000         ELSE                                                     013000
013100           IF LS-AMOUNT(INSERT-TO) = WS-HOLD-AMOUNT               013100
013200              AND LS-CREATED(INSERT-TO) > WS-HOLD-CREATED         013200
013300               MOVE 'Y' TO WS-SWAP-NEEDED                        0013300
013400           END-IF                                                0013400
013500         END-IF                                                   013500
013600     END-IF.                                                     0013600
013700                                                                  013700
013800 120-SHIFT-UP.                                                   0013800
013900     MOVE LS-AMOUNT(INSERT-TO)       TO LS-AMOUNT(INSERT-TO + 1). 013900
014000     MOVE LS-CREATED(INSERT-TO)      TO LS-CREATED(INSERT-TO + 1).014000
014100     MOVE LS-SEQ(INSERT-TO)          TO LS-SEQ(INSERT-TO + 1).    014100
014200     SUBTRACT 1 FROM INSERT-TO.                                   014200
014300     PERFORM 110-TEST-SHIFT.                                      014300

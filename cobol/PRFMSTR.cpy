000100******************************************************************
000200*    PRFMSTR  --  PROFILE MASTER RECORD LAYOUT                    *
000300*    COPIED INTO PROFMAINT, AUTOSEL AND STATRPT WORKING-STORAGE.  *
000400*    ONE OCCURRENCE PER STUDENT WORKER PROFILE.  THE PROFILE      *
000500*    MASTER FILE IS HELD ASCENDING PRF-USER-ID.                   *
000600*                                                                *
000700*    03/04/87  RSH  TKT-4410  ORIGINAL LAYOUT.                   *
000800*    12/14/98  KMJ  TKT-4688  ADDED PRF-AVAILABILITY SCALE.       *
000900******************************************************************
001000 01  PROFILE-MASTER-REC.
001100     05  PRF-ID                       PIC 9(9).
001200     05  PRF-USER-ID                  PIC 9(9).
001300     05  PRF-USER-EMAIL               PIC X(60).
001400     05  PRF-FIRST-NAME               PIC X(30).
001500     05  PRF-LAST-NAME                PIC X(30).
001600     05  PRF-UNIVERSITY               PIC X(40).
001700     05  PRF-MAJOR                    PIC X(40).
001800     05  PRF-ACADEMIC-YEAR            PIC 9(2).
001900     05  PRF-EXPERIENCE-YEARS         PIC 9(2).
002000     05  PRF-RATING                   PIC S9(1)V99 COMP-3.
002100     05  PRF-TOTAL-RATINGS            PIC 9(5).
002200     05  PRF-COMPLETED-TASKS          PIC 9(5).
002300     05  PRF-SUCCESSFUL-TASKS         PIC 9(5).
002400     05  PRF-TOTAL-EARNINGS           PIC S9(8)V99 COMP-3.
002500     05  PRF-HOURLY-RATE              PIC S9(6)V99 COMP-3.
002600     05  PRF-IS-VERIFIED              PIC X(1).
002700         88  PRF-VERIFIED             VALUE 'Y'.
002800     05  PRF-IS-PUBLIC                PIC X(1).
002900         88  PRF-PUBLIC               VALUE 'Y'.
003000     05  PRF-AVAILABILITY             PIC X(12).
003100         88  PRF-AVL-AVAILABLE        VALUE 'AVAILABLE'.
003200         88  PRF-AVL-BUSY             VALUE 'BUSY'.
003300         88  PRF-AVL-UNAVAILABLE      VALUE 'UNAVAILABLE'.
003400         88  PRF-AVL-ON-BREAK         VALUE 'ON_BREAK'.
003500     05  PRF-LAST-ACTIVE              PIC 9(14).
003600     05  PRF-CREATED-AT               PIC 9(14).
003700     05  PRF-UPDATED-AT               PIC 9(14).
003800     05  FILLER                       PIC X(106).

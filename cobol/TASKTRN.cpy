000100******************************************************************
000200*    TASKTRN  --  TASK MAINTENANCE TRANSACTION RECORD LAYOUT     *
000300*    COPIED INTO TASKLCE WORKING-STORAGE.  ONE RECORD PER TASK   *
000400*    MAINTENANCE REQUEST (CREATE/UPDATE/ASSIGN/COMPLETE/ACCEPT/  *
000500*    CANCEL) QUEUED DURING THE PRIOR ON-LINE DAY.  ARRIVAL       *
000600*    ORDER, NOT SORTED.                                         *
000700*                                                                *
000800*    04/15/87  RSH  TKT-4420  ORIGINAL LAYOUT.                   *
000900******************************************************************
001000 01  TASK-TRANSACTION-REC.
001100     05  TTR-COMMAND                  PIC X(10).
001200         88  TTR-CMD-CREATE           VALUE 'CREATE'.
001300         88  TTR-CMD-UPDATE           VALUE 'UPDATE'.
001400         88  TTR-CMD-ASSIGN           VALUE 'ASSIGN'.
001500         88  TTR-CMD-COMPLETE         VALUE 'COMPLETE'.
001600         88  TTR-CMD-ACCEPT           VALUE 'ACCEPT'.
001700         88  TTR-CMD-CANCEL           VALUE 'CANCEL'.
001800     05  TTR-TASK-ID                  PIC 9(9).
001900     05  TTR-ACTING-USER-ID           PIC 9(9).
002000     05  TTR-TITLE                    PIC X(100).
002100     05  TTR-DESCRIPTION              PIC X(200).
002200     05  TTR-BUDGET                   PIC S9(8)V99 COMP-3.
002300     05  TTR-CATEGORY                 PIC X(20).
002400     05  TTR-OWNER-ID                 PIC 9(9).
002500     05  TTR-OWNER-EMAIL              PIC X(60).
002600     05  TTR-ASSIGNED-USER-ID         PIC 9(9).
002700     05  TTR-ASSIGNED-USER-EMAIL      PIC X(60).
002800     05  TTR-TIMESTAMP                PIC 9(14).
002900     05  FILLER                       PIC X(20).

000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM:  PROFMAINT                                             000500
000600*                                                                 000600
000700* AUTHOR :  Doug Stoutman                                         000700
000800*                                                                 000800
000900* READS THE PROFILE MAINTENANCE TRANSACTION FILE QUEUED DURING    000900
001000* THE PRIOR ON-LINE DAY AND APPLIES EACH REQUEST (CREATE/RATE/    001000
001100* COMPLETE/SUCCESS/EARN/VERIFY/AVAIL) AGAINST THE PROFILE MASTER. 001100
001200*                                                                 001200
001300* RATING ARITHMETIC IS A RUNNING AVERAGE -- SEE 300 BELOW.  NO    001300
001400* INTRINSIC FUNCTION IS USED FOR THE ROUNDING; COMPUTE ... ROUNDED001400
001500* HANDLES IT.                                                     001500
001600
001700*                                                                 001700
001800* Profile transaction record description -- see copybook PRFTRN. 0001800
001900*     0    1    1    2    2    3    3    4    4    5    5    6    001900
002000* ....5....0....5....0....5....0....5....0....5....0....5....0....002000
002100*                                                                 002100
002200* VALIDATION PER COMMAND --                                       002200
002300*   CREATE    USER ID, E-MAIL PRESENT; ACADEMIC YEAR 1-10 WHEN    002300
002400*              GIVEN; EXPERIENCE YEARS <= 50; HOURLY RATE NOT     002400
002500*              NEGATIVE; NO EXISTING PROFILE FOR THE USER.        002500
002600*   RATE      RATING VALUE WITHIN THE 0-5 SCALE.                  002600
002700*   EARN      EARNINGS AMOUNT > 0.                                002700
002800*   AVAIL     ACTING USER MUST BE THE PROFILE'S OWN USER.         002800
002900*   COMPLETE/SUCCESS/VERIFY   PROFILE MUST EXIST.                 002900
003000*                                                                 003000
003100***************************************************************** 003100
003200*                       CHANGE LOG                                003200
003300***************************************************************** 003300
003400* 03/04/87  RSH  TKT-4410  ORIGINAL PROGRAM.                      003400
003500* 02/18/91  DLM  TKT-4504  ADD-EARNINGS REQUEST ADDED.            003500
003600* 05/14/94  KMJ  TKT-4563  AT MOST 20 SKILLS / 1000-CHAR BIO      003600
003700*                          ENFORCED ON THE ON-LINE SIDE; NOT      003700
003800*                          CARRIED ON THE MASTER RECORD HERE.     003800
003900* 12/14/98  KMJ  TKT-4688  AVAILABILITY SCALE ADDED; AVAIL        003900
004000*                          REQUEST ADDED.                         004000
004100* 01/11/99  DLM  TKT-4695  Y2K -- PRF-LAST-ACTIVE/CREATED-AT/     004100
004200*                          UPDATED-AT CONFIRMED 14-DIGIT          004200
004300*                          CCYYMMDDHHMMSS.                        004300
004400* 03/14/03  RSH  TKT-4746  AUDIT FINDING: MASTER COULD COME OUT   004400
004500*                          OF USER-ID SEQUENCE AFTER A CREATE.    004500
004600*                          ADDED 760-SORT-PROFILE-TABLE AHEAD OF  004600
004700*                          780-REWRITE-PROFILE-MASTER (SAME       004700
004800*                          INSERTION-SORT STYLE BIDPROC USES ON   004800
004900*                          ITS OWN BID MASTER BEFORE RESPOOLING). 004900
005000***************************************************************** 005000
005100 IDENTIFICATION DIVISION.                                         005100
005200 PROGRAM-ID.     PROFMAINT.                                       005200
005300 AUTHOR.         DOUG STOUTMAN.                                   005300
005400 INSTALLATION.   CAMPUS TASK MARKETPLACE - BATCH SYSTEMS.         005400
005500 DATE-WRITTEN.   03/04/87.                                        005500
005600 DATE-COMPILED.                                                   005600
005700 SECURITY.       COMPANY CONFIDENTIAL.                            005700
005800***************************************************************** 005800
005900 ENVIRONMENT DIVISION.                                            005900
006000 CONFIGURATION SECTION.                                          0006000
006100 SOURCE-COMPUTER. IBM-370.                                        006100
006200 OBJECT-COMPUTER. IBM-370.                                        006200
006300 SPECIAL-NAMES.                                                   006300
006400     C01 IS TOP-OF-FORM.                                          006400
006500 INPUT-OUTPUT SECTION.                                            006500
006600 FILE-CONTROL.                                                    006600
006700                                                                  006700
006800     SELECT PROFILE-MASTER     ASSIGN TO PRFIN                    006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          006900
007000         ACCESS       IS SEQUENTIAL                               007000
007100         FILE STATUS  IS WS-PRFIN-STATUS.                         007100
007200                                                                  007200
007300     SELECT PROFILE-MASTER-OUT ASSIGN TO PRFOUT                   007300
007400         ORGANIZATION IS LINE SEQUENTIAL                          007400
007500         ACCESS       IS SEQUENTIAL                               007500
007600         FILE STATUS  IS WS-PRFOUT-STATUS.                        007600
007700                                                                  007700
007800     SELECT TRANSACTION-FILE   ASSIGN TO PRFTRAN                  007800
007900         ORGANIZATION IS LINE SEQUENTIAL                          007900
008000         FILE STATUS  IS WS-TRANFILE-STATUS.                      008000
008100                                                                  008100
008200     SELECT REPORT-FILE        ASSIGN TO PRFRPT                   008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          008300
008400         FILE STATUS  IS WS-REPORT-STATUS.                        008400
008500                                                                  008500
008600***************************************************************** 008600
008700 DATA DIVISION.                                                   008700
008800 FILE SECTION.                                                    008800
008900                                                                  008900
009000 FD  PROFILE-MASTER                                               009000
009100     LABEL RECORDS ARE STANDARD.                                  009100
009200 COPY PRFMSTR.                                                    009200
009300                                                                  009300
009400 FD  PROFILE-MASTER-OUT                                           009400
009500     LABEL RECORDS ARE STANDARD.                                  009500
009600 COPY PRFMSTR REPLACING ==PROFILE-MASTER-REC== BY                 009600
009700                        ==PROFILE-MASTER-OUT-REC==                009700
009800                        ==PRF-==             BY ==PRF-O-==.       009800
009900                                                                  009900
010000 FD  TRANSACTION-FILE                                             010000
010100     LABEL RECORDS ARE STANDARD.                                  010100
010200 COPY PRFTRN.                                                     010200
010300                                                                  010300
010400 FD  REPORT-FILE                                                  010400
010500     LABEL RECORDS ARE STANDARD.                                  010500
010600 01  REPORT-RECORD              PIC X(132).                      0010600
010700                                                                  010700
010800***************************************************************** 010800
010900 WORKING-STORAGE SECTION.                                         010900
011000***************************************************************** 011000
011100*                                                                 011100
011200 01  SYSTEM-DATE-AND-TIME.                                        011200
011300     05  CURRENT-DATE.                                            011300
011400         10  CURRENT-CCYY            PIC 9(4).                    011400
011500         10  CURRENT-MONTH           PIC 9(2).                    011500
011600         10  CURRENT-DAY             PIC 9(2).                    011600
011700     05  CURRENT-TIME.                                            011700
011800         10  CURRENT-HOUR            PIC 9(2).                    011800
011900         10  CURRENT-MINUTE          PIC 9(2).                    011900
012000         10  CURRENT-SECOND          PIC 9(2).                    012000
012100         10  CURRENT-HNDSEC          PIC 9(2).                    012100
012200*                                                                 012200
012300 01  WS-RUN-TIMESTAMP                PIC 9(14)  VALUE 0.          012300
012400 01  WS-RUN-TS-BRK REDEFINES WS-RUN-TIMESTAMP.                    012400
012500     05  WS-RUN-TS-DATE              PIC 9(8).                   0012500
012600     05  WS-RUN-TS-TIME              PIC 9(6).                   0012600
012700*                                                                 012700
012800*    RSH, 04/25/03 (TKT-4764) -- FILE-STATUS FLAGS, EOF/FOUND     012800
012900*    SWITCHES AND LOOP SUBSCRIPTS MOVED OFF 05-LEVELS AND         012900
013000*    RE-DECLARED AS STANDALONE 77-LEVEL ITEMS PER THIS SHOP'S     013000
013100*    OWN STANDARD (SEE SUB1/SUB2/FILE-STATUS IN THE OLDER         013100
013200*    REDEEM SYSTEM).                                              013200
013300 77  WS-PRFIN-STATUS         PIC X(2)  VALUE SPACES.              013300
013400     88  WS-PRFIN-OK              VALUE '00'.                     013400
013500     88  WS-PRFIN-EOF             VALUE '10'.                     013500
013600 77  WS-PRFOUT-STATUS        PIC X(2)  VALUE SPACES.              013600
013700 77  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.              013700
013800 77  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.              013800
013900 77  WS-TRAN-OK              PIC X     VALUE 'N'.                 013900
014000 77  WS-PROFILE-FOUND        PIC X     VALUE 'N'.                 014000
014100 77  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.                 014100
014200     88  TRAN-FILE-EOF            VALUE 'Y'.                      014200
014300*                                                                 014300
014400 01  WS-MISC-FIELDS.                                              014400
014500     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          014500
014600     05  FILLER                  PIC X(8).                        014600
014700*                                                                 014700
014800 77  WS-SRCH-IDX             PIC S9(4)    COMP.                   014800
014900 77  WS-FOUND-IDX            PIC S9(4)    COMP.                   014900
015000 77  WS-NEW-RATING           PIC S9(1)V99 COMP-3.                 015000
015100*                                                                 015100
015200*        DEBUG VIEW OF THE SEARCH SUBSCRIPTS -- A ONE-SHOT        015200
015300*        DISPLAY SHOWS THE PRINTABLE FORM OF THE LOOKUP IN        015300
015400*        PROGRESS WHEN THIS PROGRAM ABENDS IN TEST.               015400
015500 77  WS-SRCH-IDX-X  REDEFINES WS-SRCH-IDX  PIC X(2).              015500
015600 77  WS-FOUND-IDX-X REDEFINES WS-FOUND-IDX PIC X(2).              015600
015700 77  WS-NEW-RATING-X REDEFINES WS-NEW-RATING PIC X(2).            015700
015800*                                                                 015800
015900 01  REPORT-TOTALS.                                               015900
016000     05  NUM-CREATE-REQUESTS     PIC S9(7)   COMP-3  VALUE +0.    016000
016100     05  NUM-CREATE-PROCESSED    PIC S9(7)   COMP-3  VALUE +0.    016100
016200     05  NUM-RATE-REQUESTS       PIC S9(7)   COMP-3  VALUE +0.    016200
016300     05  NUM-RATE-PROCESSED      PIC S9(7)   COMP-3  VALUE +0.    016300
016400     05  NUM-COMPLETE-REQUESTS   PIC S9(7)   COMP-3  VALUE +0.    016400
016500     05  NUM-COMPLETE-PROCESSED  PIC S9(7)   COMP-3  VALUE +0.    016500
016600     05  NUM-SUCCESS-REQUESTS    PIC S9(7)   COMP-3  VALUE +0.    016600
016700     05  NUM-SUCCESS-PROCESSED   PIC S9(7)   COMP-3  VALUE +0.    016700
016800     05  NUM-EARN-REQUESTS       PIC S9(7)   COMP-3  VALUE +0.    016800
016900     05  NUM-EARN-PROCESSED      PIC S9(7)   COMP-3  VALUE +0.    016900
017000     05  NUM-VERIFY-REQUESTS     PIC S9(7)   COMP-3  VALUE +0.    017000
017100     05  NUM-VERIFY-PROCESSED    PIC S9(7)   COMP-3  VALUE +0.    017100
017200     05  NUM-AVAIL-REQUESTS      PIC S9(7)   COMP-3  VALUE +0.    017200
017300     05  NUM-AVAIL-PROCESSED     PIC S9(7)   COMP-3  VALUE +0.    017300
017400     05  NUM-TRAN-ERRORS         PIC S9(7)   COMP-3  VALUE +0.    017400
017500*                                                                 017500
017600*        DEBUG VIEW OF THE CONTROL-TOTAL GROUP -- SEE THE         017600
017700*        WS-SUBSCRIPT-TRACE NOTE ABOVE.                           017700
017800 01  WS-TOTALS-TRACE REDEFINES REPORT-TOTALS.                     017800
017900     05  FILLER                  PIC X(60).                       017900
018000*                                                                 018000
018100*        PROFILE LOOKUP TABLE -- WHOLE MASTER HELD IN MEMORY      018100
018200*        WHILE TRANSACTIONS ARE APPLIED; REWRITTEN AT 790.        018200
018300 01  WS-PROFILE-TABLE.                                            018300
018400     05  WS-PRFT-ENTRY OCCURS 3000 TIMES INDEXED BY PRF-IDX.      018400
018500         10  WS-PRFT-ID              PIC 9(9).                   0018500
018600         10  WS-PRFT-USER-ID         PIC 9(9).                   0018600
018700         10  WS-PRFT-USER-EMAIL      PIC X(60).                   018700
018800         10  WS-PRFT-FIRST-NAME      PIC X(30).                   018800
018900         10  WS-PRFT-LAST-NAME       PIC X(30).                   018900
019000         10  WS-PRFT-UNIVERSITY      PIC X(40).                   019000
019100         10  WS-PRFT-MAJOR           PIC X(40).                   019100
019200         10  WS-PRFT-ACAD-YEAR       PIC 9(2).                   0019200
019300         10  WS-PRFT-EXP-YEARS       PIC 9(2).                   0019300
019400         10  WS-PRFT-RATING          PIC S9(1)V99 COMP-3.         019400
019500         10  WS-PRFT-TOT-RATINGS     PIC 9(5).                   0019500
019600         10  WS-PRFT-COMPLETED       PIC 9(5).                   0019600
019700         10  WS-PRFT-SUCCESSFUL      PIC 9(5).                   0019700
019800         10  WS-PRFT-EARNINGS        PIC S9(8)V99 COMP-3.         019800
019900         10  WS-PRFT-HOURLY-RATE     PIC S9(6)V99 COMP-3.         019900
020000         10  WS-PRFT-IS-VERIFIED     PIC X(1).                    020000
020100         10  WS-PRFT-IS-PUBLIC       PIC X(1).                    020100
020200         10  WS-PRFT-AVAIL           PIC X(12).                  0020200
020300         10  WS-PRFT-LAST-ACTIVE     PIC 9(14).                  0020300
020400         10  WS-PRFT-CREATED-AT      PIC 9(14).                  0020400
020500         10  WS-PRFT-UPDATED-AT      PIC 9(14).                  0020500
020600     05  WS-PROFILE-COUNT            PIC S9(4)    COMP.           020600
020700     05  WS-NEXT-PRF-ID              PIC 9(9)     COMP.           020700
020800*                                                                 020800
020900*        HOLD AREA AND SUBSCRIPTS FOR 760-SORT-PROFILE-TABLE --   020900
021000*        SAME INSERTION-SORT STYLE BIDPROC USES ON ITS OWN BID    021000
021100*        MASTER (SEE THAT PROGRAM'S WS-HOLD-ENTRY/600-SORT-BID-   021100
021200*        TABLE) BUT KEYED ON ASCENDING USER-ID.                   021200
021300 01  WS-HOLD-ENTRY.                                               021300
021400     05  WS-HOLD-ID              PIC 9(9).                        021400
021500     05  WS-HOLD-USER-ID         PIC 9(9).                        021500
021600     05  WS-HOLD-USER-EMAIL      PIC X(60).                       021600
021700     05  WS-HOLD-FIRST-NAME      PIC X(30).                       021700
021800     05  WS-HOLD-LAST-NAME       PIC X(30).                       021800
021900     05  WS-HOLD-UNIVERSITY      PIC X(40).                       021900
022000     05  WS-HOLD-MAJOR           PIC X(40).                       022000
022100     05  WS-HOLD-ACAD-YEAR       PIC 9(2).                        022100
022200     05  WS-HOLD-EXP-YEARS       PIC 9(2).                        022200
022300     05  WS-HOLD-RATING          PIC S9(1)V99 COMP-3.             022300
022400     05  WS-HOLD-TOT-RATINGS     PIC 9(5).                        022400
022500     05  WS-HOLD-COMPLETED       PIC 9(5).                        022500
022600     05  WS-HOLD-SUCCESSFUL      PIC 9(5).                        022600
022700     05  WS-HOLD-EARNINGS        PIC S9(8)V99 COMP-3.             022700
022800     05  WS-HOLD-HOURLY-RATE     PIC S9(6)V99 COMP-3.             022800
022900     05  WS-HOLD-IS-VERIFIED     PIC X(1).                        022900
023000     05  WS-HOLD-IS-PUBLIC       PIC X(1).                        023000
023100     05  WS-HOLD-AVAIL           PIC X(12).                       023100
023200     05  WS-HOLD-LAST-ACTIVE     PIC 9(14).                       023200
023300     05  WS-HOLD-CREATED-AT      PIC 9(14).                       023300
023400     05  WS-HOLD-UPDATED-AT      PIC 9(14).                       023400
023500*                                                                 023500
023600 77  WS-SORT-I                   PIC S9(4)    COMP.               023600
023700 77  WS-SORT-J                   PIC S9(4)    COMP.               023700
023800*                                                                 023800
023900*        *******************                                      023900
024000*            report lines                                         024000
024100*        *******************                                      024100
024200 01  RPT-HEADER1.                                                 024200
024300     05  FILLER                     PIC X(40)                     024300
024400               VALUE 'PROFILE MAINTENANCE REPORT         DATE: '. 024400
024500     05  RPT-MM                     PIC 99.                       024500
024600     05  FILLER                     PIC X     VALUE '/'.          024600
024700     05  RPT-DD                     PIC 99.                       024700
024800     05  FILLER                     PIC X     VALUE '/'.          024800
024900     05  RPT-CCYY                   PIC 9999.                     024900
025000     05  FILLER                     PIC X(16)                     025000
025100                    VALUE '   TIME: '.                            025100
025200     05  RPT-HH                     PIC 99.                       025200
025300     05  FILLER                     PIC X     VALUE ':'.          025300
025400     05  RPT-MIN                    PIC 99.                       025400
025500     05  FILLER                     PIC X     VALUE ':'.          025500
025600     05  RPT-SS                     PIC 99.                       025600
025700     05  FILLER                     PIC X(53) VALUE SPACES.       025700
025800 01  RPT-STATS-HDR1.                                              025800
025900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     025900
026000     05  FILLER PIC X(107) VALUE SPACES.                          026000
026100 01  RPT-STATS-HDR2.                                              026100
026200     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     026200
026300     05  FILLER PIC X(28) VALUE '        Number        Number'.   026300
026400     05  FILLER PIC X(79) VALUE SPACES.                          0026400
026500 01  RPT-STATS-HDR3.                                              026500
026600     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     026600
026700     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   026700
026800     05  FILLER PIC X(79) VALUE SPACES.                          0026800
026900 01  RPT-STATS-HDR4.                                              026900
027000     05  FILLER PIC X(26) VALUE '-----------   ------------'.     027000
027100     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   027100
027200     05  FILLER PIC X(79) VALUE SPACES.                          0027200
027300 01  RPT-STATS-DETAIL.                                            027300
027400     05  RPT-TRAN            PIC X(10).                           027400
027500     05  FILLER              PIC X(4)     VALUE SPACES.           027500
027600     05  RPT-NUM-TRANS       PIC ZZZ,ZZ9.                         027600
027700     05  FILLER              PIC X(3)     VALUE SPACES.           027700
027800     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZ9.                         027800
027900     05  FILLER              PIC X(3)     VALUE SPACES.           027900
028000     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZ9.                         028000
028100     05  FILLER              PIC X(94)   VALUE SPACES.            028100
028200                                                                  028200
028300***************************************************************** 028300
028400 PROCEDURE DIVISION.                                              028400
028500***************************************************************** 028500
028600                                                                  028600
028700 000-MAIN.                                                        028700
028800     ACCEPT WS-RUN-TS-DATE FROM DATE YYYYMMDD.                    028800
028900     ACCEPT CURRENT-TIME   FROM TIME.                             028900
029000     MOVE CURRENT-HOUR   TO WS-RUN-TS-TIME(1:2).                  029000
029100     MOVE CURRENT-MINUTE TO WS-RUN-TS-TIME(3:2).                  029100
029200     MOVE CURRENT-SECOND TO WS-RUN-TS-TIME(5:2).                  029200
029300     DISPLAY 'PROFMAINT STARTED RUN TIMESTAMP = ' WS-RUN-TIMESTAMP029300
029400                                                                  029400
029500     PERFORM 700-OPEN-FILES.                                      029500
029600     PERFORM 800-INIT-REPORT.                                     029600
029700     PERFORM 720-LOAD-PROFILE-TABLE                               029700
029800             UNTIL WS-PRFIN-EOF.                                  029800
029900                                                                  029900
030000     PERFORM 730-READ-TRANSACTION.                                030000
030100     PERFORM 100-PROCESS-TRANSACTIONS                             030100
030200             UNTIL TRAN-FILE-EOF.                                 030200
030300                                                                  030300
030400     PERFORM 760-SORT-PROFILE-TABLE.                              030400
030500     PERFORM 780-REWRITE-PROFILE-MASTER                           030500
030600             VARYING PRF-IDX FROM 1 BY 1                          030600
030700             UNTIL PRF-IDX > WS-PROFILE-COUNT.                    030700
030800                                                                  030800
030900     PERFORM 850-REPORT-TRAN-STATS.                               030900
031000     PERFORM 790-CLOSE-FILES.                                     031000
031100                                                                  031100
031200     GOBACK.                                                      031200
031300                                                                  031300
031400 700-OPEN-FILES.                                                  031400
031500     OPEN INPUT  PROFILE-MASTER                                   031500
031600                 TRANSACTION-FILE                                 031600
031700          OUTPUT PROFILE-MASTER-OUT                               031700
031800                 REPORT-FILE.                                     031800
031900     IF WS-PRFIN-STATUS NOT = '00'                                031900
032000       DISPLAY 'ERROR OPENING PROFILE INPUT FILE. RC:'            032000
032100               WS-PRFIN-STATUS                                    032100
032200       DISPLAY 'Terminating Program due to File Error'            032200
032300     MOVE 16 TO RETURN-CODE                                       032300
032400     MOVE 'Y' TO WS-TRAN-EOF-SW                                   032400
032500     END-IF.                                                      032500
032600     IF WS-PRFOUT-STATUS NOT = '00'                               032600
032700       DISPLAY 'ERROR OPENING PROFILE OUTPUT FILE. RC:'           032700
032800               WS-PRFOUT-STATUS                                   032800
032900       DISPLAY 'Terminating Program due to File Error'            032900
033000     MOVE 16 TO RETURN-CODE                                       033000
033100     MOVE 'Y' TO WS-TRAN-EOF-SW                                   033100
033200     END-IF.                                                      033200
033300     IF WS-TRANFILE-STATUS NOT = '00'                             033300
033400       DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-TRANFILE-STATUS  033400
033500       DISPLAY 'Terminating Program due to File Error'            033500
033600     MOVE 16 TO RETURN-CODE                                       033600
033700     MOVE 'Y' TO WS-TRAN-EOF-SW                                   033700
033800     END-IF.                                                      033800
033900                                                                  033900
034000 720-LOAD-PROFILE-TABLE.                                          034000
034100     READ PROFILE-MASTER                                          034100
034200         AT END MOVE '10' TO WS-PRFIN-STATUS                      034200
034300     END-READ.                                                    034300
034400     IF NOT WS-PRFIN-EOF                                          034400
034500         ADD 1 TO WS-PROFILE-COUNT                                034500
034600         SET PRF-IDX TO WS-PROFILE-COUNT                          034600
034700     MOVE PRF-ID              TO WS-PRFT-ID(PRF-IDX)              034700
034800     MOVE PRF-USER-ID         TO WS-PRFT-USER-ID(PRF-IDX)         034800
034900     MOVE PRF-USER-EMAIL      TO WS-PRFT-USER-EMAIL(PRF-IDX)      034900
035000     MOVE PRF-FIRST-NAME      TO WS-PRFT-FIRST-NAME(PRF-IDX)      035000
035100     MOVE PRF-LAST-NAME       TO WS-PRFT-LAST-NAME(PRF-IDX)       035100
035200     MOVE PRF-UNIVERSITY      TO WS-PRFT-UNIVERSITY(PRF-IDX)      035200
035300     MOVE PRF-MAJOR           TO WS-PRFT-MAJOR(PRF-IDX)           035300
035400     MOVE PRF-ACADEMIC-YEAR   TO WS-PRFT-ACAD-YEAR(PRF-IDX)       035400
035500     MOVE PRF-EXPERIENCE-YEARS TO WS-PRFT-EXP-YEARS(PRF-IDX)      035500
035600     MOVE PRF-RATING          TO WS-PRFT-RATING(PRF-IDX)          035600
035700     MOVE PRF-TOTAL-RATINGS   TO WS-PRFT-TOT-RATINGS(PRF-IDX)     035700
035800     MOVE PRF-COMPLETED-TASKS TO WS-PRFT-COMPLETED(PRF-IDX)       035800
035900     MOVE PRF-SUCCESSFUL-TASKS TO WS-PRFT-SUCCESSFUL(PRF-IDX)     035900
036000     MOVE PRF-TOTAL-EARNINGS  TO WS-PRFT-EARNINGS(PRF-IDX)        036000
036100     MOVE PRF-HOURLY-RATE     TO WS-PRFT-HOURLY-RATE(PRF-IDX)     036100
036200     MOVE PRF-IS-VERIFIED     TO WS-PRFT-IS-VERIFIED(PRF-IDX)     036200
036300     MOVE PRF-IS-PUBLIC       TO WS-PRFT-IS-PUBLIC(PRF-IDX)       036300
036400     MOVE PRF-AVAILABILITY    TO WS-PRFT-AVAIL(PRF-IDX)           036400
036500     MOVE PRF-LAST-ACTIVE     TO WS-PRFT-LAST-ACTIVE(PRF-IDX)     036500
036600     MOVE PRF-CREATED-AT      TO WS-PRFT-CREATED-AT(PRF-IDX)      036600
036700     MOVE PRF-UPDATED-AT      TO WS-PRFT-UPDATED-AT(PRF-IDX)      036700
036800         IF PRF-ID > WS-NEXT-PRF-ID                               036800
036900     MOVE PRF-ID TO WS-NEXT-PRF-ID                                036900
037000         END-IF                                                   037000
037100     END-IF.                                                      037100
037200                                                                  037200
037300 730-READ-TRANSACTION.                                            037300
037400     READ TRANSACTION-FILE                                        037400
037500         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        037500
037600     END-READ.                                                    037600
037700                                                                  037700
037800 740-FIND-PROFILE.                                                037800
037900     MOVE 'N' TO WS-PROFILE-FOUND.                                037900
038000     MOVE 0   TO WS-FOUND-IDX.                                    038000
038100     PERFORM 745-SEARCH-PROFILE-TABLE                             038100
038200             VARYING WS-SRCH-IDX FROM 1 BY 1                      038200
038300             UNTIL WS-SRCH-IDX > WS-PROFILE-COUNT                 038300
038400                OR WS-PROFILE-FOUND = 'Y'.                       0038400
038500                                                                  038500
038600 745-SEARCH-PROFILE-TABLE.                                        038600
038700     IF WS-PRFT-USER-ID(WS-SRCH-IDX) = PTR-USER-ID                038700
038800     MOVE 'Y' TO WS-PROFILE-FOUND                                 038800
038900     MOVE WS-SRCH-IDX TO WS-FOUND-IDX                             038900
039000     END-IF.                                                     0039000
039100                                                                  039100
039200 100-PROCESS-TRANSACTIONS.                                        039200
039300     MOVE 'Y' TO WS-TRAN-OK.                                      039300
039400     MOVE SPACES TO WS-REJECT-REASON.                             039400
039500     PERFORM 740-FIND-PROFILE.                                    039500
039600     EVALUATE TRUE                                                039600
039700         WHEN PTR-CMD-CREATE                                      039700
039800             ADD 1 TO NUM-CREATE-REQUESTS                         039800
039900             PERFORM 200-VALIDATE-CREATE                          039900
040000             IF WS-TRAN-OK = 'Y'                                  040000
040100                 PERFORM 300-APPLY-CREATE                         040100
040200                 ADD 1 TO NUM-CREATE-PROCESSED                    040200
040300             END-IF                                               040300
040400         WHEN PTR-CMD-RATE                                        040400
040500             ADD 1 TO NUM-RATE-REQUESTS                           040500
040600             PERFORM 220-VALIDATE-RATE                            040600
040700             IF WS-TRAN-OK = 'Y'                                  040700
040800                 PERFORM 320-ADD-RATING                           040800
040900                 ADD 1 TO NUM-RATE-PROCESSED                      040900
041000             END-IF                                               041000
041100         WHEN PTR-CMD-COMPLETE                                    041100
041200             ADD 1 TO NUM-COMPLETE-REQUESTS                       041200
041300             PERFORM 240-VALIDATE-FOUND                           041300
041400             IF WS-TRAN-OK = 'Y'                                  041400
041500                 PERFORM 340-MARK-COMPLETED                       041500
041600                 ADD 1 TO NUM-COMPLETE-PROCESSED                  041600
041700             END-IF                                               041700
041800         WHEN PTR-CMD-SUCCESS                                     041800
041900             ADD 1 TO NUM-SUCCESS-REQUESTS                        041900
042000             PERFORM 240-VALIDATE-FOUND                           042000
042100             IF WS-TRAN-OK = 'Y'                                  042100
042200                 PERFORM 350-MARK-SUCCESSFUL                      042200
042300                 ADD 1 TO NUM-SUCCESS-PROCESSED                   042300
042400             END-IF                                               042400
042500         WHEN PTR-CMD-EARN                                        042500
042600             ADD 1 TO NUM-EARN-REQUESTS                           042600
042700             PERFORM 260-VALIDATE-EARN                            042700
042800             IF WS-TRAN-OK = 'Y'                                  042800
042900                 PERFORM 320-ADD-EARNINGS                         042900
043000                 ADD 1 TO NUM-EARN-PROCESSED                      043000
043100             END-IF                                               043100
043200         WHEN PTR-CMD-VERIFY                                      043200
043300             ADD 1 TO NUM-VERIFY-REQUESTS                         043300
043400             PERFORM 240-VALIDATE-FOUND                           043400
043500             IF WS-TRAN-OK = 'Y'                                  043500
043600                 PERFORM 360-VERIFY                               043600
043700                 ADD 1 TO NUM-VERIFY-PROCESSED                    043700
043800             END-IF                                               043800
043900         WHEN PTR-CMD-AVAIL                                       043900
044000             ADD 1 TO NUM-AVAIL-REQUESTS                          044000
044100             PERFORM 280-VALIDATE-AVAIL                           044100
044200             IF WS-TRAN-OK = 'Y'                                  044200
044300                 PERFORM 370-CHANGE-AVAILABILITY                  044300
044400                 ADD 1 TO NUM-AVAIL-PROCESSED                     044400
044500             END-IF                                               044500
044600         WHEN OTHER                                               044600
044700     MOVE 'N' TO WS-TRAN-OK                                       044700
044800     MOVE 'UNKNOWN TRANSACTION COMMAND' TO WS-REJECT-REASO        044800
044900     END-EVALUATE.                                                044900
045000     IF WS-TRAN-OK NOT = 'Y'                                      045000
045100         ADD 1 TO NUM-TRAN-ERRORS                                 045100
045200         DISPLAY 'PROFILE TRAN REJECTED - ' WS-REJECT-REASON      045200
045300     END-IF.                                                      045300
045400     PERFORM 730-READ-TRANSACTION.                                045400
045500                                                                  045500
045600 200-VALIDATE-CREATE.                                             045600
045700     MOVE 'Y' TO WS-TRAN-OK.                                      045700
045800     IF WS-PROFILE-FOUND = 'Y'                                    045800
045900     MOVE 'N' TO WS-TRAN-OK                                       045900
046000     MOVE 'PROFILE ALREADY EXISTS FOR USER' TO WS-REJECT-REASO    046000
046100     ELSE                                                         046100
046200       IF PTR-USER-ID = 0 OR PTR-USER-EMAIL = SPACES              046200
046300     MOVE 'N' TO WS-TRAN-OK                                       046300
046400     MOVE 'MISSING REQUIRED FIELD' TO WS-REJECT-REASON            046400
046500       ELSE                                                       046500
046600         IF PTR-EXPERIENCE-YEARS > 50                             046600
046700     MOVE 'N' TO WS-TRAN-OK                                       046700
046800     MOVE 'EXPERIENCE YEARS OUT OF RANGE' TO                      046800
046900                     WS-REJECT-REASON                             046900
047000         ELSE                                                     047000
047100           IF PTR-ACADEMIC-YEAR NOT = 0                           047100
047200              AND (PTR-ACADEMIC-YEAR < 1 OR                       047200
047300                    PTR-ACADEMIC-YEAR > 10)                       047300
047400     MOVE 'N' TO WS-TRAN-OK                                       047400
047500     MOVE 'ACADEMIC YEAR OUT OF RANGE' TO                         047500
047600                       WS-REJECT-REASON                           047600
047700           ELSE                                                   047700
047800             IF PTR-HOURLY-RATE < 0                               047800
047900     MOVE 'N' TO WS-TRAN-OK                                       047900
048000     MOVE 'HOURLY RATE CANNOT BE NEGATIVE' TO                     048000
048100                         WS-REJECT-REASON                         048100
048200             END-IF                                               048200
048300           END-IF                                                 048300
048400         END-IF                                                   048400
048500       END-IF                                                     048500
048600     END-IF.                                                      048600
048700                                                                  048700
048800 220-VALIDATE-RATE.                                               048800
048900     MOVE 'Y' TO WS-TRAN-OK.                                      048900
049000     IF WS-PROFILE-FOUND NOT = 'Y'                                049000
049100     MOVE 'N' TO WS-TRAN-OK                                       049100
049200     MOVE 'PROFILE NOT FOUND' TO WS-REJECT-REASON                 049200
049300     ELSE                                                         049300
049400       IF PTR-RATING-VALUE < 0 OR PTR-RATING-VALUE > 5            049400
049500     MOVE 'N' TO WS-TRAN-OK                                       049500
049600     MOVE 'RATING NOT WITHIN SCALE' TO WS-REJECT-REASON           049600
049700       END-IF                                                     049700
049800     END-IF.                                                      049800
049900                                                                  049900
050000 240-VALIDATE-FOUND.                                              050000
050100     MOVE 'Y' TO WS-TRAN-OK.                                      050100
050200     IF WS-PROFILE-FOUND NOT = 'Y'                                050200
050300     MOVE 'N' TO WS-TRAN-OK                                       050300
050400     MOVE 'PROFILE NOT FOUND' TO WS-REJECT-REASON                 050400
050500     END-IF.                                                      050500
050600                                                                  050600
050700 260-VALIDATE-EARN.                                               050700
050800     MOVE 'Y' TO WS-TRAN-OK.                                      050800
050900     IF WS-PROFILE-FOUND NOT = 'Y'                                050900
051000     MOVE 'N' TO WS-TRAN-OK                                       051000
051100     MOVE 'PROFILE NOT FOUND' TO WS-REJECT-REASON                 051100
051200     ELSE                                                         051200
051300       IF PTR-EARNINGS-AMOUNT NOT > 0                             051300
051400     MOVE 'N' TO WS-TRAN-OK                                       051400
051500     MOVE 'EARNINGS AMOUNT MUST BE POSITIVE' TO                   051500
051600                   WS-REJECT-REASON                               051600
051700       END-IF                                                     051700
051800     END-IF.                                                      051800
051900                                                                  051900
052000 280-VALIDATE-AVAIL.                                              052000
052100     MOVE 'Y' TO WS-TRAN-OK.                                      052100
052200     IF WS-PROFILE-FOUND NOT = 'Y'                                052200
052300     MOVE 'N' TO WS-TRAN-OK                                       052300
052400     MOVE 'PROFILE NOT FOUND' TO WS-REJECT-REASON                 052400
052500     ELSE                                                         052500
052600       IF PTR-ACTING-USER-ID NOT = WS-PRFT-USER-ID(WS-FOUND-IDX)  052600
052700     MOVE 'N' TO WS-TRAN-OK                                       052700
052800     MOVE 'NOT PROFILE OWNER' TO WS-REJECT-REASON                 052800
052900       END-IF                                                     052900
053000     END-IF.                                                      053000
053100                                                                  053100
053200 300-APPLY-CREATE.                                                053200
053300     ADD 1 TO WS-PROFILE-COUNT.                                   053300
053400     SET PRF-IDX TO WS-PROFILE-COUNT.                             053400
053500     ADD 1 TO WS-NEXT-PRF-ID.                                     053500
053600     MOVE WS-NEXT-PRF-ID      TO WS-PRFT-ID(PRF-IDX).             053600
053700     MOVE PTR-USER-ID         TO WS-PRFT-USER-ID(PRF-IDX).        053700
053800     MOVE PTR-USER-EMAIL      TO WS-PRFT-USER-EMAIL(PRF-IDX).     053800
053900     MOVE PTR-FIRST-NAME      TO WS-PRFT-FIRST-NAME(PRF-IDX).     053900
054000     MOVE PTR-LAST-NAME       TO WS-PRFT-LAST-NAME(PRF-IDX).      054000
054100     MOVE PTR-UNIVERSITY      TO WS-PRFT-UNIVERSITY(PRF-IDX).     054100
054200     MOVE PTR-MAJOR           TO WS-PRFT-MAJOR(PRF-IDX).          054200
054300     MOVE PTR-ACADEMIC-YEAR   TO WS-PRFT-ACAD-YEAR(PRF-IDX).      054300
054400     MOVE PTR-EXPERIENCE-YEARS TO WS-PRFT-EXP-YEARS(PRF-IDX).     054400
054500     MOVE 0                   TO WS-PRFT-RATING(PRF-IDX).        0054500
054600     MOVE 0                   TO WS-PRFT-TOT-RATINGS(PRF-IDX).    054600
054700     MOVE 0                   TO WS-PRFT-COMPLETED(PRF-IDX).      054700
054800     MOVE 0                   TO WS-PRFT-SUCCESSFUL(PRF-IDX).     054800
054900     MOVE 0                   TO WS-PRFT-EARNINGS(PRF-IDX).       054900
055000     MOVE PTR-HOURLY-RATE     TO WS-PRFT-HOURLY-RATE(PRF-IDX).    055000
055100     MOVE 'N'                 TO WS-PRFT-IS-VERIFIED(PRF-IDX).    055100
055200     MOVE 'Y'                 TO WS-PRFT-IS-PUBLIC(PRF-IDX).      055200
055300     MOVE 'AVAILABLE'         TO WS-PRFT-AVAIL(PRF-IDX).          055300
055400     MOVE PTR-TIMESTAMP       TO WS-PRFT-LAST-ACTIVE(PRF-IDX).    055400
055500     MOVE PTR-TIMESTAMP       TO WS-PRFT-CREATED-AT(PRF-IDX).     055500
055600     MOVE PTR-TIMESTAMP       TO WS-PRFT-UPDATED-AT(PRF-IDX).     055600
055700                                                                  055700
055800 320-ADD-RATING.                                                  055800
055900     IF WS-PRFT-TOT-RATINGS(WS-FOUND-IDX) = 0                     055900
056000     MOVE PTR-RATING-VALUE TO WS-PRFT-RATING(WS-FOUND-IDX)        056000
056100     MOVE 1 TO WS-PRFT-TOT-RATINGS(WS-FOUND-IDX)                  056100
056200     ELSE                                                         056200
056300         COMPUTE WS-NEW-RATING ROUNDED =                          056300
056400             (WS-PRFT-RATING(WS-FOUND-IDX) *                      056400
056500              WS-PRFT-TOT-RATINGS(WS-FOUND-IDX) +                 056500
056600              PTR-RATING-VALUE) /                                 056600
056700             (WS-PRFT-TOT-RATINGS(WS-FOUND-IDX) + 1)              056700
056800     MOVE WS-NEW-RATING TO WS-PRFT-RATING(WS-FOUND-IDX)           056800
056900         ADD 1 TO WS-PRFT-TOT-RATINGS(WS-FOUND-IDX)               056900
057000     END-IF.                                                      057000
057100     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      057100
057200                                                                  057200
057300 320-ADD-EARNINGS.                                                057300
057400     ADD PTR-EARNINGS-AMOUNT TO WS-PRFT-EARNINGS(WS-FOUND-IDX).   057400
057500     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      057500
057600                                                                  057600
057700 340-MARK-COMPLETED.                                              057700
057800     ADD 1 TO WS-PRFT-COMPLETED(WS-FOUND-IDX).                   0057800
057900     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      057900
058000                                                                  058000
058100 350-MARK-SUCCESSFUL.                                             058100
058200     ADD 1 TO WS-PRFT-SUCCESSFUL(WS-FOUND-IDX).                  0058200
058300     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      058300
058400                                                                  058400
058500 360-VERIFY.                                                      058500
058600     MOVE 'Y' TO WS-PRFT-IS-VERIFIED(WS-FOUND-IDX).               058600
058700     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      058700
058800                                                                  058800
058900 370-CHANGE-AVAILABILITY.                                         058900
059000     MOVE PTR-AVAILABILITY TO WS-PRFT-AVAIL(WS-FOUND-IDX).        059000
059100     MOVE PTR-TIMESTAMP TO WS-PRFT-UPDATED-AT(WS-FOUND-IDX).      059100
059200                                                                  059200
059300 760-SORT-PROFILE-TABLE.                                          059300
059400*    IN-PLACE INSERTION SORT -- ASCENDING USER-ID, AS THE         059400
059500*    PROFILE MASTER FILE MUST BE SEQUENCED.  A CREATE TRANSACTION0059500
059600*    APPENDS ITS NEW ENTRY AT THE BOTTOM OF WS-PROFILE-TABLE AT   059600
059700*    300-APPLY-CREATE, WHICH MAY COME OUT OF SEQUENCE AGAINST THE0059700
059800*    CALLER'S USER-ID; THIS PASS PUTS THE TABLE BACK IN ORDER     059800
059900*    BEFORE 780-REWRITE-PROFILE-MASTER RESPOOLS IT.               059900
060000     PERFORM 770-INSERT-PASS                                      060000
060100             VARYING WS-SORT-I FROM 2 BY 1                        060100
060200             UNTIL WS-SORT-I > WS-PROFILE-COUNT.                  060200
060300                                                                  060300
060400 770-INSERT-PASS.                                                 060400
060500     MOVE WS-PRFT-ID(WS-SORT-I)          TO WS-HOLD-ID.           060500
060600     MOVE WS-PRFT-USER-ID(WS-SORT-I)      TO WS-HOLD-USER-ID.     060600
060700     MOVE WS-PRFT-USER-EMAIL(WS-SORT-I)   TO WS-HOLD-USER-EMAIL.  060700
060800     MOVE WS-PRFT-FIRST-NAME(WS-SORT-I)   TO WS-HOLD-FIRST-NAME.  060800
060900     MOVE WS-PRFT-LAST-NAME(WS-SORT-I)    TO WS-HOLD-LAST-NAME.   060900
061000     MOVE WS-PRFT-UNIVERSITY(WS-SORT-I)   TO WS-HOLD-UNIVERSITY.  061000
061100     MOVE WS-PRFT-MAJOR(WS-SORT-I)        TO WS-HOLD-MAJOR.       061100
061200     MOVE WS-PRFT-ACAD-YEAR(WS-SORT-I)    TO WS-HOLD-ACAD-YEAR.   061200
061300     MOVE WS-PRFT-EXP-YEARS(WS-SORT-I)    TO WS-HOLD-EXP-YEARS.   061300
061400     MOVE WS-PRFT-RATING(WS-SORT-I)       TO WS-HOLD-RATING.      061400
061500     MOVE WS-PRFT-TOT-RATINGS(WS-SORT-I)  TO WS-HOLD-TOT-RATINGS. 061500
061600     MOVE WS-PRFT-COMPLETED(WS-SORT-I)    TO WS-HOLD-COMPLETED.   061600
061700     MOVE WS-PRFT-SUCCESSFUL(WS-SORT-I)   TO WS-HOLD-SUCCESSFUL.  061700
061800     MOVE WS-PRFT-EARNINGS(WS-SORT-I)     TO WS-HOLD-EARNINGS.    061800
061900     MOVE WS-PRFT-HOURLY-RATE(WS-SORT-I)  TO WS-HOLD-HOURLY-RATE. 061900
062000     MOVE WS-PRFT-IS-VERIFIED(WS-SORT-I)  TO WS-HOLD-IS-VERIFIED. 062000
062100     MOVE WS-PRFT-IS-PUBLIC(WS-SORT-I)    TO WS-HOLD-IS-PUBLIC.   062100
062200     MOVE WS-PRFT-AVAIL(WS-SORT-I)        TO WS-HOLD-AVAIL.       062200
062300     MOVE WS-PRFT-LAST-ACTIVE(WS-SORT-I)  TO WS-HOLD-LAST-ACTIVE. 062300
062400     MOVE WS-PRFT-CREATED-AT(WS-SORT-I)   TO WS-HOLD-CREATED-AT.  062400
062500     MOVE WS-PRFT-UPDATED-AT(WS-SORT-I)   TO WS-HOLD-UPDATED-AT.  062500
062600     MOVE WS-SORT-I TO WS-SORT-J.                                 062600
062700     PERFORM 775-SHIFT-UP                                         062700
062800             UNTIL WS-SORT-J < 2                                  062800
062900            OR WS-PRFT-USER-ID(WS-SORT-J - 1)                     
063000                NOT > WS-HOLD-USER-ID.                            
063100     MOVE WS-HOLD-ID                                              
063200         TO WS-PRFT-ID(WS-SORT-J).                                
063300     MOVE WS-HOLD-USER-ID                                         
063400         TO WS-PRFT-USER-ID(WS-SORT-J).                           
063500     MOVE WS-HOLD-USER-EMAIL                                      
063600         TO WS-PRFT-USER-EMAIL(WS-SORT-J).                        
063700     MOVE WS-HOLD-FIRST-NAME                                      
063800         TO WS-PRFT-FIRST-NAME(WS-SORT-J).                        
063900     MOVE WS-HOLD-LAST-NAME                                       
064000         TO WS-PRFT-LAST-NAME(WS-SORT-J).                         
064100     MOVE WS-HOLD-UNIVERSITY                                      
064200         TO WS-PRFT-UNIVERSITY(WS-SORT-J).                        
064300     MOVE WS-HOLD-MAJOR                                           
064400         TO WS-PRFT-MAJOR(WS-SORT-J).                             
064500     MOVE WS-HOLD-ACAD-YEAR                                       
064600         TO WS-PRFT-ACAD-YEAR(WS-SORT-J).                         
064700     MOVE WS-HOLD-EXP-YEARS                                       
064800         TO WS-PRFT-EXP-YEARS(WS-SORT-J).                         
064900     MOVE WS-HOLD-RATING                                          
065000         TO WS-PRFT-RATING(WS-SORT-J).                            
065100     MOVE WS-HOLD-TOT-RATINGS                                     
065200         TO WS-PRFT-TOT-RATINGS(WS-SORT-J).                       
065300     MOVE WS-HOLD-COMPLETED                                       
065400         TO WS-PRFT-COMPLETED(WS-SORT-J).                         
065500     MOVE WS-HOLD-SUCCESSFUL                                      
065600         TO WS-PRFT-SUCCESSFUL(WS-SORT-J).                        
065700     MOVE WS-HOLD-EARNINGS                                        
065800         TO WS-PRFT-EARNINGS(WS-SORT-J).                          
065900     MOVE WS-HOLD-HOURLY-RATE                                     
066000         TO WS-PRFT-HOURLY-RATE(WS-SORT-J).                       
066100     MOVE WS-HOLD-IS-VERIFIED                                     
066200         TO WS-PRFT-IS-VERIFIED(WS-SORT-J).                       
066300     MOVE WS-HOLD-IS-PUBLIC                                       
066400         TO WS-PRFT-IS-PUBLIC(WS-SORT-J).                         
066500     MOVE WS-HOLD-AVAIL                                           
066600         TO WS-PRFT-AVAIL(WS-SORT-J).                             
066700     MOVE WS-HOLD-LAST-ACTIVE                                     
066800         TO WS-PRFT-LAST-ACTIVE(WS-SORT-J).                       
066900     MOVE WS-HOLD-CREATED-AT                                      
067000         TO WS-PRFT-CREATED-AT(WS-SORT-J).                        
067100     MOVE WS-HOLD-UPDATED-AT                                      
067200         TO WS-PRFT-UPDATED-AT(WS-SORT-J).                        
067300                                                                  067300
067400 775-SHIFT-UP.                                                    067400
067500     MOVE WS-PRFT-ID(WS-SORT-J - 1)                               
067600         TO WS-PRFT-ID(WS-SORT-J).                                
067700     MOVE WS-PRFT-USER-ID(WS-SORT-J - 1)                          
067800         TO WS-PRFT-USER-ID(WS-SORT-J).                           
067900     MOVE WS-PRFT-USER-EMAIL(WS-SORT-J - 1)                       
068000         TO WS-PRFT-USER-EMAIL(WS-SORT-J).                        
068100     MOVE WS-PRFT-FIRST-NAME(WS-SORT-J - 1)                       
068200         TO WS-PRFT-FIRST-NAME(WS-SORT-J).                        
068300     MOVE WS-PRFT-LAST-NAME(WS-SORT-J - 1)                        
068400         TO WS-PRFT-LAST-NAME(WS-SORT-J).                         
068500     MOVE WS-PRFT-UNIVERSITY(WS-SORT-J - 1)                       
068600         TO WS-PRFT-UNIVERSITY(WS-SORT-J).                        
068700     MOVE WS-PRFT-MAJOR(WS-SORT-J - 1)                            
068800         TO WS-PRFT-MAJOR(WS-SORT-J).                             
068900     MOVE WS-PRFT-ACAD-YEAR(WS-SORT-J - 1)                        
069000         TO WS-PRFT-ACAD-YEAR(WS-SORT-J).                         
069100     MOVE WS-PRFT-EXP-YEARS(WS-SORT-J - 1)                        
069200         TO WS-PRFT-EXP-YEARS(WS-SORT-J).                         
069300     MOVE WS-PRFT-RATING(WS-SORT-J - 1)                           
069400         TO WS-PRFT-RATING(WS-SORT-J).                            
069500     MOVE WS-PRFT-TOT-RATINGS(WS-SORT-J - 1)                      
069600         TO WS-PRFT-TOT-RATINGS(WS-SORT-J).                       
069700     MOVE WS-PRFT-COMPLETED(WS-SORT-J - 1)                        
069800         TO WS-PRFT-COMPLETED(WS-SORT-J).                         
069900     MOVE WS-PRFT-SUCCESSFUL(WS-SORT-J - 1)                       
070000         TO WS-PRFT-SUCCESSFUL(WS-SORT-J).                        
070100     MOVE WS-PRFT-EARNINGS(WS-SORT-J - 1)                         
070200         TO WS-PRFT-EARNINGS(WS-SORT-J).                          
070300     MOVE WS-PRFT-HOURLY-RATE(WS-SORT-J - 1)                      
070400         TO WS-PRFT-HOURLY-RATE(WS-SORT-J).                       
070500     MOVE WS-PRFT-IS-VERIFIED(WS-SORT-J - 1)                      
070600         TO WS-PRFT-IS-VERIFIED(WS-SORT-J).                       
070700     MOVE WS-PRFT-IS-PUBLIC(WS-SORT-J - 1)                        
070800         TO WS-PRFT-IS-PUBLIC(WS-SORT-J).                         
070900     MOVE WS-PRFT-AVAIL(WS-SORT-J - 1)                            
071000         TO WS-PRFT-AVAIL(WS-SORT-J).                             
071100     MOVE WS-PRFT-LAST-ACTIVE(WS-SORT-J - 1)                      
071200         TO WS-PRFT-LAST-ACTIVE(WS-SORT-J).                       
071300     MOVE WS-PRFT-CREATED-AT(WS-SORT-J - 1)                       
071400         TO WS-PRFT-CREATED-AT(WS-SORT-J).                        
071500     MOVE WS-PRFT-UPDATED-AT(WS-SORT-J - 1)                       
071600         TO WS-PRFT-UPDATED-AT(WS-SORT-J).                        
071700     SUBTRACT 1 FROM WS-SORT-J.                                   
071800                                                                  071800
071900 780-REWRITE-PROFILE-MASTER.                                      071900
072000     MOVE WS-PRFT-ID(PRF-IDX)          TO PRF-O-ID.               072000
072100     MOVE WS-PRFT-USER-ID(PRF-IDX)     TO PRF-O-USER-ID.          072100
072200     MOVE WS-PRFT-USER-EMAIL(PRF-IDX)  TO PRF-O-USER-EMAIL.       072200
072300     MOVE WS-PRFT-FIRST-NAME(PRF-IDX)  TO PRF-O-FIRST-NAME.       072300
072400     MOVE WS-PRFT-LAST-NAME(PRF-IDX)   TO PRF-O-LAST-NAME.        072400
072500     MOVE WS-PRFT-UNIVERSITY(PRF-IDX)  TO PRF-O-UNIVERSITY.       072500
072600     MOVE WS-PRFT-MAJOR(PRF-IDX)       TO PRF-O-MAJOR.            072600
072700     MOVE WS-PRFT-ACAD-YEAR(PRF-IDX)   TO PRF-O-ACADEMIC-YEAR.    072700
072800     MOVE WS-PRFT-EXP-YEARS(PRF-IDX)   TO PRF-O-EXPERIENCE-YEARS. 072800
072900     MOVE WS-PRFT-RATING(PRF-IDX)      TO PRF-O-RATING.           072900
073000     MOVE WS-PRFT-TOT-RATINGS(PRF-IDX) TO PRF-O-TOTAL-RATINGS.    073000
073100     MOVE WS-PRFT-COMPLETED(PRF-IDX)   TO PRF-O-COMPLETED-TASKS.  073100
073200     MOVE WS-PRFT-SUCCESSFUL(PRF-IDX)  TO PRF-O-SUCCESSFUL-TASKS. 073200
073300     MOVE WS-PRFT-EARNINGS(PRF-IDX)    TO PRF-O-TOTAL-EARNINGS.   073300
073400     MOVE WS-PRFT-HOURLY-RATE(PRF-IDX) TO PRF-O-HOURLY-RATE.      073400
073500     MOVE WS-PRFT-IS-VERIFIED(PRF-IDX) TO PRF-O-IS-VERIFIED.      073500
073600     MOVE WS-PRFT-IS-PUBLIC(PRF-IDX)   TO PRF-O-IS-PUBLIC.        073600
073700     MOVE WS-PRFT-AVAIL(PRF-IDX)       TO PRF-O-AVAILABILITY.     073700
073800     MOVE WS-PRFT-LAST-ACTIVE(PRF-IDX) TO PRF-O-LAST-ACTIVE.      073800
073900     MOVE WS-PRFT-CREATED-AT(PRF-IDX)  TO PRF-O-CREATED-AT.       073900
074000     MOVE WS-PRFT-UPDATED-AT(PRF-IDX)  TO PRF-O-UPDATED-AT.       074000
074100     WRITE PROFILE-MASTER-OUT-REC.                               0074100
074200                                                                  074200
074300 790-CLOSE-FILES.                                                 074300
074400     CLOSE PROFILE-MASTER, PROFILE-MASTER-OUT,                    074400
074500           TRANSACTION-FILE, REPORT-FILE.                         074500
074600                                                                  074600
074700 800-INIT-REPORT.                                                 074700
074800     MOVE WS-RUN-TS-TIME(1:2) TO RPT-HH.                          074800
074900     MOVE WS-RUN-TS-TIME(3:2) TO RPT-MIN.                         074900
075000     MOVE WS-RUN-TS-TIME(5:2) TO RPT-SS.                          075000
075100     MOVE WS-RUN-TS-DATE(5:2) TO RPT-MM.                          075100
075200     MOVE WS-RUN-TS-DATE(7:2) TO RPT-DD.                          075200
075300     MOVE WS-RUN-TS-DATE(1:4) TO RPT-CCYY.                        075300
075400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             075400
075500                                                                  075500
075600 850-REPORT-TRAN-STATS.                                           075600
075700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             075700
075800     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             075800
075900     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             075900
076000     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             076000
076100                                                                  076100
076200     MOVE 'CREATE    ' TO RPT-TRAN.                               076200
076300     MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-TRANS.                  076300
076400     MOVE NUM-CREATE-PROCESSED TO RPT-NUM-TRAN-PROC.              076400
076500     COMPUTE RPT-NUM-TRAN-ERR =                                   076500
076600                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.       076600
076700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0076700
076800                                                                  076800
076900     MOVE 'RATE      ' TO RPT-TRAN.                               076900
077000     MOVE NUM-RATE-REQUESTS    TO RPT-NUM-TRANS.                  077000
077100     MOVE NUM-RATE-PROCESSED   TO RPT-NUM-TRAN-PROC.              077100
077200     COMPUTE RPT-NUM-TRAN-ERR =                                   077200
077300                NUM-RATE-REQUESTS - NUM-RATE-PROCESSED.           077300
077400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0077400
077500                                                                  077500
077600     MOVE 'COMPLETE  ' TO RPT-TRAN.                               077600
077700     MOVE NUM-COMPLETE-REQUESTS  TO RPT-NUM-TRANS.                077700
077800     MOVE NUM-COMPLETE-PROCESSED TO RPT-NUM-TRAN-PROC.            077800
077900     COMPUTE RPT-NUM-TRAN-ERR =                                   077900
078000                NUM-COMPLETE-REQUESTS - NUM-COMPLETE-PROCESSED.   078000
078100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0078100
078200                                                                  078200
078300     MOVE 'SUCCESS   ' TO RPT-TRAN.                               078300
078400     MOVE NUM-SUCCESS-REQUESTS  TO RPT-NUM-TRANS.                 078400
078500     MOVE NUM-SUCCESS-PROCESSED TO RPT-NUM-TRAN-PROC.             078500
078600     COMPUTE RPT-NUM-TRAN-ERR =                                   078600
078700                NUM-SUCCESS-REQUESTS - NUM-SUCCESS-PROCESSED.     078700
078800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0078800
078900                                                                  078900
079000     MOVE 'EARN      ' TO RPT-TRAN.                               079000
079100     MOVE NUM-EARN-REQUESTS    TO RPT-NUM-TRANS.                  079100
079200     MOVE NUM-EARN-PROCESSED   TO RPT-NUM-TRAN-PROC.              079200
079300     COMPUTE RPT-NUM-TRAN-ERR =                                   079300
079400                NUM-EARN-REQUESTS - NUM-EARN-PROCESSED.           079400
079500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0079500
079600                                                                  079600
079700     MOVE 'VERIFY    ' TO RPT-TRAN.                               079700
079800     MOVE NUM-VERIFY-REQUESTS  TO RPT-NUM-TRANS.                  079800
079900     MOVE NUM-VERIFY-PROCESSED TO RPT-NUM-TRAN-PROC.              079900
080000     COMPUTE RPT-NUM-TRAN-ERR =                                   080000
080100                NUM-VERIFY-REQUESTS - NUM-VERIFY-PROCESSED.       080100
080200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0080200
080300                                                                  080300
080400     MOVE 'AVAIL     ' TO RPT-TRAN.                               080400
080500     MOVE NUM-AVAIL-REQUESTS   TO RPT-NUM-TRANS.                  080500
080600     MOVE NUM-AVAIL-PROCESSED  TO RPT-NUM-TRAN-PROC.              080600
080700     COMPUTE RPT-NUM-TRAN-ERR =                                   080700
080800                NUM-AVAIL-REQUESTS - NUM-AVAIL-PROCESSED.        0080800
080900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  0080900

000100******************************************************************
000200*    BIDTRN  --  BID TRANSACTION RECORD LAYOUT                    *
000300*    COPIED INTO BIDPROC WORKING-STORAGE.  INPUT TO THE BID       *
000400*    PROCESSING ENGINE -- ONE RECORD PER BID ACTION (PLACE A NEW  *
000500*    BID, OR ACCEPT/REJECT/WITHDRAW AN EXISTING ONE) QUEUED BY A  *
000600*    STUDENT DURING THE PRIOR ON-LINE DAY.  ARRIVAL ORDER, NOT    *
000700*    SORTED.                                                     *
000800*                                                                *
000900*    03/04/87  RSH  TKT-4410  ORIGINAL LAYOUT -- CREATE ONLY.     *
001000*    07/19/95  KMJ  TKT-4571  ADDED TRN-COMMAND AND TRN-BID-ID SO *
001100*                             THE SAME FILE CAN CARRY MANUAL      *
001200*                             ACCEPT/REJECT/WITHDRAW TRANSACTIONS *
001300*                             AGAINST AN EXISTING BID.            *
001400******************************************************************
001500 01  BID-TRANSACTION-REC.
001600     05  TRN-COMMAND                  PIC X(10).
001700         88  TRN-CMD-CREATE           VALUE 'CREATE'.
001800         88  TRN-CMD-ACCEPT           VALUE 'ACCEPT'.
001900         88  TRN-CMD-REJECT           VALUE 'REJECT'.
002000         88  TRN-CMD-WITHDRAW         VALUE 'WITHDRAW'.
002100     05  TRN-TASK-ID                  PIC 9(9).
002200     05  TRN-BID-ID                   PIC 9(9).
002300     05  TRN-BIDDER-ID                PIC 9(9).
002400     05  TRN-BIDDER-EMAIL             PIC X(60).
002500     05  TRN-AMOUNT                   PIC S9(8)V99 COMP-3.
002600     05  TRN-PROPOSAL                 PIC X(200).
002700     05  TRN-REJECT-REASON            PIC X(100).
002800     05  TRN-TIMESTAMP                PIC 9(14).
002900     05  FILLER                       PIC X(8).
